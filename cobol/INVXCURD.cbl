000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     INVXCURD.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   SITE MATERIALS STORES - INVENTORY SYSTEMS.
000700 DATE-WRITTEN.   11 SEP 1993.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS ROUTINE OBTAINS THE CURRENT PROCESSING DATE
001200*               FROM THE SYSTEM CLOCK AND RETURNS IT TO THE
001300*               CALLER AS AN EIGHT-DIGIT CENTURY-YEAR-MONTH-DAY
001400*               VALUE.  USED BY THE POSTING ENGINES TO STAMP
001500*               INW-ENTRY-DATE, OUT-ENTRY-DATE AND THE LIKE (SEE
001600*               BUSINESS RULE 15 - ALL ENTRY DATES ARE SYSTEM-
001700*               ASSIGNED, NEVER OPERATOR-SUPPLIED).
001800*NOTE        :  COPIED FROM TRFXGSPA, STRIPPED OF THE PARAMETER
001900*               FILE LOOKUP - THIS SHOP HAS NO CONCEPT OF A
002000*               "PARAMETER RECORD" LEFT ONCE THE DATE IS ALL
002100*               THIS ROUTINE IS ASKED FOR.
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* TAG    DATE       DEV    DESCRIPTION
002700*------  ---------  -----  ------------------------------------
002800* 7M1RT2  11/09/1993 RTANGK - INITIAL VERSION.
002900*----------------------------------------------------------------
003000* 2I1MY1  19/09/1998 MYAPL  - Y2K REMEDIATION - WINDOWED THE TWO-
003100*                     DIGIT SYSTEM YEAR INTO A FOUR-DIGIT CENTURY
003200*                     USING THE 50/50 SLIDING WINDOW (YY < 50 IS
003300*                     20XX, ELSE 19XX).  PRIOR RELEASE RETURNED
003400*                     A BARE YYMMDD AND LEFT THE CENTURY TO THE
003500*                     CALLER, WHICH WAS NEVER RELIABLY DONE.
003600*----------------------------------------------------------------
003700* 0R1KL1  04/06/2023 KLEEHC - R-2301 STORES SYSTEM REWORK -
003800*                     RETARGETED FROM THE PARAMETER-FILE LOOKUP
003900*                     TO A PLAIN SYSTEM-DATE ROUTINE, IDIOM
004000*                     CARRIED OVER FROM THE OLD GHOINSSTPL
004100*                     CLEANUP JOB'S A001 PARAGRAPH BEFORE IT WAS
004200*                     RETIRED.
004300*----------------------------------------------------------------
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-AS400.
005000 OBJECT-COMPUTER. IBM-AS400.
005100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005200                    UPSI-0 IS UPSI-SWITCH-0
005300                      ON  STATUS IS U0-ON
005400                      OFF STATUS IS U0-OFF.
005500 EJECT
005600***************
005700 DATA DIVISION.
005800***************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER              PIC X(24)  VALUE
006200     "** PROGRAM INVXCURD  **".
006300 
006400* ------------------ PROGRAM WORKING STORAGE -------------------*
006500 01  WK-C-COMMON.
006600     COPY INVASCM.
006700 
006800 01  WS-DATE-YMD.
006900     05  WS-DATE-YY             PIC 9(02).
007000     05  WS-DATE-MM             PIC 9(02).
007100     05  WS-DATE-DD             PIC 9(02).
007200 01  WS-DATE-YMD-R  REDEFINES WS-DATE-YMD.
007300     05  WS-N-DATE-YMD          PIC 9(06).
007400 
007500 77  WK-N-WINDOW-CUTOFF         PIC 9(02) COMP-3 VALUE 50.
007600 
007700 EJECT
007800 LINKAGE SECTION.
007900*****************
008000 01  WK-C-LKCURD.
008100     05  WK-C-LKCURD-OUTPUT.
008200        10 WK-N-LKCURD-TODAY-CYMD  PIC 9(08).
008300* 2I1MY1  KEPT FOR ANY OLD-STYLE CALLER STILL LINKING ON A BARE
008400*         SIX-DIGIT YMD - CENTURY DIGITS FALL OFF THE FRONT.
008500 01  WK-C-LKCURD-LEGACY REDEFINES WK-C-LKCURD.
008600     05  FILLER                    PIC X(02).
008700     05  WK-N-LKCURD-LEGACY-YMD     PIC 9(06).
008800 EJECT
008900********************************************
009000 PROCEDURE DIVISION USING WK-C-LKCURD.
009100********************************************
009200 MAIN-MODULE.
009300     PERFORM A000-MAIN-PROCESSING
009400        THRU A099-MAIN-PROCESSING-EX.
009500     EXIT PROGRAM.
009600 EJECT
009700*---------------------------------------------------------------*
009800 A000-MAIN-PROCESSING.
009900*---------------------------------------------------------------*
010000     MOVE    ZERO                    TO    WK-N-LKCURD-TODAY-CYMD.
010100     ACCEPT   WS-DATE-YMD             FROM DATE.
010200 
010300     IF  WS-DATE-YY < WK-N-WINDOW-CUTOFF
010400         MOVE    20                  TO    WK-C-TODAY-CC
010500     ELSE
010600         MOVE    19                  TO    WK-C-TODAY-CC.
010700 
010800     MOVE    WS-DATE-YY              TO    WK-C-TODAY-YY.
010900     MOVE    WS-DATE-MM              TO    WK-C-TODAY-MM.
011000     MOVE    WS-DATE-DD              TO    WK-C-TODAY-DD.
011100     MOVE    WK-C-TODAY-CYMD-X       TO    WK-N-LKCURD-TODAY-CYMD.
011200 
011300*---------------------------------------------------------------*
011400 A099-MAIN-PROCESSING-EX.
011500*---------------------------------------------------------------*
011600     EXIT.
011700 
011800******************************************************************
011900*************** END OF PROGRAM SOURCE  INVXCURD ***************
012000******************************************************************
