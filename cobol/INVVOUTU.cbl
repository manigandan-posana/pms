000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     INVVOUTU.
000500 AUTHOR.         ARVIND RAMAN.
000600 INSTALLATION.   SITE MATERIALS STORES - INVENTORY SYSTEMS.
000700 DATE-WRITTEN.   23 JUL 1995.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*PROGRAM DESCRIPTION: UPDATE-OUTWARD (ISSUE CORRECTION) ENGINE.
001200*                     REPLACES THE FULL LINE SET OF ONE ALREADY-
001300*                     POSTED ISSUE RECORD AND RE-DERIVES THE
001400*                     MATERIAL AGGREGATES FROM THE DELTA ONLY -
001500*                     OTHER RECORDS' CONTRIBUTIONS ARE LEFT
001600*                     UNTOUCHED.  ALL-OR-NOTHING - THE RECORD IS
001700*                     REPLACED ONLY IF EVERY TOUCHED MATERIAL
001800*                     CLEARS THE RECEIVED AND BOM CEILINGS.
001900*NOTE        :  COMPANION TO INVVOUTW - SAME MATERIAL/BOM LOOKUP
002000*               SUBROUTINES, DIFFERENT COMMIT SHAPE (REPLACE-IN-
002100*               PLACE INSTEAD OF APPEND).
002200*
002300*================================================================
002400* HISTORY OF MODIFICATION:
002500*================================================================
002600* TAG    DATE       DEV    DESCRIPTION
002700*------  ---------  -----  ------------------------------------
002800* 5I1AR3  23/07/1995 ARAMAN - INITIAL VERSION.
002900*----------------------------------------------------------------
003000* 2I1MY1  19/09/1998 MYAPL  - Y2K REMEDIATION - NO DATE FIELDS
003100*                     WRITTEN BY THIS PROGRAM, RAISED TO CONFIRM
003200*                     SCOPE ONLY.
003300*----------------------------------------------------------------
003400* 6I1TN1  08/02/2011 TNGHC  - REM RELEASE - WIDENED THE MATERIAL
003500*                     UNION TABLE FROM 50 TO 200 ENTRIES.
003600*----------------------------------------------------------------
003700* 0R1KL1  04/06/2023 KLEEHC - R-2301 STORES SYSTEM REWORK -
003800*                     REWRITTEN FROM THE OLD TRFVTE3 REPLACE-IN-
003900*                     PLACE VALIDATION ENGINE, SAME SHAPE.
004000*----------------------------------------------------------------
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-AS400.
004700 OBJECT-COMPUTER. IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                    UPSI-0 IS UPSI-SWITCH-0
005000                      ON  STATUS IS U0-ON
005100                      OFF STATUS IS U0-OFF.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT INWDFILE     ASSIGN TO INWARD-DAT
005500            ORGANIZATION      IS LINE SEQUENTIAL
005600            FILE STATUS       IS WK-C-FILE-STATUS.
005700     SELECT INWLFILE     ASSIGN TO INWARDLN-DAT
005800            ORGANIZATION      IS LINE SEQUENTIAL
005900            FILE STATUS       IS WK-C-FILE-STATUS.
006000     SELECT OUTWFILE     ASSIGN TO OUTWARD-DAT
006100            ORGANIZATION      IS LINE SEQUENTIAL
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300     SELECT OUTWFILE-NEW ASSIGN TO OUTWARD-NEW
006400            ORGANIZATION      IS LINE SEQUENTIAL
006500            FILE STATUS       IS WK-C-NEWFIL-STATUS.
006600     SELECT OUTLFILE     ASSIGN TO OUTWARDLN-DAT
006700            ORGANIZATION      IS LINE SEQUENTIAL
006800            FILE STATUS       IS WK-C-FILE-STATUS.
006900     SELECT OUTLFILE-NEW ASSIGN TO OUTWARDLN-NEW
007000            ORGANIZATION      IS LINE SEQUENTIAL
007100            FILE STATUS       IS WK-C-NEWFIL-STATUS.
007200     SELECT MATFILE      ASSIGN TO MATERIAL-DAT
007300            ORGANIZATION      IS LINE SEQUENTIAL
007400            FILE STATUS       IS WK-C-FILE-STATUS.
007500     SELECT MATFILE-NEW  ASSIGN TO MATERIAL-NEW
007600            ORGANIZATION      IS LINE SEQUENTIAL
007700            FILE STATUS       IS WK-C-NEWFIL-STATUS.
007800 
007900***************
008000 DATA DIVISION.
008100***************
008200 FILE SECTION.
008300**************
008400 FD  INWDFILE
008500     LABEL RECORDS ARE OMITTED
008600     DATA RECORD IS WK-C-INWDFILE.
008700 01  WK-C-INWDFILE.
008800     COPY INWDREC.
008900 
009000 FD  INWLFILE
009100     LABEL RECORDS ARE OMITTED
009200     DATA RECORD IS WK-C-INWLFILE.
009300 01  WK-C-INWLFILE.
009400     COPY INWLREC.
009500 
009600 FD  OUTWFILE
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS WK-C-OUTWFILE.
009900 01  WK-C-OUTWFILE.
010000     COPY OUTWREC.
010100 
010200 FD  OUTWFILE-NEW
010300     LABEL RECORDS ARE OMITTED
010400     DATA RECORD IS WK-C-OUTWFILE-NEW.
010500 01  WK-C-OUTWFILE-NEW.
010600     COPY OUTWREC.
010700 
010800 FD  OUTLFILE
010900     LABEL RECORDS ARE OMITTED
011000     DATA RECORD IS WK-C-OUTLFILE.
011100 01  WK-C-OUTLFILE.
011200     COPY OUTLREC.
011300 
011400 FD  OUTLFILE-NEW
011500     LABEL RECORDS ARE OMITTED
011600     DATA RECORD IS WK-C-OUTLFILE-NEW.
011700 01  WK-C-OUTLFILE-NEW.
011800     COPY OUTLREC.
011900 
012000 FD  MATFILE
012100     LABEL RECORDS ARE OMITTED
012200     DATA RECORD IS WK-C-MATFILE.
012300 01  WK-C-MATFILE.
012400     COPY MATREC.
012500 
012600 FD  MATFILE-NEW
012700     LABEL RECORDS ARE OMITTED
012800     DATA RECORD IS WK-C-MATFILE-NEW.
012900 01  WK-C-MATFILE-NEW.
013000     COPY MATREC.
013100 
013200 WORKING-STORAGE SECTION.
013300*************************
013400 01  FILLER                  PIC X(24) VALUE
013500     "** PROGRAM INVVOUTU **".
013600 
013700 01  WK-C-NEWFIL-STATUS          PIC X(02).
013800 
013900* ------------------ PROGRAM WORKING STORAGE -------------------*
014000 01  WK-C-COMMON.
014100     COPY INVASCM.
014200     COPY INVCOMN.
014300 
014400 01  WK-OUTW-ROW.
014500     COPY OUTWREC.
014600 01  WK-OUTL-ROW.
014700     COPY OUTLREC.
014800 01  WK-INWD-ROW.
014900     COPY INWDREC.
015000 01  WK-INWL-ROW.
015100     COPY INWLREC.
015200 01  WK-MATL-ROW.
015300     COPY MATREC.
015400 
015500 01  WK-C-LKBOML.
015600     COPY LKBOML.
015700 01  WK-OUTU-CONTROL.
015800     05  WK-N-OUTU-PRJID            PIC 9(09).
015900     05  WK-C-OUTU-ABORT-SW         PIC X(01) VALUE "N".
016000         88  WK-C-OUTU-ABORTED          VALUE "Y".
016100     05  WK-N-MAT-COUNT             PIC 9(03) COMP-3 VALUE ZERO.
016200     05  WK-N-DIFF-QTY              PIC S9(7)V9(2) COMP-3.
016300     05  WK-N-NEXT-TOTAL-QTY        PIC S9(7)V9(2) COMP-3.
016400     05  WK-N-A900-WANT-MATID       PIC 9(09).
016500 
016600 01  WK-C-LKMATL.
016700     COPY LKMATL.
016800 
016900* UNION OF MATERIALS TOUCHED BY THE CURRENT OR THE REQUESTED LINE
017000* SET FOR THE RECORD BEING REPLACED
017100 01  WK-MAT-TABLE.
017200     05  WK-MAT-ENTRY OCCURS 200 TIMES
017300           INDEXED BY WK-X-MAT.
017400         10  WK-N-MAT-MATID         PIC 9(09).
017500         10  WK-N-MAT-CUR-QTY       PIC S9(7)V9(2) COMP-3.
017600         10  WK-N-MAT-REQ-QTY       PIC S9(7)V9(2) COMP-3.
017700         10  WK-N-MAT-BOM-QTY       PIC S9(7)V9(2) COMP-3.
017800         10  WK-N-MAT-ALL-ISS-QTY   PIC S9(7)V9(2) COMP-3.
017900         10  WK-N-MAT-ALL-REC-QTY   PIC S9(7)V9(2) COMP-3.
018000         10  WK-N-MAT-DELTA-QTY     PIC S9(7)V9(2) COMP-3.
018100 
018200* HEADER ID SCRATCH TABLE - SHARED BY THE RECEIVED AND ISSUED SUMS
018300 01  WK-HDR-TABLE-CTL.
018400     05  WK-N-HDR-COUNT             PIC 9(05) COMP-3 VALUE ZERO.
018500     05  WK-N-HDR-MAX               PIC 9(05) COMP-3 VALUE 2000.
018600     05  WK-N-HDR-IX                PIC 9(05) COMP-3 VALUE ZERO.
018700 01  WK-HDR-TABLE.
018800     05  WK-HDR-ENTRY OCCURS 2000 TIMES
018900           INDEXED BY WK-X-HDR.
019000         10  WK-N-HDR-ID            PIC 9(09).
019100 
019200*****************
019300 LINKAGE SECTION.
019400*****************
019500 COPY LKOUTU.
019600 EJECT
019700********************************************
019800 PROCEDURE DIVISION USING WK-C-LKOUTU.
019900********************************************
020000 MAIN-MODULE.
020100     PERFORM A000-SETUP-AND-VALIDATE
020200        THRU A099-SETUP-AND-VALIDATE-EX.
020300     IF  NOT WK-C-OUTU-ABORTED
020400         PERFORM B000-BUILD-CURRENT-TOTALS
020500            THRU B099-BUILD-CURRENT-TOTALS-EX.
020600     IF  NOT WK-C-OUTU-ABORTED
020700         PERFORM B100-BUILD-REQUESTED-TOTALS
020800            THRU B199-BUILD-REQUESTED-TOTALS-EX.
020900     IF  NOT WK-C-OUTU-ABORTED
021000         PERFORM C000-VALIDATE-REQUESTED-MATERIALS
021100            THRU C099-VALIDATE-REQUESTED-MATERIALS-EX.
021200     IF  NOT WK-C-OUTU-ABORTED
021300         PERFORM C100-VALIDATE-UTILIZATION-DELTA
021400            THRU C199-VALIDATE-UTILIZATION-DELTA-EX.
021500     IF  NOT WK-C-OUTU-ABORTED
021600         PERFORM D000-COMMIT-REPLACEMENT
021700            THRU D099-COMMIT-REPLACEMENT-EX.
021800     IF  NOT WK-C-OUTU-ABORTED
021900         MOVE    SPACES          TO    WK-C-LKOUTU-ERROR-CD.
022000     EXIT PROGRAM.
022100 EJECT
022200*---------------------------------------------------------------*
022300 A000-SETUP-AND-VALIDATE.
022400*---------------------------------------------------------------*
022500     MOVE    SPACES              TO    WK-C-LKOUTU-OUTPUT.
022600     MOVE    "N"                 TO    WK-C-OUTU-ABORT-SW.
022700     MOVE    ZERO                TO    WK-N-MAT-COUNT.
022800 
022900     IF  WK-C-LKOUTU-ACCESS-SW = "N"
023000         MOVE    "AUT0041"       TO    WK-C-LKOUTU-ERROR-CD
023100         MOVE    "Y"             TO    WK-C-OUTU-ABORT-SW
023200         GO TO A099-SETUP-AND-VALIDATE-EX.
023300 
023400     IF  WK-N-LKOUTU-LINE-CNT = ZERO
023500         MOVE    "VLD0011"       TO    WK-C-LKOUTU-ERROR-CD
023600         MOVE    "Y"             TO    WK-C-OUTU-ABORT-SW
023700         GO TO A099-SETUP-AND-VALIDATE-EX.
023800 
023900     MOVE    "DAT0052"           TO    WK-C-LKOUTU-ERROR-CD.
024000     OPEN INPUT OUTWFILE.
024100 A010-FIND-TARGET-RECORD.
024200     READ OUTWFILE INTO WK-OUTW-ROW
024300         AT END
024400             GO TO A019-FIND-TARGET-RECORD-EX.
024500     IF  OUT-ID OF WK-OUTW-ROW NOT = WK-N-LKOUTU-OUT-ID
024600         GO TO A010-FIND-TARGET-RECORD.
024700     MOVE    SPACES              TO    WK-C-LKOUTU-ERROR-CD.
024800     MOVE    OUT-PROJECT-ID OF WK-OUTW-ROW TO WK-N-OUTU-PRJID.
024900 A019-FIND-TARGET-RECORD-EX.
025000     CLOSE OUTWFILE.
025100 
025200     IF  WK-C-LKOUTU-ERROR-CD NOT = SPACES
025300         MOVE    "Y"             TO    WK-C-OUTU-ABORT-SW.
025400 
025500*---------------------------------------------------------------*
025600 A099-SETUP-AND-VALIDATE-EX.
025700*---------------------------------------------------------------*
025800     EXIT.
025900*---------------------------------------------------------------*
026000*         PARAGRAPHS SUPPORTING THE MATERIAL UNION TABLE        *
026100*---------------------------------------------------------------*
026200 A900-FIND-OR-ADD-MAT-ENTRY.
026300*---------------------------------------------------------------*
026400     MOVE    ZERO                TO    WK-X-MAT.
026500     PERFORM VARYING WK-N-HDR-IX FROM 1 BY 1
026600        UNTIL WK-N-HDR-IX > WK-N-MAT-COUNT
026700         IF  WK-N-MAT-MATID (WK-N-HDR-IX) = WK-N-A900-WANT-MATID
026800             MOVE WK-N-HDR-IX    TO    WK-X-MAT.
026900     IF  WK-X-MAT NOT = ZERO
027000         GO TO A999-FIND-OR-ADD-MAT-ENTRY-EX.
027100     ADD     1                   TO    WK-N-MAT-COUNT.
027200     MOVE    WK-N-MAT-COUNT      TO    WK-X-MAT.
027300     MOVE    WK-N-A900-WANT-MATID TO   WK-N-MAT-MATID (WK-X-MAT).
027400     MOVE    ZERO                TO    WK-N-MAT-CUR-QTY (WK-X-MAT)
027500                                        WK-N-MAT-REQ-QTY (WK-X-MAT).
027600*---------------------------------------------------------------*
027700 A999-FIND-OR-ADD-MAT-ENTRY-EX.
027800*---------------------------------------------------------------*
027900     EXIT.
028000 
028100*---------------------------------------------------------------*
028200 B000-BUILD-CURRENT-TOTALS.
028300*---------------------------------------------------------------*
028400     OPEN INPUT OUTLFILE.
028500 B010-SCAN-NEXT-CURRENT-LINE.
028600     READ OUTLFILE INTO WK-OUTL-ROW
028700         AT END
028800             GO TO B099-BUILD-CURRENT-TOTALS-EX.
028900     IF  OUTL-RECORD-ID OF WK-OUTL-ROW NOT = WK-N-LKOUTU-OUT-ID
029000         GO TO B010-SCAN-NEXT-CURRENT-LINE.
029100     MOVE    OUTL-MATERIAL-ID OF WK-OUTL-ROW TO WK-N-A900-WANT-MATID.
029200     PERFORM A900-FIND-OR-ADD-MAT-ENTRY
029300        THRU A999-FIND-OR-ADD-MAT-ENTRY-EX.
029400     ADD     OUTL-ISSUE-QTY OF WK-OUTL-ROW TO
029500             WK-N-MAT-CUR-QTY (WK-X-MAT).
029600     GO TO B010-SCAN-NEXT-CURRENT-LINE.
029700 
029800*---------------------------------------------------------------*
029900 B099-BUILD-CURRENT-TOTALS-EX.
030000*---------------------------------------------------------------*
030100     CLOSE OUTLFILE.
030200 
030300*---------------------------------------------------------------*
030400 B100-BUILD-REQUESTED-TOTALS.
030500*---------------------------------------------------------------*
030600     PERFORM VARYING WK-X-LKOUTU-LX FROM 1 BY 1
030700        UNTIL WK-X-LKOUTU-LX > WK-N-LKOUTU-LINE-CNT
030800         IF  WK-N-LKOUTU-L-ISS-QTY (WK-X-LKOUTU-LX) > ZERO
030900             MOVE WK-N-LKOUTU-L-MATID (WK-X-LKOUTU-LX) TO
031000                  WK-N-A900-WANT-MATID
031100             PERFORM A900-FIND-OR-ADD-MAT-ENTRY
031200                THRU A999-FIND-OR-ADD-MAT-ENTRY-EX
031300             ADD  WK-N-LKOUTU-L-ISS-QTY (WK-X-LKOUTU-LX) TO
031400                  WK-N-MAT-REQ-QTY (WK-X-MAT).
031500 
031600*---------------------------------------------------------------*
031700 B199-BUILD-REQUESTED-TOTALS-EX.
031800*---------------------------------------------------------------*
031900     EXIT.
032000 
032100*---------------------------------------------------------------*
032200 C000-VALIDATE-REQUESTED-MATERIALS.
032300*---------------------------------------------------------------*
032400     PERFORM VARYING WK-X-MAT FROM 1 BY 1
032500        UNTIL WK-X-MAT > WK-N-MAT-COUNT
032600           OR WK-C-OUTU-ABORTED
032700         IF  WK-N-MAT-REQ-QTY (WK-X-MAT) > ZERO
032800             PERFORM C010-VALIDATE-ONE-MATERIAL
032900                THRU C019-VALIDATE-ONE-MATERIAL-EX.
033000 
033100*---------------------------------------------------------------*
033200 C099-VALIDATE-REQUESTED-MATERIALS-EX.
033300*---------------------------------------------------------------*
033400     EXIT.
033500 
033600*---------------------------------------------------------------*
033700 C010-VALIDATE-ONE-MATERIAL.
033800*---------------------------------------------------------------*
033900     MOVE    WK-N-OUTU-PRJID     TO    WK-N-LKBOML-PRJID.
034000     MOVE    WK-N-MAT-MATID (WK-X-MAT) TO WK-N-LKBOML-MATID.
034100     CALL "INVGBOML"            USING WK-C-LKBOML.
034200     IF  WK-C-LKBOML-NOTFOUND
034300         MOVE    "DAT0052"       TO    WK-C-LKOUTU-ERROR-CD
034400         MOVE    "Y"             TO    WK-C-OUTU-ABORT-SW
034500         GO TO C019-VALIDATE-ONE-MATERIAL-EX.
034600     MOVE    WK-N-LKBOML-QTY     TO    WK-N-MAT-BOM-QTY (WK-X-MAT).
034700 
034800     PERFORM D100-SUM-RECEIVED-AND-ISSUED
034900        THRU D199-SUM-RECEIVED-AND-ISSUED-EX.
035000 
035100     COMPUTE WK-N-NEXT-TOTAL-QTY ROUNDED =
035200             WK-N-MAT-ALL-ISS-QTY (WK-X-MAT)
035300           - WK-N-MAT-CUR-QTY (WK-X-MAT)
035400           + WK-N-MAT-REQ-QTY (WK-X-MAT).
035500 
035600     IF  WK-N-NEXT-TOTAL-QTY > WK-N-MAT-ALL-REC-QTY (WK-X-MAT)
035700         MOVE    "VLD0043"       TO    WK-C-LKOUTU-ERROR-CD
035800         MOVE    "Y"             TO    WK-C-OUTU-ABORT-SW
035900         GO TO C019-VALIDATE-ONE-MATERIAL-EX.
036000 
036100     IF  WK-N-NEXT-TOTAL-QTY > WK-N-MAT-BOM-QTY (WK-X-MAT)
036200         MOVE    "VLD0042"       TO    WK-C-LKOUTU-ERROR-CD
036300         MOVE    "Y"             TO    WK-C-OUTU-ABORT-SW.
036400 
036500*---------------------------------------------------------------*
036600 C019-VALIDATE-ONE-MATERIAL-EX.
036700*---------------------------------------------------------------*
036800     EXIT.
036900 
037000*---------------------------------------------------------------*
037100 D100-SUM-RECEIVED-AND-ISSUED.
037200*---------------------------------------------------------------*
037300     MOVE    ZERO                TO    WK-N-MAT-ALL-REC-QTY (WK-X-MAT)
037400                                        WK-N-MAT-ALL-ISS-QTY (WK-X-MAT).
037500 
037600     MOVE    ZERO                TO    WK-N-HDR-COUNT.
037700     OPEN INPUT INWDFILE.
037800 D110-LOAD-NEXT-INW-HEADER.
037900     READ INWDFILE INTO WK-INWD-ROW
038000         AT END
038100             GO TO D119-LOAD-INW-HEADERS-EX.
038200     IF  INW-PROJECT-ID OF WK-INWD-ROW NOT = WK-N-OUTU-PRJID
038300         GO TO D110-LOAD-NEXT-INW-HEADER.
038400     IF  WK-N-HDR-COUNT NOT < WK-N-HDR-MAX
038500         GO TO D110-LOAD-NEXT-INW-HEADER.
038600     ADD     1                   TO    WK-N-HDR-COUNT.
038700     MOVE    INW-ID OF WK-INWD-ROW TO  WK-N-HDR-ID (WK-N-HDR-COUNT).
038800     GO TO D110-LOAD-NEXT-INW-HEADER.
038900 D119-LOAD-INW-HEADERS-EX.
039000     CLOSE INWDFILE.
039100 
039200     OPEN INPUT INWLFILE.
039300 D120-SCAN-NEXT-INW-LINE.
039400     READ INWLFILE INTO WK-INWL-ROW
039500         AT END
039600             GO TO D129-SCAN-INW-LINES-EX.
039700     IF  INWL-MATERIAL-ID OF WK-INWL-ROW NOT =
039800             WK-N-MAT-MATID (WK-X-MAT)
039900         GO TO D120-SCAN-NEXT-INW-LINE.
040000     PERFORM VARYING WK-N-HDR-IX FROM 1 BY 1
040100        UNTIL WK-N-HDR-IX > WK-N-HDR-COUNT
040200         IF  WK-N-HDR-ID (WK-N-HDR-IX) =
040300                INWL-RECORD-ID OF WK-INWL-ROW
040400             ADD  INWL-RECEIVED-QTY OF WK-INWL-ROW TO
040500                  WK-N-MAT-ALL-REC-QTY (WK-X-MAT).
040600     GO TO D120-SCAN-NEXT-INW-LINE.
040700 D129-SCAN-INW-LINES-EX.
040800     CLOSE INWLFILE.
040900 
041000     MOVE    ZERO                TO    WK-N-HDR-COUNT.
041100     OPEN INPUT OUTWFILE.
041200 D130-LOAD-NEXT-OUT-HEADER.
041300     READ OUTWFILE INTO WK-OUTW-ROW
041400         AT END
041500             GO TO D139-LOAD-OUT-HEADERS-EX.
041600     IF  OUT-PROJECT-ID OF WK-OUTW-ROW NOT = WK-N-OUTU-PRJID
041700         GO TO D130-LOAD-NEXT-OUT-HEADER.
041800     IF  WK-N-HDR-COUNT NOT < WK-N-HDR-MAX
041900         GO TO D130-LOAD-NEXT-OUT-HEADER.
042000     ADD     1                   TO    WK-N-HDR-COUNT.
042100     MOVE    OUT-ID OF WK-OUTW-ROW TO  WK-N-HDR-ID (WK-N-HDR-COUNT).
042200     GO TO D130-LOAD-NEXT-OUT-HEADER.
042300 D139-LOAD-OUT-HEADERS-EX.
042400     CLOSE OUTWFILE.
042500 
042600     OPEN INPUT OUTLFILE.
042700 D140-SCAN-NEXT-OUT-LINE.
042800     READ OUTLFILE INTO WK-OUTL-ROW
042900         AT END
043000             GO TO D199-SUM-RECEIVED-AND-ISSUED-EX.
043100     IF  OUTL-MATERIAL-ID OF WK-OUTL-ROW NOT =
043200             WK-N-MAT-MATID (WK-X-MAT)
043300         GO TO D140-SCAN-NEXT-OUT-LINE.
043400     PERFORM VARYING WK-N-HDR-IX FROM 1 BY 1
043500        UNTIL WK-N-HDR-IX > WK-N-HDR-COUNT
043600         IF  WK-N-HDR-ID (WK-N-HDR-IX) =
043700                OUTL-RECORD-ID OF WK-OUTL-ROW
043800             ADD  OUTL-ISSUE-QTY OF WK-OUTL-ROW TO
043900                  WK-N-MAT-ALL-ISS-QTY (WK-X-MAT).
044000     GO TO D140-SCAN-NEXT-OUT-LINE.
044100 
044200*---------------------------------------------------------------*
044300 D199-SUM-RECEIVED-AND-ISSUED-EX.
044400*---------------------------------------------------------------*
044500     CLOSE OUTLFILE.
044600 
044700*---------------------------------------------------------------*
044800 C100-VALIDATE-UTILIZATION-DELTA.
044900*---------------------------------------------------------------*
045000     PERFORM VARYING WK-X-MAT FROM 1 BY 1
045100        UNTIL WK-X-MAT > WK-N-MAT-COUNT
045200           OR WK-C-OUTU-ABORTED
045300         PERFORM C110-VALIDATE-ONE-DELTA
045400            THRU C119-VALIDATE-ONE-DELTA-EX.
045500 
045600*---------------------------------------------------------------*
045700 C199-VALIDATE-UTILIZATION-DELTA-EX.
045800*---------------------------------------------------------------*
045900     EXIT.
046000 
046100*---------------------------------------------------------------*
046200 C110-VALIDATE-ONE-DELTA.
046300*---------------------------------------------------------------*
046400     COMPUTE WK-N-DIFF-QTY =
046500             WK-N-MAT-REQ-QTY (WK-X-MAT) - WK-N-MAT-CUR-QTY (WK-X-MAT).
046600     MOVE    WK-N-DIFF-QTY       TO    WK-N-MAT-DELTA-QTY (WK-X-MAT).
046700     IF  WK-N-DIFF-QTY = ZERO
046800         GO TO C119-VALIDATE-ONE-DELTA-EX.
046900     IF  WK-N-DIFF-QTY < ZERO
047000         GO TO C119-VALIDATE-ONE-DELTA-EX.
047100 
047200     MOVE    WK-N-MAT-MATID (WK-X-MAT) TO WK-N-LKMATL-MATID OF
047300             WK-C-LKMATL.
047400     CALL "INVGMATL"            USING WK-C-LKMATL.
047500     IF  WK-N-DIFF-QTY > WK-N-LKMATL-BAL-QTY OF WK-C-LKMATL
047600         MOVE    "VLD0044"       TO    WK-C-LKOUTU-ERROR-CD
047700         MOVE    "Y"             TO    WK-C-OUTU-ABORT-SW.
047800 
047900*---------------------------------------------------------------*
048000 C119-VALIDATE-ONE-DELTA-EX.
048100*---------------------------------------------------------------*
048200     EXIT.
048300 
048400*---------------------------------------------------------------*
048500 D000-COMMIT-REPLACEMENT.
048600*---------------------------------------------------------------*
048700     PERFORM D300-REWRITE-HEADER
048800        THRU D399-REWRITE-HEADER-EX.
048900     PERFORM D500-REWRITE-LINES
049000        THRU D599-REWRITE-LINES-EX.
049100     PERFORM D900-SYNC-MATERIAL-BALANCES
049200        THRU D999-SYNC-MATERIAL-BALANCES-EX.
049300 
049400*---------------------------------------------------------------*
049500 D099-COMMIT-REPLACEMENT-EX.
049600*---------------------------------------------------------------*
049700     EXIT.
049800 
049900*---------------------------------------------------------------*
050000 D300-REWRITE-HEADER.
050100*---------------------------------------------------------------*
050200     OPEN INPUT  OUTWFILE.
050300     OPEN OUTPUT OUTWFILE-NEW.
050400 D310-REWRITE-NEXT-HEADER.
050500     READ OUTWFILE INTO WK-OUTW-ROW
050600         AT END
050700             GO TO D399-REWRITE-HEADER-EX.
050800     IF  OUT-ID OF WK-OUTW-ROW = WK-N-LKOUTU-OUT-ID
050900         AND WK-C-LKOUTU-ISSUE-TO-SW = "Y"
051000         MOVE WK-C-LKOUTU-ISSUE-TO TO OUT-ISSUE-TO OF WK-OUTW-ROW.
051100     WRITE WK-C-OUTWFILE-NEW     FROM  WK-OUTW-ROW.
051200     GO TO D310-REWRITE-NEXT-HEADER.
051300 
051400*---------------------------------------------------------------*
051500 D399-REWRITE-HEADER-EX.
051600*---------------------------------------------------------------*
051700     CLOSE OUTWFILE.
051800     CLOSE OUTWFILE-NEW.
051900 
052000*---------------------------------------------------------------*
052100 D500-REWRITE-LINES.
052200*---------------------------------------------------------------*
052300     OPEN INPUT  OUTLFILE.
052400     OPEN OUTPUT OUTLFILE-NEW.
052500 D510-COPY-NEXT-OTHER-LINE.
052600     READ OUTLFILE INTO WK-OUTL-ROW
052700         AT END
052800             GO TO D519-COPY-OTHER-LINES-EX.
052900     IF  OUTL-RECORD-ID OF WK-OUTL-ROW = WK-N-LKOUTU-OUT-ID
053000         GO TO D510-COPY-NEXT-OTHER-LINE.
053100     WRITE WK-C-OUTLFILE-NEW     FROM  WK-OUTL-ROW.
053200     GO TO D510-COPY-NEXT-OTHER-LINE.
053300 D519-COPY-OTHER-LINES-EX.
053400     CONTINUE.
053500 
053600     PERFORM VARYING WK-X-LKOUTU-LX FROM 1 BY 1
053700        UNTIL WK-X-LKOUTU-LX > WK-N-LKOUTU-LINE-CNT
053800         IF  WK-N-LKOUTU-L-ISS-QTY (WK-X-LKOUTU-LX) > ZERO
053900             MOVE    SPACES      TO    WK-OUTL-ROW
054000             COMPUTE OUTL-ID OF WK-OUTL-ROW =
054100                     WK-N-LKOUTU-OUT-ID * 1000 + WK-X-LKOUTU-LX
054200             MOVE WK-N-LKOUTU-OUT-ID TO OUTL-RECORD-ID OF WK-OUTL-ROW
054300             MOVE WK-N-LKOUTU-L-MATID (WK-X-LKOUTU-LX) TO
054400                  OUTL-MATERIAL-ID OF WK-OUTL-ROW
054500             MOVE WK-N-LKOUTU-L-ISS-QTY (WK-X-LKOUTU-LX) TO
054600                  OUTL-ISSUE-QTY OF WK-OUTL-ROW
054700             WRITE WK-C-OUTLFILE-NEW FROM WK-OUTL-ROW.
054800 
054900*---------------------------------------------------------------*
055000 D599-REWRITE-LINES-EX.
055100*---------------------------------------------------------------*
055200     CLOSE OUTLFILE.
055300     CLOSE OUTLFILE-NEW.
055400 
055500*---------------------------------------------------------------*
055600 D900-SYNC-MATERIAL-BALANCES.
055700*---------------------------------------------------------------*
055800     OPEN INPUT  MATFILE.
055900     OPEN OUTPUT MATFILE-NEW.
056000 D910-REWRITE-NEXT-MATERIAL.
056100     READ MATFILE INTO WK-MATL-ROW
056200         AT END
056300             GO TO D999-SYNC-MATERIAL-BALANCES-EX.
056400 
056500     MOVE    ZERO                TO    WK-X-MAT.
056600     PERFORM VARYING WK-N-HDR-IX FROM 1 BY 1
056700        UNTIL WK-N-HDR-IX > WK-N-MAT-COUNT
056800         IF  WK-N-MAT-MATID (WK-N-HDR-IX) = MAT-ID OF WK-MATL-ROW
056900             MOVE WK-N-HDR-IX    TO    WK-X-MAT.
057000 
057100     IF  WK-X-MAT NOT = ZERO
057200         ADD  WK-N-MAT-DELTA-QTY (WK-X-MAT) TO
057300              MAT-UTILIZED-QTY OF WK-MATL-ROW
057400         IF  MAT-UTILIZED-QTY OF WK-MATL-ROW < ZERO
057500             MOVE ZERO           TO MAT-UTILIZED-QTY OF WK-MATL-ROW
057600         COMPUTE MAT-BALANCE-QTY OF WK-MATL-ROW =
057700                 MAT-RECEIVED-QTY OF WK-MATL-ROW
057800               - MAT-UTILIZED-QTY OF WK-MATL-ROW
057900         IF  MAT-BALANCE-QTY OF WK-MATL-ROW < ZERO
058000             MOVE ZERO           TO MAT-BALANCE-QTY OF WK-MATL-ROW.
058100 
058200     WRITE WK-C-MATFILE-NEW      FROM  WK-MATL-ROW.
058300     GO TO D910-REWRITE-NEXT-MATERIAL.
058400 
058500*---------------------------------------------------------------*
058600 D999-SYNC-MATERIAL-BALANCES-EX.
058700*---------------------------------------------------------------*
058800     CLOSE MATFILE.
058900     CLOSE MATFILE-NEW.
059000 
059100******************************************************************
059200************** END OF PROGRAM SOURCE -  INVVOUTU ***************
059300******************************************************************
