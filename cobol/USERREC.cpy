000100* USERREC.cpybk
000200     05  USERREC-RECORD          PIC X(060).
000300* I-O FORMAT: USRRECR  FROM FILE APPUSER   OF LIBRARY INVLIB
000400*                       (REFERENCE MASTER ONLY - NOT OWNED BY ANY
000500*                       TRANSLATABLE POSTING ENGINE - READ BY
000600*                       INVBRPT SOLELY TO COUNT LOGIN ACCOUNTS
000700*                       FOR THE GLOBAL ANALYTICS SUMMARY)
000800*
000900     05  USRRECR  REDEFINES USERREC-RECORD.
001000     06  USR-ID                  PIC 9(09).
001100*                        USER SURROGATE ID
001200     06  USR-LOGIN-NAME          PIC X(30).
001300*                        LOGIN / EMAIL ADDRESS
001400     06  USR-ROLE                PIC X(20).
001500*                        ADMIN/CEO/COO/PROCUREMENT_MANAGER/ETC -
001600*                        SEE D300-CHECK-RESOLVER-ROLE IN INVVPRQ
001700     06  USR-FILLER              PIC X(01).
