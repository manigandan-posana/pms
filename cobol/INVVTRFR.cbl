000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     INVVTRFR.
000500 AUTHOR.         ARVIND RAMAN.
000600 INSTALLATION.   SITE MATERIALS STORES - INVENTORY SYSTEMS.
000700 DATE-WRITTEN.   30 JUL 1995.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*PROGRAM DESCRIPTION: REGISTER-TRANSFER ENGINE.  MOVES MATERIAL
001200*                     BETWEEN TWO PROJECTS (OR BETWEEN TWO SITES
001300*                     OF THE SAME PROJECT) IN ONE STEP BY RUNNING
001400*                     THE STANDARD OUTWARD LEG AGAINST THE FROM-
001500*                     PROJECT AND THE STANDARD INWARD LEG AGAINST
001600*                     THE TO-PROJECT, THEN LOGGING THE TRANSFER
001700*                     ITSELF AS A THIRD RECORD PAIR.
001800*NOTE        :  THE TWO LEGS ARE POSTED BEFORE THE TRANSFER
001900*               HEADER IS EVER WRITTEN, SO A REJECTED OUTWARD
002000*               LEG LEAVES NO TRACE.  A REJECTED INWARD LEG AFTER
002100*               AN ACCEPTED OUTWARD LEG IS A GENUINE PARTIAL POST
002200*               - THIS ENGINE HAS NO FILE-LEVEL ROLLBACK, THE
002300*               SAME LIMITATION EVERY OTHER INV* POSTING ENGINE
002400*               HAS.  OPERATIONS IS TO RE-RUN INVVINWD DIRECTLY
002500*               AGAINST THE TO-PROJECT TO CLEAR A PARTIAL POST.
002600*
002700*================================================================
002800* HISTORY OF MODIFICATION:
002900*================================================================
003000* TAG    DATE       DEV    DESCRIPTION
003100*------  ---------  -----  ------------------------------------
003200* 5I1AR4  30/07/1995 ARAMAN - INITIAL VERSION.
003300*----------------------------------------------------------------
003400* 2I1MY1  19/09/1998 MYAPL  - Y2K REMEDIATION - CONFIRMED NO 2-
003500*                     DIGIT YEAR FIELDS IN TRF-TRANSFER-DATE.
003600*----------------------------------------------------------------
003700* 6I1TN1  08/02/2011 TNGHC  - REM RELEASE - ADDED THE SAME-
003800*                     PROJECT SITE-NAME RULE (RULE 11) AFTER A
003900*                     SITE FOREMAN MOVED STOCK BETWEEN TWO BINS
004000*                     OF THE SAME PROJECT WITHOUT RECORDING WHICH
004100*                     BIN IT CAME FROM.
004200*----------------------------------------------------------------
004300* 0R1KL1  11/06/2023 KLEEHC - R-2301 STORES SYSTEM REWORK -
004400*                     REWRITTEN FROM THE OLD TRFVLMT LIMIT-CHECK
004500*                     ENGINE, SAME DUAL-LEG SHAPE.
004600*----------------------------------------------------------------
004700* 1R1KL1  19/06/2023 KLEEHC - R-2301 - SITE RAISED A QUERY WHEN
004800*                     THE OUTWARD/INWARD LEGS CAME BACK TAGGED
004900*                     WITH THIS TRANSFER'S OWN CODE INSTEAD OF
005000*                     THE OTHER PROJECT'S CODE/NAME - NOW CALLS
005100*                     INVGPRJL FOR BOTH SIDES AND BUILDS THE
005200*                     ISSUE-TO/REMARKS/SUPPLIER TEXT FROM THAT.
005300*----------------------------------------------------------------
005400* 2R1KL1  22/06/2023 KLEEHC - R-2301 - RULE 11 SITE-NAME COMPARE
005500*                     WAS CASE-SENSITIVE, SO "SITE A" AND
005600*                     "Site a" PASSED AS TWO DIFFERENT BINS.
005700*                     BOTH SITE NAMES ARE NOW FOLDED TO UPPER
005800*                     CASE BEFORE THE COMPARE.
005900*----------------------------------------------------------------
006000 EJECT
006100**********************
006200 ENVIRONMENT DIVISION.
006300**********************
006400 CONFIGURATION SECTION.
006500 SOURCE-COMPUTER. IBM-AS400.
006600 OBJECT-COMPUTER. IBM-AS400.
006700 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
006800                    UPSI-0 IS UPSI-SWITCH-0
006900                      ON  STATUS IS U0-ON
007000                      OFF STATUS IS U0-OFF.
007100 INPUT-OUTPUT SECTION.
007200 FILE-CONTROL.
007300     SELECT TRFHFILE     ASSIGN TO TRANSFER-DAT
007400            ORGANIZATION      IS LINE SEQUENTIAL
007500            FILE STATUS       IS WK-C-FILE-STATUS.
007600     SELECT TRFLFILE     ASSIGN TO TRANSFRLN-DAT
007700            ORGANIZATION      IS LINE SEQUENTIAL
007800            FILE STATUS       IS WK-C-FILE-STATUS.
007900 
008000***************
008100 DATA DIVISION.
008200***************
008300 FILE SECTION.
008400**************
008500 FD  TRFHFILE
008600     LABEL RECORDS ARE OMITTED
008700     DATA RECORD IS WK-C-TRFHFILE.
008800 01  WK-C-TRFHFILE.
008900     COPY TRFHREC.
009000 
009100 FD  TRFLFILE
009200     LABEL RECORDS ARE OMITTED
009300     DATA RECORD IS WK-C-TRFLFILE.
009400 01  WK-C-TRFLFILE.
009500     COPY TRFLREC.
009600 
009700 WORKING-STORAGE SECTION.
009800*************************
009900 01  FILLER                  PIC X(24) VALUE
010000     "** PROGRAM INVVTRFR **".
010100 
010200* ------------------ PROGRAM WORKING STORAGE -------------------*
010300 01  WK-C-COMMON.
010400     COPY INVASCM.
010500     COPY INVCOMN.
010600 
010700 01  WK-TRFH-ROW.
010800     COPY TRFHREC.
010900 01  WK-TRFL-ROW.
011000     COPY TRFLREC.
011100 
011200 01  WK-C-LKOUTW.
011300     COPY LKOUTW.
011400 01  WK-C-LKINWD.
011500     COPY LKINWD.
011600 01  WK-C-LKCURD.
011700     05  WK-C-LKCURD-OUTPUT.
011800        10 WK-N-LKCURD-TODAY-CYMD  PIC 9(08).
011900 01  WK-C-LKPRJL.
012000     COPY LKPRJL.
012100 
012200 01  WK-TRFR-CONTROL.
012300     05  WK-N-TRFR-NEW-ID           PIC 9(09).
012400     05  WK-C-TRFR-ABORT-SW         PIC X(01) VALUE "N".
012500         88  WK-C-TRFR-ABORTED          VALUE "Y".
012600     05  WK-N-TRFR-SEQ-DISP         PIC 9(04).
012700     05  WK-N-TRFR-SURVIVOR-CNT     PIC 9(03) COMP-3 VALUE ZERO.
012800* FOLDED-TO-UPPER COPIES OF THE TWO SITE NAMES, USED ONLY FOR
012900* THE RULE 11 SAME-PROJECT DISTINCTNESS COMPARE - THE HEADER
013000* ITSELF STILL CARRIES THE SITE NAME AS THE OPERATOR TYPED IT.
013100     05  WK-C-TRFR-FROM-SITE-UC     PIC X(30).
013200     05  WK-C-TRFR-TO-SITE-UC       PIC X(30).
013300 
013400* LINES THAT SURVIVED THE QUANTITY FLOOR (RULE 12)
013500 01  WK-STAGE-TABLE.
013600     05  WK-STAGE-ENTRY OCCURS 200 TIMES
013700           INDEXED BY WK-X-STAGE.
013800         10  WK-N-STAGE-MATID       PIC 9(09).
013900         10  WK-N-STAGE-QTY         PIC S9(7)V9(2) COMP-3.
014000 
014100*****************
014200 LINKAGE SECTION.
014300*****************
014400 COPY LKTRFR.
014500 EJECT
014600********************************************
014700 PROCEDURE DIVISION USING WK-C-LKTRFR.
014800********************************************
014900 MAIN-MODULE.
015000     PERFORM A000-SETUP-AND-VALIDATE
015100        THRU A099-SETUP-AND-VALIDATE-EX.
015200     IF  NOT WK-C-TRFR-ABORTED
015300         PERFORM B000-STAGE-LINES
015400            THRU B099-STAGE-LINES-EX.
015500     IF  NOT WK-C-TRFR-ABORTED
015600         PERFORM C000-POST-OUTWARD-LEG
015700            THRU C099-POST-OUTWARD-LEG-EX.
015800     IF  NOT WK-C-TRFR-ABORTED
015900         PERFORM C100-POST-INWARD-LEG
016000            THRU C199-POST-INWARD-LEG-EX.
016100     IF  NOT WK-C-TRFR-ABORTED
016200         PERFORM D000-WRITE-HEADER-AND-LINES
016300            THRU D099-WRITE-HEADER-AND-LINES-EX
016400         MOVE    SPACES          TO    WK-C-LKTRFR-ERROR-CD.
016500     EXIT PROGRAM.
016600 EJECT
016700*---------------------------------------------------------------*
016800 A000-SETUP-AND-VALIDATE.
016900*---------------------------------------------------------------*
017000     MOVE    SPACES              TO    WK-C-LKTRFR-OUTPUT.
017100     MOVE    "N"                 TO    WK-C-TRFR-ABORT-SW.
017200 
017300     IF  WK-C-LKTRFR-FROM-ACC-SW = "N"
017400         OR WK-C-LKTRFR-TO-ACC-SW = "N"
017500         MOVE    "AUT0041"       TO    WK-C-LKTRFR-ERROR-CD
017600         MOVE    "Y"             TO    WK-C-TRFR-ABORT-SW
017700         GO TO A099-SETUP-AND-VALIDATE-EX.
017800 
017900     IF  WK-N-LKTRFR-TO-PRJID = ZERO
018000         MOVE    "VLD0011"       TO    WK-C-LKTRFR-ERROR-CD
018100         MOVE    "Y"             TO    WK-C-TRFR-ABORT-SW
018200         GO TO A099-SETUP-AND-VALIDATE-EX.
018300 
018400     IF  WK-N-LKTRFR-LINE-CNT = ZERO
018500         MOVE    "VLD0011"       TO    WK-C-LKTRFR-ERROR-CD
018600         MOVE    "Y"             TO    WK-C-TRFR-ABORT-SW
018700         GO TO A099-SETUP-AND-VALIDATE-EX.
018800 
018900     IF  WK-N-LKTRFR-FROM-PRJID = WK-N-LKTRFR-TO-PRJID
019000         MOVE    WK-C-LKTRFR-FROM-SITE TO WK-C-TRFR-FROM-SITE-UC
019100         MOVE    WK-C-LKTRFR-TO-SITE   TO WK-C-TRFR-TO-SITE-UC
019200         INSPECT WK-C-TRFR-FROM-SITE-UC
019300             CONVERTING "abcdefghijklmnopqrstuvwxyz"
019400                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
019500         INSPECT WK-C-TRFR-TO-SITE-UC
019600             CONVERTING "abcdefghijklmnopqrstuvwxyz"
019700                     TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
019800         IF  WK-C-LKTRFR-FROM-SITE = SPACES
019900             OR WK-C-LKTRFR-TO-SITE = SPACES
020000             OR WK-C-TRFR-FROM-SITE-UC = WK-C-TRFR-TO-SITE-UC
020100             MOVE    "VLD0045"   TO    WK-C-LKTRFR-ERROR-CD
020200             MOVE    "Y"         TO    WK-C-TRFR-ABORT-SW
020300             GO TO A099-SETUP-AND-VALIDATE-EX.
020400 
020500     MOVE    ZERO                TO    WK-N-TRFR-NEW-ID.
020600     OPEN INPUT TRFHFILE.
020700 A010-COUNT-NEXT-HEADER.
020800     READ TRFHFILE INTO WK-TRFH-ROW
020900         AT END
021000             GO TO A019-COUNT-HEADERS-EX.
021100     ADD     1                   TO    WK-N-TRFR-NEW-ID.
021200     GO TO A010-COUNT-NEXT-HEADER.
021300 A019-COUNT-HEADERS-EX.
021400     CLOSE TRFHFILE.
021500     ADD     1                   TO    WK-N-TRFR-NEW-ID.
021600 
021700     IF  WK-C-LKTRFR-CODE = SPACES
021800         MOVE    WK-N-TRFR-NEW-ID TO   WK-N-TRFR-SEQ-DISP
021900         MOVE    "T"             TO    WK-C-LKTRFR-CODE (1:1)
022000         MOVE    WK-N-TRFR-SEQ-DISP TO  WK-C-LKTRFR-CODE (2:4).
022100*
022200*                    RESOLVE THE FROM/TO PROJECT CODE AND NAME
022300*                    NOW SO THE OUTWARD/INWARD LEGS CAN CARRY THE
022400*                    OTHER PROJECT'S OWN CODE/NAME RATHER THAN
022500*                    THIS TRANSFER'S OWN CODE (RULE 9).
022600     MOVE    WK-N-LKTRFR-FROM-PRJID  TO   WK-N-LKPRJL-PRJID.
022700     MOVE    WK-C-LKTRFR-FROM-ACC-SW TO   WK-C-LKPRJL-ACCESS-SW.
022800     CALL "INVGPRJL"             USING WK-C-LKPRJL.
022900     IF  WK-C-LKPRJL-ERROR-CD NOT = SPACES
023000         MOVE    WK-C-LKPRJL-ERROR-CD TO WK-C-LKTRFR-ERROR-CD
023100         MOVE    "Y"             TO    WK-C-TRFR-ABORT-SW
023200         GO TO A099-SETUP-AND-VALIDATE-EX.
023300     MOVE    WK-C-LKPRJL-CODE        TO   WK-C-LKTRFR-FROM-CODE.
023400     MOVE    WK-C-LKPRJL-NAME        TO   WK-C-LKTRFR-FROM-NAME.
023500 
023600     MOVE    WK-N-LKTRFR-TO-PRJID    TO   WK-N-LKPRJL-PRJID.
023700     MOVE    WK-C-LKTRFR-TO-ACC-SW   TO   WK-C-LKPRJL-ACCESS-SW.
023800     CALL "INVGPRJL"             USING WK-C-LKPRJL.
023900     IF  WK-C-LKPRJL-ERROR-CD NOT = SPACES
024000         MOVE    WK-C-LKPRJL-ERROR-CD TO WK-C-LKTRFR-ERROR-CD
024100         MOVE    "Y"             TO    WK-C-TRFR-ABORT-SW
024200         GO TO A099-SETUP-AND-VALIDATE-EX.
024300     MOVE    WK-C-LKPRJL-CODE        TO   WK-C-LKTRFR-TO-CODE.
024400     MOVE    WK-C-LKPRJL-NAME        TO   WK-C-LKTRFR-TO-NAME.
024500 
024600*---------------------------------------------------------------*
024700 A099-SETUP-AND-VALIDATE-EX.
024800*---------------------------------------------------------------*
024900     EXIT.
025000 
025100*---------------------------------------------------------------*
025200 B000-STAGE-LINES.
025300*---------------------------------------------------------------*
025400     MOVE    ZERO                TO    WK-N-TRFR-SURVIVOR-CNT.
025500     PERFORM VARYING WK-X-LKTRFR-LX FROM 1 BY 1
025600        UNTIL WK-X-LKTRFR-LX > WK-N-LKTRFR-LINE-CNT
025700         IF  WK-N-LKTRFR-L-QTY (WK-X-LKTRFR-LX) > ZERO
025800             ADD  1              TO    WK-N-TRFR-SURVIVOR-CNT
025900             MOVE WK-N-LKTRFR-L-MATID (WK-X-LKTRFR-LX) TO
026000                  WK-N-STAGE-MATID (WK-N-TRFR-SURVIVOR-CNT)
026100             MOVE WK-N-LKTRFR-L-QTY (WK-X-LKTRFR-LX) TO
026200                  WK-N-STAGE-QTY (WK-N-TRFR-SURVIVOR-CNT).
026300 
026400     IF  WK-N-TRFR-SURVIVOR-CNT = ZERO
026500         MOVE    "VLD0011"       TO    WK-C-LKTRFR-ERROR-CD
026600         MOVE    "Y"             TO    WK-C-TRFR-ABORT-SW.
026700 
026800*---------------------------------------------------------------*
026900 B099-STAGE-LINES-EX.
027000*---------------------------------------------------------------*
027100     EXIT.
027200 
027300*---------------------------------------------------------------*
027400 C000-POST-OUTWARD-LEG.
027500*---------------------------------------------------------------*
027600     MOVE    WK-N-LKTRFR-FROM-PRJID TO  WK-N-LKOUTW-PRJID.
027700     MOVE    "Y"                 TO    WK-C-LKOUTW-ACCESS-SW.
027800     MOVE    SPACES              TO    WK-C-LKOUTW-CODE
027900                                        WK-C-LKOUTW-DATE
028000                                        WK-C-LKOUTW-VEHICLE-NO
028100                                        WK-C-LKOUTW-OUTPUT
028200                                        WK-C-LKOUTW-ISSUE-TO.
028300     STRING  "Transfer to "  WK-C-LKTRFR-TO-CODE
028400             DELIMITED BY SIZE
028500             INTO WK-C-LKOUTW-ISSUE-TO.
028600     MOVE    WK-C-LKTRFR-REMARKS TO    WK-C-LKOUTW-REMARKS.
028700     MOVE    WK-N-TRFR-SURVIVOR-CNT TO  WK-N-LKOUTW-LINE-CNT.
028800     PERFORM VARYING WK-X-STAGE FROM 1 BY 1
028900        UNTIL WK-X-STAGE > WK-N-TRFR-SURVIVOR-CNT
029000         MOVE WK-N-STAGE-MATID (WK-X-STAGE) TO
029100              WK-N-LKOUTW-L-MATID (WK-X-STAGE)
029200         MOVE WK-N-STAGE-QTY (WK-X-STAGE) TO
029300              WK-N-LKOUTW-L-ISS-QTY (WK-X-STAGE).
029400 
029500     CALL "INVVOUTW"            USING WK-C-LKOUTW.
029600 
029700     IF  WK-C-LKOUTW-ERROR-CD NOT = SPACES
029800         MOVE    WK-C-LKOUTW-ERROR-CD TO WK-C-LKTRFR-ERROR-CD
029900         MOVE    "Y"             TO    WK-C-TRFR-ABORT-SW.
030000 
030100*---------------------------------------------------------------*
030200 C099-POST-OUTWARD-LEG-EX.
030300*---------------------------------------------------------------*
030400     EXIT.
030500 
030600*---------------------------------------------------------------*
030700 C100-POST-INWARD-LEG.
030800*---------------------------------------------------------------*
030900     MOVE    WK-N-LKTRFR-TO-PRJID TO    WK-N-LKINWD-PRJID.
031000     MOVE    "Y"                 TO    WK-C-LKINWD-ACCESS-SW.
031100     MOVE    SPACES              TO    WK-C-LKINWD-CODE
031200                                        WK-C-LKINWD-INVOICE-NO
031300                                        WK-C-LKINWD-INVOICE-DTE
031400                                        WK-C-LKINWD-DELIVER-DTE
031500                                        WK-C-LKINWD-VEHICLE-NO
031600                                        WK-C-LKINWD-OUTPUT
031700                                        WK-C-LKINWD-SUPPLR-NAME.
031800     STRING  "Transfer from "  WK-C-LKTRFR-FROM-CODE
031900             DELIMITED BY SIZE
032000             INTO WK-C-LKINWD-REMARKS.
032100     MOVE    WK-C-LKTRFR-FROM-NAME TO  WK-C-LKINWD-SUPPLR-NAME.
032200     MOVE    WK-N-TRFR-SURVIVOR-CNT TO  WK-N-LKINWD-LINE-CNT.
032300     PERFORM VARYING WK-X-STAGE FROM 1 BY 1
032400        UNTIL WK-X-STAGE > WK-N-TRFR-SURVIVOR-CNT
032500         MOVE WK-N-STAGE-MATID (WK-X-STAGE) TO
032600              WK-N-LKINWD-L-MATID (WK-X-STAGE)
032700         MOVE ZERO               TO
032800              WK-N-LKINWD-L-ORD-QTY (WK-X-STAGE)
032900         MOVE WK-N-STAGE-QTY (WK-X-STAGE) TO
033000              WK-N-LKINWD-L-REC-QTY (WK-X-STAGE).
033100 
033200     CALL "INVVINWD"            USING WK-C-LKINWD.
033300 
033400     IF  WK-C-LKINWD-ERROR-CD NOT = SPACES
033500         MOVE    WK-C-LKINWD-ERROR-CD TO WK-C-LKTRFR-ERROR-CD
033600         MOVE    "Y"             TO    WK-C-TRFR-ABORT-SW.
033700 
033800*---------------------------------------------------------------*
033900 C199-POST-INWARD-LEG-EX.
034000*---------------------------------------------------------------*
034100     EXIT.
034200 
034300*---------------------------------------------------------------*
034400 D000-WRITE-HEADER-AND-LINES.
034500*---------------------------------------------------------------*
034600     MOVE    SPACES              TO    WK-TRFH-ROW.
034700     MOVE    WK-N-TRFR-NEW-ID    TO    TRF-ID OF WK-TRFH-ROW.
034800     MOVE    WK-C-LKTRFR-CODE    TO    TRF-CODE OF WK-TRFH-ROW.
034900     MOVE    WK-N-LKTRFR-FROM-PRJID TO
035000             TRF-FROM-PROJECT-ID OF WK-TRFH-ROW.
035100     MOVE    WK-N-LKTRFR-TO-PRJID TO
035200             TRF-TO-PROJECT-ID OF WK-TRFH-ROW.
035300     MOVE    WK-C-LKTRFR-FROM-SITE TO TRF-FROM-SITE OF WK-TRFH-ROW.
035400     MOVE    WK-C-LKTRFR-TO-SITE TO   TRF-TO-SITE OF WK-TRFH-ROW.
035500     MOVE    WK-C-LKTRFR-REMARKS TO   TRF-REMARKS OF WK-TRFH-ROW.
035600     CALL "INVXCURD"            USING WK-C-LKCURD.
035700     MOVE    WK-N-LKCURD-TODAY-CYMD (1:4)  TO
035800             TRF-TRANSFER-DATE (1:4) OF WK-TRFH-ROW.
035900     MOVE    "-"                 TO    TRF-TRANSFER-DATE (5:1) OF
036000                                        WK-TRFH-ROW.
036100     MOVE    WK-N-LKCURD-TODAY-CYMD (5:2)  TO
036200             TRF-TRANSFER-DATE (6:2) OF WK-TRFH-ROW.
036300     MOVE    "-"                 TO    TRF-TRANSFER-DATE (8:1) OF
036400                                        WK-TRFH-ROW.
036500     MOVE    WK-N-LKCURD-TODAY-CYMD (7:2)  TO
036600             TRF-TRANSFER-DATE (9:2) OF WK-TRFH-ROW.
036700 
036800     OPEN EXTEND TRFHFILE.
036900     WRITE   WK-C-TRFHFILE       FROM  WK-TRFH-ROW.
037000     CLOSE   TRFHFILE.
037100 
037200     OPEN EXTEND TRFLFILE.
037300     PERFORM VARYING WK-X-STAGE FROM 1 BY 1
037400        UNTIL WK-X-STAGE > WK-N-TRFR-SURVIVOR-CNT
037500         MOVE    SPACES          TO    WK-TRFL-ROW
037600         COMPUTE TRFL-ID OF WK-TRFL-ROW =
037700                 WK-N-TRFR-NEW-ID * 1000 + WK-X-STAGE
037800         MOVE WK-N-TRFR-NEW-ID   TO    TRFL-RECORD-ID OF WK-TRFL-ROW
037900         MOVE WK-N-STAGE-MATID (WK-X-STAGE) TO
038000              TRFL-MATERIAL-ID OF WK-TRFL-ROW
038100         MOVE WK-N-STAGE-QTY (WK-X-STAGE) TO
038200              TRFL-TRANSFER-QTY OF WK-TRFL-ROW
038300         WRITE WK-C-TRFLFILE     FROM  WK-TRFL-ROW.
038400     CLOSE   TRFLFILE.
038500 
038600     MOVE    WK-N-TRFR-NEW-ID    TO    WK-N-LKTRFR-OUT-ID.
038700     MOVE    WK-C-LKTRFR-CODE    TO    WK-C-LKTRFR-OUT-CODE.
038800 
038900*---------------------------------------------------------------*
039000 D099-WRITE-HEADER-AND-LINES-EX.
039100*---------------------------------------------------------------*
039200     EXIT.
039300 
039400******************************************************************
039500************** END OF PROGRAM SOURCE -  INVVTRFR ***************
039600******************************************************************
