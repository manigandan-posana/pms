000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     INVBBOML.
000500 AUTHOR.         PADMANABHAN MENON.
000600 INSTALLATION.   SITE MATERIALS STORES - INVENTORY SYSTEMS.
000700 DATE-WRITTEN.   15 MAY 2004.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*PROGRAM DESCRIPTION: BILL-OF-MATERIALS MAINTENANCE BATCH
001200*                     DRIVER.  READS THE BOM-LINE MAINTENANCE
001300*                     TRANSACTION TAPE, ONE ROW PER (PROJECT,
001400*                     MATERIAL) ALLOCATION TO BE SET, AND CALLS
001500*                     INVVBOMS WITH OPTION 2 (UPSERT) FOR EACH
001600*                     ROW.
001700*NOTE        :  INVVBOMS OPTION 2 REWRITES THE WHOLE BOM MASTER
001800*               OLD-TO-NEW ON EVERY CALL, SO THIS DRIVER CALLS
001900*               IT ONE TRANSACTION AT A TIME RATHER THAN
002000*               BATCHING ROWS THE WAY THE OTHER INVB* DRIVERS
002100*               BATCH LINES UNDER A HEADER - THERE IS NO HEADER
002200*               HERE, EVERY ROW IS ITS OWN UNIT OF WORK.
002300*
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* TAG    DATE       DEV    DESCRIPTION
002800*------  ---------  -----  ------------------------------------
002900* 3I1PM2  15/05/2004 PMENON - INITIAL VERSION.
003000*----------------------------------------------------------------
003100* 6I1TN2  09/02/2011 TNGHC  - REM RELEASE - CONFORMED DISPLAY
003200*                     LINES TO THE NEW INVV* ERROR-CODE FORMAT.
003300*----------------------------------------------------------------
003400* 0R1KL2  25/06/2023 KLEEHC - R-2301 STORES SYSTEM REWORK - NEW
003500*                     DRIVER TO MATCH INVBINWD - NO PRIOR BATCH
003600*                     DRIVER EXISTED FOR BOM-LINE MAINTENANCE.
003700*----------------------------------------------------------------
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-AS400.
004400 OBJECT-COMPUTER. IBM-AS400.
004500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004600                    UPSI-0 IS UPSI-SWITCH-0
004700                      ON  STATUS IS U0-ON
004800                      OFF STATUS IS U0-OFF.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT BOMLTRNFILE  ASSIGN TO BOMLTRN-DAT
005200            ORGANIZATION      IS LINE SEQUENTIAL
005300            FILE STATUS       IS WK-C-FILE-STATUS.
005400 
005500***************
005600 DATA DIVISION.
005700***************
005800 FILE SECTION.
005900**************
006000 FD  BOMLTRNFILE
006100     LABEL RECORDS ARE OMITTED
006200     DATA RECORD IS WK-C-BOMLTRNFILE.
006300 01  WK-C-BOMLTRNFILE.
006400     05  TRN-PROJECT-ID          PIC 9(09).
006500     05  TRN-MATERIAL-ID         PIC 9(09).
006600     05  TRN-QTY                 PIC S9(7)V9(2) COMP-3.
006700     05  TRN-FILLER              PIC X(20).
006800*
006900 01  WK-C-BOMLTRND  REDEFINES WK-C-BOMLTRNFILE.
007000*                        COMBINED PROJECT/MATERIAL ALTERNATE KEY
007100*                        VIEW, USED BY A010 WHEN LOGGING A LINE
007200*                        WITHOUT RE-MOVING EACH SUBFIELD.
007300     05  TRND-PRJ-MATL-KEY       PIC 9(18).
007400     05  FILLER                 PIC X(25).
007500*
007600 01  WK-C-BOMLTRNQ  REDEFINES WK-C-BOMLTRNFILE.
007700*                        QTY-ONLY ALTERNATE VIEW, USED BY A010 TO
007800*                        TEST FOR A ZERO-QUANTITY LINE.
007900     05  FILLER                 PIC X(18).
008000     05  TRNQ-QTY               PIC S9(7)V9(2) COMP-3.
008100     05  FILLER                 PIC X(20).
008200 
008300 WORKING-STORAGE SECTION.
008400*************************
008500 01  FILLER                  PIC X(24) VALUE
008600     "** PROGRAM INVBBOML **".
008700 
008800 01  WK-C-COMMON.
008900     COPY INVASCM.
009000     COPY INVCOMN.
009100 
009200 01  WK-C-LKBOMS.
009300     COPY LKBOMS.
009400 
009500 01  WK-BBOML-CONTROL.
009600     05  WK-C-BBOML-EOF-SW          PIC X(01) VALUE "N".
009700         88  WK-C-BBOML-EOF             VALUE "Y".
009800     05  WK-N-BBOML-LINE-CNT        PIC 9(05) COMP-3 VALUE ZERO.
009900     05  WK-N-BBOML-ERROR-CNT       PIC 9(05) COMP-3 VALUE ZERO.
010000 
010100 EJECT
010200********************
010300 PROCEDURE DIVISION.
010400********************
010500 MAIN-MODULE.
010600     OPEN INPUT BOMLTRNFILE.
010700     IF  NOT WK-C-SUCCESSFUL
010800         DISPLAY "INVBBOML - OPEN FILE ERROR - BOMLTRNFILE"
010900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011000         STOP RUN.
011100 
011200     PERFORM A100-READ-NEXT-TRANSACTION
011300        THRU A199-READ-NEXT-TRANSACTION-EX.
011400     PERFORM UNTIL WK-C-BBOML-EOF
011500         PERFORM B000-UPSERT-ONE-LINE
011600            THRU B099-UPSERT-ONE-LINE-EX
011700         PERFORM A100-READ-NEXT-TRANSACTION
011800            THRU A199-READ-NEXT-TRANSACTION-EX.
011900 
012000     CLOSE BOMLTRNFILE.
012100     DISPLAY "INVBBOML - LINES UPSERTED : " WK-N-BBOML-LINE-CNT.
012200     DISPLAY "INVBBOML - LINES REJECTED : " WK-N-BBOML-ERROR-CNT.
012300     STOP RUN.
012400 EJECT
012500*---------------------------------------------------------------*
012600 A100-READ-NEXT-TRANSACTION.
012700*---------------------------------------------------------------*
012800     READ BOMLTRNFILE
012900         AT END
013000             MOVE    "Y"         TO    WK-C-BBOML-EOF-SW.
013100 
013200*---------------------------------------------------------------*
013300 A199-READ-NEXT-TRANSACTION-EX.
013400*---------------------------------------------------------------*
013500     EXIT.
013600 
013700*---------------------------------------------------------------*
013800 B000-UPSERT-ONE-LINE.
013900*---------------------------------------------------------------*
014000     MOVE    2                   TO    WK-N-LKBOMS-OPTION.
014100     MOVE    TRN-PROJECT-ID      TO    WK-N-LKBOMS-PRJID.
014200     MOVE    TRN-MATERIAL-ID     TO    WK-N-LKBOMS-MATID.
014300     MOVE    TRN-QTY             TO    WK-N-LKBOMS-NEW-QTY.
014400 
014500     CALL "INVVBOMS"            USING WK-C-LKBOMS.
014600 
014700     IF  WK-C-LKBOMS-ERROR-CD = SPACES
014800         ADD     1               TO    WK-N-BBOML-LINE-CNT
014900         DISPLAY "INVBBOML - PROJECT " TRN-PROJECT-ID
015000                 " MATERIAL " TRN-MATERIAL-ID
015100                 " ALLOCATION SET TO " TRN-QTY
015200     ELSE
015300         ADD     1               TO    WK-N-BBOML-ERROR-CNT
015400         DISPLAY "INVBBOML - PROJECT " TRN-PROJECT-ID
015500                 " MATERIAL " TRN-MATERIAL-ID
015600                 " REJECTED - " WK-C-LKBOMS-ERROR-CD.
015700 
015800*---------------------------------------------------------------*
015900 B099-UPSERT-ONE-LINE-EX.
016000*---------------------------------------------------------------*
016100     EXIT.
016200 
016300******************************************************************
016400************** END OF PROGRAM SOURCE -  INVBBOML ***************
016500******************************************************************
