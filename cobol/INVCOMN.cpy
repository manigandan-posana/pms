000100*================================================================*
000200* INVCOMN.cpybk                                                  *
000300* COMMON LITERALS AND WORK COUNTERS FOR THE SITE MATERIALS       *
000400* INVENTORY APPLICATION.  REPLACES THE OLD FIL3090 COMMON        *
000500* COPYBOOK - SAME IDEA, NEW SHOP, NEW CONTENT.                   *
000600*----------------------------------------------------------------*
000700* HISTORY OF MODIFICATION:                                      *
000800*----------------------------------------------------------------*
000900* 9I1RT1  14/03/1991 RTANGK - INITIAL VERSION.                   *
001000*----------------------------------------------------------------*
001100* 2I1MY1  19/09/1998 MYAPL  - Y2K REMEDIATION - DROPPED THE OLD  *
001200*                     2-DIGIT WK-C-CENTURY LITERAL, DATES NOW    *
001300*                     CARRY A FULL 4-DIGIT CENTURY THROUGHOUT.  *
001400*----------------------------------------------------------------*
001500* 4I1PM1  22/06/2005 PMENON - REM RELEASE - ADDED WK-N-MAX-       *
001600*                     RECENT-ITEMS FOR THE NEW ACTIVITY REPORT.  *
001700*----------------------------------------------------------------*
001800 01  WK-C-LITERALS.
001900     05  WK-C-LIT-PENDING           PIC X(10) VALUE "PENDING".
002000     05  WK-C-LIT-APPROVED          PIC X(10) VALUE "APPROVED".
002100     05  WK-C-LIT-REJECTED          PIC X(10) VALUE "REJECTED".
002200     05  WK-C-LIT-RAW-MATERIAL      PIC X(12) VALUE "RAW_MATERIAL".
002300     05  WK-C-LIT-CONSUMABLE        PIC X(12) VALUE "CONSUMABLE".
002400     05  WK-C-LIT-EQUIPMENT         PIC X(12) VALUE "EQUIPMENT".
002500*
002600 01  WK-N-MAX-RECENT-ITEMS      PIC 9(02) COMP-3 VALUE 5.
002700 01  WK-N-ZERO-QTY              PIC S9(07)V9(02) COMP-3 VALUE ZERO.
