000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     INVBTRFR.
000500 AUTHOR.         ARVIND RAMAN.
000600 INSTALLATION.   SITE MATERIALS STORES - INVENTORY SYSTEMS.
000700 DATE-WRITTEN.   31 JUL 1995.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*PROGRAM DESCRIPTION: NIGHTLY INTER-PROJECT TRANSFER BATCH
001200*                     DRIVER.  READS THE TRANSFER TRANSACTION
001300*                     TAPE, GROUPS ITS DETAIL ROWS BY BATCH ID
001400*                     (ONE GROUP = ONE TRANSFER HEADER), AND
001500*                     CALLS INVVTRFR ONCE PER GROUP.
001600*NOTE        :  THE TRANSACTION TAPE MUST BE IN BATCH-ID
001700*               SEQUENCE - SEE THE EQUIVALENT NOTE IN INVBINWD.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* TAG    DATE       DEV    DESCRIPTION
002300*------  ---------  -----  ------------------------------------
002400* 5I1AR8  31/07/1995 ARAMAN - INITIAL VERSION.
002500*----------------------------------------------------------------
002600* 2I1MY1  19/09/1998 MYAPL  - Y2K REMEDIATION - CONFIRMED NO 2-
002700*                     DIGIT YEAR FIELDS PASS THROUGH THIS DRIVER.
002800*----------------------------------------------------------------
002900* 0R1KL1  25/06/2023 KLEEHC - R-2301 STORES SYSTEM REWORK - NEW
003000*                     DRIVER TO MATCH INVBINWD - NO PRIOR BATCH
003100*                     DRIVER EXISTED FOR INTER-PROJECT TRANSFERS.
003200*----------------------------------------------------------------
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004100                    UPSI-0 IS UPSI-SWITCH-0
004200                      ON  STATUS IS U0-ON
004300                      OFF STATUS IS U0-OFF.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT TRFRTRNFILE  ASSIGN TO TRFRTRN-DAT
004700            ORGANIZATION      IS LINE SEQUENTIAL
004800            FILE STATUS       IS WK-C-FILE-STATUS.
004900 
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400**************
005500 FD  TRFRTRNFILE
005600     LABEL RECORDS ARE OMITTED
005700     DATA RECORD IS WK-C-TRFRTRNFILE.
005800 01  WK-C-TRFRTRNFILE.
005900*                        ONE ROW PER TRANSFER DETAIL LINE -
006000*                        HEADER FIELDS REPEAT ON EVERY ROW OF
006100*                        THE SAME BATCH.
006200     05  TRN-BATCH-ID            PIC 9(09).
006300     05  TRN-FROM-PROJECT-ID     PIC 9(09).
006400     05  TRN-TO-PROJECT-ID       PIC 9(09).
006500     05  TRN-FROM-ACC-SW         PIC X(01).
006600     05  TRN-TO-ACC-SW           PIC X(01).
006700     05  TRN-CODE                PIC X(20).
006800     05  TRN-FROM-SITE           PIC X(30).
006900     05  TRN-TO-SITE             PIC X(30).
007000     05  TRN-REMARKS             PIC X(100).
007100     05  TRN-MATERIAL-ID         PIC 9(09).
007200     05  TRN-QTY                 PIC S9(7)V9(2) COMP-3.
007300     05  TRN-FILLER              PIC X(40).
007400*
007500 01  WK-C-TRFRTRND  REDEFINES WK-C-TRFRTRNFILE.
007600*                        COMBINED BATCH/FROM/TO ALTERNATE KEY
007700*                        VIEW, USED BY B000 TO TEST FOR A BATCH-ID
007800*                        BREAK WITHOUT RE-MOVING EACH SUBFIELD.
007900     05  TRND-BATCH-FROM-TO-KEY  PIC 9(27).
008000     05  FILLER                 PIC X(236).
008100*
008200 01  WK-C-TRFRTRNQ  REDEFINES WK-C-TRFRTRNFILE.
008300*                        MATERIAL/QTY ALTERNATE VIEW, USED BY
008400*                        B100 WHEN REJECTING A SHORT-QTY LINE.
008500     05  FILLER                 PIC X(209).
008600     05  TRNQ-MATERIAL-ID       PIC 9(09).
008700     05  TRNQ-QTY               PIC S9(7)V9(2) COMP-3.
008800     05  FILLER                 PIC X(40).
008900 
009000 WORKING-STORAGE SECTION.
009100*************************
009200 01  FILLER                  PIC X(24) VALUE
009300     "** PROGRAM INVBTRFR **".
009400 
009500 01  WK-C-COMMON.
009600     COPY INVASCM.
009700     COPY INVCOMN.
009800 
009900 01  WK-C-LKTRFR.
010000     COPY LKTRFR.
010100 
010200 01  WK-BTRFR-CONTROL.
010300     05  WK-C-BTRFR-EOF-SW          PIC X(01) VALUE "N".
010400         88  WK-C-BTRFR-EOF             VALUE "Y".
010500     05  WK-N-BTRFR-BATCH-ID        PIC 9(09).
010600     05  WK-N-BTRFR-GROUP-CNT       PIC 9(05) COMP-3 VALUE ZERO.
010700     05  WK-N-BTRFR-ERROR-CNT       PIC 9(05) COMP-3 VALUE ZERO.
010800 
010900 EJECT
011000********************
011100 PROCEDURE DIVISION.
011200********************
011300 MAIN-MODULE.
011400     OPEN INPUT TRFRTRNFILE.
011500     IF  NOT WK-C-SUCCESSFUL
011600         DISPLAY "INVBTRFR - OPEN FILE ERROR - TRFRTRNFILE"
011700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011800         STOP RUN.
011900 
012000     PERFORM A100-READ-NEXT-TRANSACTION
012100        THRU A199-READ-NEXT-TRANSACTION-EX.
012200     PERFORM UNTIL WK-C-BTRFR-EOF
012300         PERFORM B000-BUILD-AND-CALL-ONE-GROUP
012400            THRU B099-BUILD-AND-CALL-ONE-GROUP-EX.
012500 
012600     CLOSE TRFRTRNFILE.
012700     DISPLAY "INVBTRFR - GROUPS POSTED  : " WK-N-BTRFR-GROUP-CNT.
012800     DISPLAY "INVBTRFR - GROUPS REJECTED: " WK-N-BTRFR-ERROR-CNT.
012900     STOP RUN.
013000 EJECT
013100*---------------------------------------------------------------*
013200 A100-READ-NEXT-TRANSACTION.
013300*---------------------------------------------------------------*
013400     READ TRFRTRNFILE
013500         AT END
013600             MOVE    "Y"         TO    WK-C-BTRFR-EOF-SW.
013700 
013800*---------------------------------------------------------------*
013900 A199-READ-NEXT-TRANSACTION-EX.
014000*---------------------------------------------------------------*
014100     EXIT.
014200 
014300*---------------------------------------------------------------*
014400 B000-BUILD-AND-CALL-ONE-GROUP.
014500*---------------------------------------------------------------*
014600     MOVE    TRN-BATCH-ID        TO    WK-N-BTRFR-BATCH-ID.
014700     MOVE    SPACES              TO    WK-C-LKTRFR-INPUT.
014800     MOVE    TRN-FROM-PROJECT-ID TO    WK-N-LKTRFR-FROM-PRJID.
014900     MOVE    TRN-TO-PROJECT-ID   TO    WK-N-LKTRFR-TO-PRJID.
015000     MOVE    TRN-FROM-ACC-SW     TO    WK-C-LKTRFR-FROM-ACC-SW.
015100     MOVE    TRN-TO-ACC-SW       TO    WK-C-LKTRFR-TO-ACC-SW.
015200     MOVE    TRN-CODE            TO    WK-C-LKTRFR-CODE.
015300     MOVE    TRN-FROM-SITE       TO    WK-C-LKTRFR-FROM-SITE.
015400     MOVE    TRN-TO-SITE         TO    WK-C-LKTRFR-TO-SITE.
015500     MOVE    TRN-REMARKS         TO    WK-C-LKTRFR-REMARKS.
015600     MOVE    ZERO                TO    WK-N-LKTRFR-LINE-CNT.
015700 
015800     PERFORM B100-ADD-LINE-TO-GROUP
015900        THRU B199-ADD-LINE-TO-GROUP-EX.
016000     PERFORM A100-READ-NEXT-TRANSACTION
016100        THRU A199-READ-NEXT-TRANSACTION-EX.
016200     PERFORM UNTIL WK-C-BTRFR-EOF
016300                OR TRN-BATCH-ID NOT = WK-N-BTRFR-BATCH-ID
016400         PERFORM B100-ADD-LINE-TO-GROUP
016500            THRU B199-ADD-LINE-TO-GROUP-EX
016600         PERFORM A100-READ-NEXT-TRANSACTION
016700            THRU A199-READ-NEXT-TRANSACTION-EX.
016800 
016900     CALL "INVVTRFR"            USING WK-C-LKTRFR.
017000 
017100     IF  WK-C-LKTRFR-ERROR-CD = SPACES
017200         ADD     1               TO    WK-N-BTRFR-GROUP-CNT
017300         DISPLAY "INVBTRFR - BATCH " WK-N-BTRFR-BATCH-ID
017400                 " POSTED AS " WK-C-LKTRFR-OUT-CODE
017500     ELSE
017600         ADD     1               TO    WK-N-BTRFR-ERROR-CNT
017700         DISPLAY "INVBTRFR - BATCH " WK-N-BTRFR-BATCH-ID
017800                 " REJECTED - " WK-C-LKTRFR-ERROR-CD.
017900 
018000*---------------------------------------------------------------*
018100 B099-BUILD-AND-CALL-ONE-GROUP-EX.
018200*---------------------------------------------------------------*
018300     EXIT.
018400 
018500*---------------------------------------------------------------*
018600 B100-ADD-LINE-TO-GROUP.
018700*---------------------------------------------------------------*
018800     IF  WK-N-LKTRFR-LINE-CNT < 200
018900         ADD  1                  TO    WK-N-LKTRFR-LINE-CNT
019000         MOVE TRN-MATERIAL-ID TO
019100              WK-N-LKTRFR-L-MATID (WK-N-LKTRFR-LINE-CNT)
019200         MOVE TRN-QTY TO
019300              WK-N-LKTRFR-L-QTY (WK-N-LKTRFR-LINE-CNT)
019400     ELSE
019500         DISPLAY "INVBTRFR - BATCH " TRN-BATCH-ID
019600                 " EXCEEDS 200 LINES - LINE DROPPED".
019700 
019800*---------------------------------------------------------------*
019900 B199-ADD-LINE-TO-GROUP-EX.
020000*---------------------------------------------------------------*
020100     EXIT.
020200 
020300******************************************************************
020400************** END OF PROGRAM SOURCE -  INVBTRFR ***************
020500******************************************************************
