000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     INVBOUTU.
000500 AUTHOR.         ARVIND RAMAN.
000600 INSTALLATION.   SITE MATERIALS STORES - INVENTORY SYSTEMS.
000700 DATE-WRITTEN.   24 JUL 1995.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*PROGRAM DESCRIPTION: NIGHTLY ISSUE-CORRECTION BATCH DRIVER.
001200*                     READS THE ISSUE-CORRECTION TRANSACTION
001300*                     TAPE, GROUPS ITS DETAIL ROWS BY THE ISSUE
001400*                     RECORD ID BEING REPLACED, AND CALLS
001500*                     INVVOUTU ONCE PER GROUP WITH THE FULL
001600*                     REPLACEMENT LINE SET.
001700*NOTE        :  THE TRANSACTION TAPE MUST BE IN ISSUE-ID
001800*               SEQUENCE - SEE THE EQUIVALENT NOTE IN INVBINWD.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* TAG    DATE       DEV    DESCRIPTION
002400*------  ---------  -----  ------------------------------------
002500* 5I1AR7  24/07/1995 ARAMAN - INITIAL VERSION.
002600*----------------------------------------------------------------
002700* 2I1MY1  19/09/1998 MYAPL  - Y2K REMEDIATION - CONFIRMED NO 2-
002800*                     DIGIT YEAR FIELDS PASS THROUGH THIS DRIVER.
002900*----------------------------------------------------------------
003000* 0R1KL1  25/06/2023 KLEEHC - R-2301 STORES SYSTEM REWORK - NEW
003100*                     DRIVER TO MATCH INVBINWD - NO PRIOR BATCH
003200*                     DRIVER EXISTED FOR ISSUE CORRECTIONS.
003300*----------------------------------------------------------------
003400 EJECT
003500**********************
003600 ENVIRONMENT DIVISION.
003700**********************
003800 CONFIGURATION SECTION.
003900 SOURCE-COMPUTER. IBM-AS400.
004000 OBJECT-COMPUTER. IBM-AS400.
004100 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004200                    UPSI-0 IS UPSI-SWITCH-0
004300                      ON  STATUS IS U0-ON
004400                      OFF STATUS IS U0-OFF.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT OUTUTRNFILE  ASSIGN TO OUTUTRN-DAT
004800            ORGANIZATION      IS LINE SEQUENTIAL
004900            FILE STATUS       IS WK-C-FILE-STATUS.
005000 
005100***************
005200 DATA DIVISION.
005300***************
005400 FILE SECTION.
005500**************
005600 FD  OUTUTRNFILE
005700     LABEL RECORDS ARE OMITTED
005800     DATA RECORD IS WK-C-OUTUTRNFILE.
005900 01  WK-C-OUTUTRNFILE.
006000*                        ONE ROW PER REPLACEMENT LINE - HEADER
006100*                        FIELDS REPEAT ON EVERY ROW OF THE SAME
006200*                        ISSUE ID.
006300     05  TRN-OUT-ID              PIC 9(09).
006400     05  TRN-ACCESS-SW           PIC X(01).
006500     05  TRN-ISSUE-TO            PIC X(60).
006600     05  TRN-ISSUE-TO-SW         PIC X(01).
006700     05  TRN-MATERIAL-ID         PIC 9(09).
006800     05  TRN-ISS-QTY             PIC S9(7)V9(2) COMP-3.
006900     05  TRN-FILLER              PIC X(40).
007000*
007100 01  WK-C-OUTUTRND  REDEFINES WK-C-OUTUTRNFILE.
007200*                        ISSUE-ID ALTERNATE KEY VIEW, USED BY B000
007300*                        TO TEST FOR AN ISSUE-ID BREAK WITHOUT
007400*                        RE-MOVING EACH HEADER SUBFIELD.
007500     05  TRND-OUT-ID             PIC 9(09).
007600     05  FILLER                 PIC X(116).
007700*
007800 01  WK-C-OUTUTRNQ  REDEFINES WK-C-OUTUTRNFILE.
007900*                        MATERIAL/QTY ALTERNATE VIEW, USED BY B100
008000*                        WHEN REJECTING A SHORT-QUANTITY LINE.
008100     05  FILLER                 PIC X(71).
008200     05  TRNQ-MATERIAL-ID       PIC 9(09).
008300     05  TRNQ-ISS-QTY           PIC S9(7)V9(2) COMP-3.
008400     05  FILLER                 PIC X(40).
008500 
008600 WORKING-STORAGE SECTION.
008700*************************
008800 01  FILLER                  PIC X(24) VALUE
008900     "** PROGRAM INVBOUTU **".
009000 
009100 01  WK-C-COMMON.
009200     COPY INVASCM.
009300     COPY INVCOMN.
009400 
009500 01  WK-C-LKOUTU.
009600     COPY LKOUTU.
009700 
009800 01  WK-BOUTU-CONTROL.
009900     05  WK-C-BOUTU-EOF-SW          PIC X(01) VALUE "N".
010000         88  WK-C-BOUTU-EOF             VALUE "Y".
010100     05  WK-N-BOUTU-OUT-ID          PIC 9(09).
010200     05  WK-N-BOUTU-GROUP-CNT       PIC 9(05) COMP-3 VALUE ZERO.
010300     05  WK-N-BOUTU-ERROR-CNT       PIC 9(05) COMP-3 VALUE ZERO.
010400 
010500 EJECT
010600********************
010700 PROCEDURE DIVISION.
010800********************
010900 MAIN-MODULE.
011000     OPEN INPUT OUTUTRNFILE.
011100     IF  NOT WK-C-SUCCESSFUL
011200         DISPLAY "INVBOUTU - OPEN FILE ERROR - OUTUTRNFILE"
011300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011400         STOP RUN.
011500 
011600     PERFORM A100-READ-NEXT-TRANSACTION
011700        THRU A199-READ-NEXT-TRANSACTION-EX.
011800     PERFORM UNTIL WK-C-BOUTU-EOF
011900         PERFORM B000-BUILD-AND-CALL-ONE-GROUP
012000            THRU B099-BUILD-AND-CALL-ONE-GROUP-EX.
012100 
012200     CLOSE OUTUTRNFILE.
012300     DISPLAY "INVBOUTU - GROUPS POSTED  : " WK-N-BOUTU-GROUP-CNT.
012400     DISPLAY "INVBOUTU - GROUPS REJECTED: " WK-N-BOUTU-ERROR-CNT.
012500     STOP RUN.
012600 EJECT
012700*---------------------------------------------------------------*
012800 A100-READ-NEXT-TRANSACTION.
012900*---------------------------------------------------------------*
013000     READ OUTUTRNFILE
013100         AT END
013200             MOVE    "Y"         TO    WK-C-BOUTU-EOF-SW.
013300 
013400*---------------------------------------------------------------*
013500 A199-READ-NEXT-TRANSACTION-EX.
013600*---------------------------------------------------------------*
013700     EXIT.
013800 
013900*---------------------------------------------------------------*
014000 B000-BUILD-AND-CALL-ONE-GROUP.
014100*---------------------------------------------------------------*
014200     MOVE    TRN-OUT-ID          TO    WK-N-BOUTU-OUT-ID.
014300     MOVE    SPACES              TO    WK-C-LKOUTU-INPUT.
014400     MOVE    TRN-OUT-ID          TO    WK-N-LKOUTU-OUT-ID.
014500     MOVE    TRN-ACCESS-SW       TO    WK-C-LKOUTU-ACCESS-SW.
014600     MOVE    TRN-ISSUE-TO        TO    WK-C-LKOUTU-ISSUE-TO.
014700     MOVE    TRN-ISSUE-TO-SW     TO    WK-C-LKOUTU-ISSUE-TO-SW.
014800     MOVE    ZERO                TO    WK-N-LKOUTU-LINE-CNT.
014900 
015000     PERFORM B100-ADD-LINE-TO-GROUP
015100        THRU B199-ADD-LINE-TO-GROUP-EX.
015200     PERFORM A100-READ-NEXT-TRANSACTION
015300        THRU A199-READ-NEXT-TRANSACTION-EX.
015400     PERFORM UNTIL WK-C-BOUTU-EOF
015500                OR TRN-OUT-ID NOT = WK-N-BOUTU-OUT-ID
015600         PERFORM B100-ADD-LINE-TO-GROUP
015700            THRU B199-ADD-LINE-TO-GROUP-EX
015800         PERFORM A100-READ-NEXT-TRANSACTION
015900            THRU A199-READ-NEXT-TRANSACTION-EX.
016000 
016100     CALL "INVVOUTU"            USING WK-C-LKOUTU.
016200 
016300     IF  WK-C-LKOUTU-ERROR-CD = SPACES
016400         ADD     1               TO    WK-N-BOUTU-GROUP-CNT
016500         DISPLAY "INVBOUTU - ISSUE " WK-N-BOUTU-OUT-ID
016600                 " REPLACED"
016700     ELSE
016800         ADD     1               TO    WK-N-BOUTU-ERROR-CNT
016900         DISPLAY "INVBOUTU - ISSUE " WK-N-BOUTU-OUT-ID
017000                 " REJECTED - " WK-C-LKOUTU-ERROR-CD.
017100 
017200*---------------------------------------------------------------*
017300 B099-BUILD-AND-CALL-ONE-GROUP-EX.
017400*---------------------------------------------------------------*
017500     EXIT.
017600 
017700*---------------------------------------------------------------*
017800 B100-ADD-LINE-TO-GROUP.
017900*---------------------------------------------------------------*
018000     IF  WK-N-LKOUTU-LINE-CNT < 200
018100         ADD  1                  TO    WK-N-LKOUTU-LINE-CNT
018200         MOVE TRN-MATERIAL-ID TO
018300              WK-N-LKOUTU-L-MATID (WK-N-LKOUTU-LINE-CNT)
018400         MOVE TRN-ISS-QTY TO
018500              WK-N-LKOUTU-L-ISS-QTY (WK-N-LKOUTU-LINE-CNT)
018600     ELSE
018700         DISPLAY "INVBOUTU - ISSUE " TRN-OUT-ID
018800                 " EXCEEDS 200 LINES - LINE DROPPED".
018900 
019000*---------------------------------------------------------------*
019100 B199-ADD-LINE-TO-GROUP-EX.
019200*---------------------------------------------------------------*
019300     EXIT.
019400 
019500******************************************************************
019600************** END OF PROGRAM SOURCE -  INVBOUTU ***************
019700******************************************************************
