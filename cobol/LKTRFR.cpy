000100* HISTORY OF MODIFICATION:
000200* --------------------------------------------------------------------------
000300* 4I1PM3 PMENON 22/06/2005 - INITIAL VERSION - registerTransfer ENGINE
000400*                            LINKAGE.
000500* --------------------------------------------------------------------------
000600 01  WK-C-LKTRFR.
000700     05  WK-C-LKTRFR-INPUT.
000800        10 WK-N-LKTRFR-FROM-PRJID  PIC 9(09).
000900        10 WK-N-LKTRFR-TO-PRJID    PIC 9(09).
001000        10 WK-C-LKTRFR-FROM-ACC-SW PIC X(01).
001100        10 WK-C-LKTRFR-TO-ACC-SW   PIC X(01).
001200        10 WK-C-LKTRFR-CODE        PIC X(20).
001300        10 WK-C-LKTRFR-FROM-SITE   PIC X(30).
001400        10 WK-C-LKTRFR-TO-SITE     PIC X(30).
001500        10 WK-C-LKTRFR-REMARKS     PIC X(100).
001600        10 WK-N-LKTRFR-LINE-CNT    PIC 9(03) COMP-3.
001700        10 WK-C-LKTRFR-LINE OCCURS 200 TIMES
001800              INDEXED BY WK-X-LKTRFR-LX.
001900           15 WK-N-LKTRFR-L-MATID     PIC 9(09).
002000           15 WK-N-LKTRFR-L-QTY       PIC S9(7)V9(2) COMP-3.
002100     05  WK-C-LKTRFR-OUTPUT.
002200        10 WK-C-LKTRFR-ERROR-CD    PIC X(07).
002300        10 WK-C-LKTRFR-ERROR-TXT   PIC X(60).
002400        10 WK-N-LKTRFR-OUT-ID      PIC 9(09).
002500        10 WK-C-LKTRFR-OUT-CODE    PIC X(20).
002600        10 WK-C-LKTRFR-FROM-CODE   PIC X(20).
002700        10 WK-C-LKTRFR-FROM-NAME   PIC X(60).
002800        10 WK-C-LKTRFR-TO-CODE     PIC X(20).
002900        10 WK-C-LKTRFR-TO-NAME     PIC X(60).
