000100* TRFLREC.cpybk
000200     05  TRFLREC-RECORD          PIC X(050).
000300* I-O FORMAT: TRFLRECR FROM FILE TRANSFERLN OF LIBRARY INVLIB
000400*
000500     05  TRFLRECR  REDEFINES TRFLREC-RECORD.
000600     06  TRFL-ID                 PIC 9(09).
000700*                        TRANSFER LINE SURROGATE ID
000800     06  TRFL-RECORD-ID          PIC 9(09).
000900*                        FK TO TRFHREC (TRF-ID)
001000     06  TRFL-MATERIAL-ID        PIC 9(09).
001100*                        FK TO MATREC (MAT-ID)
001200     06  TRFL-TRANSFER-QTY       PIC S9(7)V9(2) COMP-3.
001300*                        QTY TRANSFERRED ON THIS LINE (> 0)
001400     06  TRFL-FILLER             PIC X(22).
001500*                        RESERVED FOR FUTURE EXPANSION
