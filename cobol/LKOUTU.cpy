000100* HISTORY OF MODIFICATION:
000200* --------------------------------------------------------------------------
000300* 4I1PM3 PMENON 29/06/2005 - INITIAL VERSION - updateOutward ENGINE
000400*                            LINKAGE.  REPLACES THE FULL LINE SET OF
000500*                            ONE ALREADY-POSTED ISSUE RECORD.
000600* --------------------------------------------------------------------------
000700 01  WK-C-LKOUTU.
000800     05  WK-C-LKOUTU-INPUT.
000900        10 WK-N-LKOUTU-OUT-ID      PIC 9(09).
001000        10 WK-C-LKOUTU-ACCESS-SW   PIC X(01).
001100        10 WK-C-LKOUTU-ISSUE-TO    PIC X(60).
001200        10 WK-C-LKOUTU-ISSUE-TO-SW PIC X(01).
001300        10 WK-N-LKOUTU-LINE-CNT    PIC 9(03) COMP-3.
001400        10 WK-C-LKOUTU-LINE OCCURS 200 TIMES
001500              INDEXED BY WK-X-LKOUTU-LX.
001600           15 WK-N-LKOUTU-L-MATID     PIC 9(09).
001700           15 WK-N-LKOUTU-L-ISS-QTY   PIC S9(7)V9(2) COMP-3.
001800     05  WK-C-LKOUTU-OUTPUT.
001900        10 WK-C-LKOUTU-ERROR-CD    PIC X(07).
002000        10 WK-C-LKOUTU-ERROR-TXT   PIC X(60).
