000100* HISTORY OF MODIFICATION:
000200* --------------------------------------------------------------------------
000300* 1I1RT2 RTANGK 02/11/1992 - INITIAL VERSION - PROJECT LOOKUP LINKAGE
000400* --------------------------------------------------------------------------
000500 01  WK-C-LKPRJL.
000600     05  WK-C-LKPRJL-INPUT.
000700        10 WK-N-LKPRJL-PRJID     PIC 9(09).
000800        10 WK-C-LKPRJL-ACCESS-SW PIC X(01).
000900*                        PASSED-IN ACCESS FLAG - Y=OPERATOR HAS
001000*                        ALL-ACCESS OR IS EXPLICITLY ASSIGNED TO
001100*                        THE PROJECT, N=DENY.  THE ACCESS MODEL
001200*                        ITSELF IS MAINTAINED BY THE ONLINE SECURITY
001300*                        SCREENS, NOT BY THIS LOOKUP.
001400     05  WK-C-LKPRJL-OUTPUT.
001500        10 WK-C-LKPRJL-ERROR-CD  PIC X(07).
001600        10 WK-C-LKPRJL-CODE      PIC X(20).
001700        10 WK-C-LKPRJL-NAME      PIC X(60).
