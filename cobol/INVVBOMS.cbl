000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     INVVBOMS.
000500 AUTHOR.         P MENON.
000600 INSTALLATION.   SITE MATERIALS STORES - INVENTORY SYSTEMS.
000700 DATE-WRITTEN.   14 MAY 2004.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*PROGRAM DESCRIPTION: BOM ALLOCATION SERVICE - CHECK, MAINTAIN
001200*                     AND PROJECT A PROJECT/MATERIAL ALLOCATION
001300*                     LINE, DEPENDING ON THE OPTION SUPPLIED.
001400*
001500* OPTION  ACTION........................  INPUT..................
001600*   1     VALIDATE BOM LINE EXISTS ONLY    PROJECT ID, MATERIAL ID
001700*   2     UPSERT LINE (ASSIGN QUANTITY)     ... PLUS NEW QUANTITY
001800*   3     PROJECT LINE TO REPORT TOTALS     ... PLUS BOM QUANTITY
001900*
002000*NOTE        :  OPTION 2 REWRITES THE WHOLE BOM MASTER (OLD
002100*               MASTER IN, NEW MASTER OUT) BECAUSE THE FILE IS A
002200*               FLAT LINE-SEQUENTIAL FILE WITH NO KEYED ACCESS ON
002300*               THIS SHOP'S BATCH BOXES.  THE OPERATOR STEP THAT
002400*               FOLLOWS THIS JOB IN THE SCHEDULE COPIES
002500*               BOMLINE.NEW BACK OVER BOMLINE.DAT BEFORE THE NEXT
002600*               RUN - SAME OLD-MASTER/NEW-MASTER CONVENTION USED
002700*               ON THE OVERNIGHT MASTER FILE MAINTENANCE SUITE.
002800*               CALLERS SHOULD THEREFORE BATCH BOM CHANGES RATHER
002900*               THAN CALL OPTION 2 ONE LINE AT A TIME.
003000*
003100*================================================================
003200* HISTORY OF MODIFICATION:
003300*================================================================
003400* TAG    DATE       DEV    DESCRIPTION
003500*------  ---------  -----  ------------------------------------
003600* 3I1PM1  14/05/2004 PMENON - INITIAL VERSION.
003700*----------------------------------------------------------------
003800* 6I1TN1  08/02/2011 TNGHC  - REM RELEASE - ADDED OPTION 3, LINE-
003900*                     TO-REPORT PROJECTION, FOR THE NEW PROJECT
004000*                     ACTIVITY REPORT (INVBRPT).
004100*----------------------------------------------------------------
004200* 0R1KL1  04/06/2023 KLEEHC - R-2301 STORES SYSTEM REWORK -
004300*                     REWRITTEN FROM THE OLD TRFVGLAC GL-ACCOUNT/
004400*                     PAYMENT-MODE VALIDATOR, SAME OPTION-DRIVEN
004500*                     SHAPE, NEW BUSINESS CONTENT.
004600*----------------------------------------------------------------
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER. IBM-AS400.
005300 OBJECT-COMPUTER. IBM-AS400.
005400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005500                    UPSI-0 IS UPSI-SWITCH-0
005600                      ON  STATUS IS U0-ON
005700                      OFF STATUS IS U0-OFF.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT BOMLFILE     ASSIGN TO BOMLINE-DAT
006100            ORGANIZATION      IS LINE SEQUENTIAL
006200            FILE STATUS       IS WK-C-FILE-STATUS.
006300     SELECT BOMLFILE-NEW  ASSIGN TO BOMLINE-NEW
006400            ORGANIZATION      IS LINE SEQUENTIAL
006500            FILE STATUS       IS WK-C-NEWFIL-STATUS.
006600     SELECT INWDFILE      ASSIGN TO INWARD-DAT
006700            ORGANIZATION      IS LINE SEQUENTIAL
006800            FILE STATUS       IS WK-C-FILE-STATUS.
006900     SELECT INWLFILE      ASSIGN TO INWARDLN-DAT
007000            ORGANIZATION      IS LINE SEQUENTIAL
007100            FILE STATUS       IS WK-C-FILE-STATUS.
007200     SELECT OUTWFILE      ASSIGN TO OUTWARD-DAT
007300            ORGANIZATION      IS LINE SEQUENTIAL
007400            FILE STATUS       IS WK-C-FILE-STATUS.
007500     SELECT OUTLFILE      ASSIGN TO OUTWARDLN-DAT
007600            ORGANIZATION      IS LINE SEQUENTIAL
007700            FILE STATUS       IS WK-C-FILE-STATUS.
007800 
007900***************
008000 DATA DIVISION.
008100***************
008200 FILE SECTION.
008300**************
008400 FD  BOMLFILE
008500     LABEL RECORDS ARE OMITTED
008600     DATA RECORD IS WK-C-BOMLFILE.
008700 01  WK-C-BOMLFILE.
008800     COPY BOMLREC.
008900 
009000 FD  BOMLFILE-NEW
009100     LABEL RECORDS ARE OMITTED
009200     DATA RECORD IS WK-C-BOMLFILE-NEW.
009300 01  WK-C-BOMLFILE-NEW.
009400     COPY BOMLREC.
009500 
009600 FD  INWDFILE
009700     LABEL RECORDS ARE OMITTED
009800     DATA RECORD IS WK-C-INWDFILE.
009900 01  WK-C-INWDFILE.
010000     COPY INWDREC.
010100 
010200 FD  INWLFILE
010300     LABEL RECORDS ARE OMITTED
010400     DATA RECORD IS WK-C-INWLFILE.
010500 01  WK-C-INWLFILE.
010600     COPY INWLREC.
010700 
010800 FD  OUTWFILE
010900     LABEL RECORDS ARE OMITTED
011000     DATA RECORD IS WK-C-OUTWFILE.
011100 01  WK-C-OUTWFILE.
011200     COPY OUTWREC.
011300 
011400 FD  OUTLFILE
011500     LABEL RECORDS ARE OMITTED
011600     DATA RECORD IS WK-C-OUTLFILE.
011700 01  WK-C-OUTLFILE.
011800     COPY OUTLREC.
011900 
012000 WORKING-STORAGE SECTION.
012100*************************
012200 01  FILLER                  PIC X(24) VALUE
012300     "** PROGRAM INVVBOMS **".
012400 
012500 01  WK-C-NEWFIL-STATUS          PIC X(02).
012600 
012700* ------------------ PROGRAM WORKING STORAGE -------------------*
012800 01  WK-C-COMMON.
012900     COPY INVASCM.
013000     COPY INVCOMN.
013100 
013200 01  WK-BOML-ROW.
013300     COPY BOMLREC.
013400 
013500 01  WK-INWD-ROW.
013600     COPY INWDREC.
013700 
013800 01  WK-INWL-ROW.
013900     COPY INWLREC.
014000 
014100 01  WK-OUTW-ROW.
014200     COPY OUTWREC.
014300 
014400 01  WK-OUTL-ROW.
014500     COPY OUTLREC.
014600 
014700 01  WK-BOMS-SWITCHES.
014800     05  WK-C-BOMS-FOUND-SW          PIC X(01).
014900         88  WK-C-BOMS-FOUND            VALUE "Y".
015000         88  WK-C-BOMS-NOTFOUND         VALUE "N".
015100 
015200 01  WK-BOMS-WORK.
015300     05  WK-N-ORDERED-QTY            PIC S9(7)V9(2) COMP-3.
015400     05  WK-N-RECEIVED-QTY           PIC S9(7)V9(2) COMP-3.
015500     05  WK-N-ISSUED-QTY             PIC S9(7)V9(2) COMP-3.
015600     05  WK-N-BALANCE-QTY            PIC S9(7)V9(2) COMP-3.
015700 
015800* TABLE OF HEADER IDS FOR THIS PROJECT - USED TWICE, ONCE FOR
015900* INWARD HEADERS, ONCE (AFTER RE-LOAD) FOR OUTWARD HEADERS.
016000 01  WK-HDR-TABLE-CTL.
016100     05  WK-N-HDR-COUNT              PIC 9(05) COMP-3 VALUE ZERO.
016200     05  WK-N-HDR-MAX                PIC 9(05) COMP-3 VALUE 2000.
016300     05  WK-N-HDR-IX                 PIC 9(05) COMP-3 VALUE ZERO.
016400 01  WK-HDR-TABLE.
016500     05  WK-HDR-ENTRY OCCURS 2000 TIMES
016600           INDEXED BY WK-X-HDR.
016700         10  WK-N-HDR-ID             PIC 9(09).
016800 
016900*****************
017000 LINKAGE SECTION.
017100*****************
017200 COPY LKBOMS.
017300 EJECT
017400********************************************
017500 PROCEDURE DIVISION USING WK-C-LKBOMS.
017600********************************************
017700 MAIN-MODULE.
017800     PERFORM B000-MAIN-PROCESSING
017900        THRU B999-MAIN-PROCESSING-EX.
018000     EXIT PROGRAM.
018100 EJECT
018200*---------------------------------------------------------------*
018300 B000-MAIN-PROCESSING.
018400*---------------------------------------------------------------*
018500     MOVE    SPACES              TO    WK-C-LKBOMS-OUTPUT.
018600     MOVE    ZERO                TO    WK-N-LKBOMS-CUR-QTY
018700                                        WK-N-LKBOMS-ORD-QTY
018800                                        WK-N-LKBOMS-REC-QTY
018900                                        WK-N-LKBOMS-ISS-QTY
019000                                        WK-N-LKBOMS-BAL-QTY.
019100 
019200     EVALUATE WK-N-LKBOMS-OPTION
019300        WHEN 1
019400           PERFORM C100-VALIDATE-LINE-EXISTS
019500              THRU C199-VALIDATE-LINE-EXISTS-EX
019600        WHEN 2
019700           PERFORM C200-UPSERT-LINE
019800              THRU C299-UPSERT-LINE-EX
019900        WHEN 3
020000           PERFORM C300-PROJECT-LINE-TOTALS
020100              THRU C399-PROJECT-LINE-TOTALS-EX
020200        WHEN OTHER
020300           MOVE "VLD0031"       TO    WK-C-LKBOMS-ERROR-CD.
020400 
020500 B999-MAIN-PROCESSING-EX.
020600     EXIT.
020700 
020800*---------------------------------------------------------------*
020900 C100-VALIDATE-LINE-EXISTS.
021000*---------------------------------------------------------------*
021100     OPEN INPUT BOMLFILE.
021200     IF  NOT WK-C-SUCCESSFUL
021300         DISPLAY "INVVBOMS - OPEN FILE ERROR - BOMLFILE"
021400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021500         GO TO C199-VALIDATE-LINE-EXISTS-EX.
021600 
021700     PERFORM D010-FIND-BOM-LINE
021800        THRU D019-FIND-BOM-LINE-EX.
021900 
022000     IF  WK-C-BOMS-FOUND
022100         MOVE    SPACES          TO    WK-C-LKBOMS-ERROR-CD
022200         MOVE    BOM-QUANTITY OF WK-BOML-ROW
022300                                 TO    WK-N-LKBOMS-CUR-QTY
022400     ELSE
022500         MOVE    "DAT0052"       TO    WK-C-LKBOMS-ERROR-CD.
022600 
022700     CLOSE BOMLFILE.
022800 
022900*---------------------------------------------------------------*
023000 C199-VALIDATE-LINE-EXISTS-EX.
023100*---------------------------------------------------------------*
023200     EXIT.
023300 
023400*---------------------------------------------------------------*
023500 C200-UPSERT-LINE.
023600*---------------------------------------------------------------*
023700     IF  WK-N-LKBOMS-NEW-QTY < ZERO
023800         MOVE    "VLD0031"       TO    WK-C-LKBOMS-ERROR-CD
023900         GO TO C299-UPSERT-LINE-EX.
024000 
024100     OPEN INPUT  BOMLFILE.
024200     OPEN OUTPUT BOMLFILE-NEW.
024300     IF  NOT WK-C-SUCCESSFUL
024400         DISPLAY "INVVBOMS - OPEN FILE ERROR - BOMLFILE"
024500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024600         GO TO C299-UPSERT-LINE-EX.
024700 
024800     MOVE    "N"                 TO    WK-C-BOMS-FOUND-SW.
024900 
025000 D100-COPY-NEXT-LINE.
025100     READ BOMLFILE INTO WK-BOML-ROW
025200         AT END
025300             GO TO D199-COPY-LOOP-EX.
025400 
025500     IF  BOM-PROJECT-ID OF WK-BOML-ROW  = WK-N-LKBOMS-PRJID
025600         AND BOM-MATERIAL-ID OF WK-BOML-ROW = WK-N-LKBOMS-MATID
025700         MOVE    WK-N-LKBOMS-NEW-QTY
025800                                 TO    BOM-QUANTITY OF WK-BOML-ROW
025900         MOVE    "Y"             TO    WK-C-BOMS-FOUND-SW.
026000 
026100     WRITE WK-C-BOMLFILE-NEW     FROM  WK-BOML-ROW.
026200     GO TO D100-COPY-NEXT-LINE.
026300 
026400 D199-COPY-LOOP-EX.
026500     IF  WK-C-BOMS-NOTFOUND
026600         MOVE    SPACES          TO    WK-BOML-ROW
026700         MOVE    WK-N-LKBOMS-PRJID
026800                                 TO    BOM-PROJECT-ID OF WK-BOML-ROW
026900         MOVE    WK-N-LKBOMS-MATID
027000                                 TO    BOM-MATERIAL-ID OF WK-BOML-ROW
027100         MOVE    WK-N-LKBOMS-NEW-QTY
027200                                 TO    BOM-QUANTITY OF WK-BOML-ROW
027300         WRITE WK-C-BOMLFILE-NEW FROM  WK-BOML-ROW.
027400 
027500     MOVE    SPACES              TO    WK-C-LKBOMS-ERROR-CD.
027600     MOVE    WK-N-LKBOMS-NEW-QTY TO    WK-N-LKBOMS-CUR-QTY.
027700 
027800     CLOSE BOMLFILE.
027900     CLOSE BOMLFILE-NEW.
028000 
028100*---------------------------------------------------------------*
028200 C299-UPSERT-LINE-EX.
028300*---------------------------------------------------------------*
028400     EXIT.
028500 
028600*---------------------------------------------------------------*
028700 C300-PROJECT-LINE-TOTALS.
028800*---------------------------------------------------------------*
028900     OPEN INPUT BOMLFILE.
029000     IF  NOT WK-C-SUCCESSFUL
029100         DISPLAY "INVVBOMS - OPEN FILE ERROR - BOMLFILE"
029200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
029300         GO TO C399-PROJECT-LINE-TOTALS-EX.
029400 
029500     PERFORM D010-FIND-BOM-LINE
029600        THRU D019-FIND-BOM-LINE-EX.
029700     CLOSE BOMLFILE.
029800 
029900     IF  WK-C-BOMS-NOTFOUND
030000         MOVE    "DAT0052"       TO    WK-C-LKBOMS-ERROR-CD
030100         GO TO C399-PROJECT-LINE-TOTALS-EX.
030200 
030300     MOVE    ZERO                TO    WK-N-ORDERED-QTY
030400                                        WK-N-RECEIVED-QTY
030500                                        WK-N-ISSUED-QTY.
030600 
030700     PERFORM D200-SUM-INWARD-LINES
030800        THRU D299-SUM-INWARD-LINES-EX.
030900     PERFORM D300-SUM-OUTWARD-LINES
031000        THRU D399-SUM-OUTWARD-LINES-EX.
031100 
031200     COMPUTE WK-N-BALANCE-QTY = WK-N-RECEIVED-QTY
031300                                 - WK-N-ISSUED-QTY.
031400     IF  WK-N-BALANCE-QTY < ZERO
031500         MOVE    ZERO            TO    WK-N-BALANCE-QTY.
031600 
031700     MOVE    SPACES              TO    WK-C-LKBOMS-ERROR-CD.
031800     MOVE    BOM-QUANTITY OF WK-BOML-ROW
031900                                 TO    WK-N-LKBOMS-CUR-QTY.
032000     MOVE    WK-N-ORDERED-QTY    TO    WK-N-LKBOMS-ORD-QTY.
032100     MOVE    WK-N-RECEIVED-QTY   TO    WK-N-LKBOMS-REC-QTY.
032200     MOVE    WK-N-ISSUED-QTY     TO    WK-N-LKBOMS-ISS-QTY.
032300     MOVE    WK-N-BALANCE-QTY    TO    WK-N-LKBOMS-BAL-QTY.
032400 
032500*---------------------------------------------------------------*
032600 C399-PROJECT-LINE-TOTALS-EX.
032700*---------------------------------------------------------------*
032800     EXIT.
032900*---------------------------------------------------------------*
033000*                   PROGRAM SUBROUTINES                        *
033100*---------------------------------------------------------------*
033200 D010-FIND-BOM-LINE.
033300*---------------------------------------------------------------*
033400     MOVE    "N"                 TO    WK-C-BOMS-FOUND-SW.
033500 
033600 D011-READ-NEXT-LINE.
033700     READ BOMLFILE INTO WK-BOML-ROW
033800         AT END
033900             GO TO D019-FIND-BOM-LINE-EX.
034000 
034100     IF  BOM-PROJECT-ID OF WK-BOML-ROW NOT = WK-N-LKBOMS-PRJID
034200         OR BOM-MATERIAL-ID OF WK-BOML-ROW NOT = WK-N-LKBOMS-MATID
034300         GO TO D011-READ-NEXT-LINE.
034400 
034500     MOVE    "Y"                 TO    WK-C-BOMS-FOUND-SW.
034600 
034700 D019-FIND-BOM-LINE-EX.
034800     EXIT.
034900 
035000*---------------------------------------------------------------*
035100 D200-SUM-INWARD-LINES.
035200*---------------------------------------------------------------*
035300     OPEN INPUT INWDFILE.
035400     MOVE    ZERO                TO    WK-N-HDR-COUNT.
035500 
035600 D210-LOAD-NEXT-HEADER.
035700     READ INWDFILE INTO WK-INWD-ROW
035800         AT END
035900             GO TO D219-LOAD-HEADERS-EX.
036000     IF  INW-PROJECT-ID OF WK-INWD-ROW NOT = WK-N-LKBOMS-PRJID
036100         GO TO D210-LOAD-NEXT-HEADER.
036200     IF  WK-N-HDR-COUNT NOT < WK-N-HDR-MAX
036300         GO TO D210-LOAD-NEXT-HEADER.
036400     ADD     1                   TO    WK-N-HDR-COUNT.
036500     MOVE    INW-ID OF WK-INWD-ROW
036600                                 TO    WK-N-HDR-ID (WK-N-HDR-COUNT).
036700     GO TO D210-LOAD-NEXT-HEADER.
036800 
036900 D219-LOAD-HEADERS-EX.
037000     CLOSE INWDFILE.
037100 
037200     OPEN INPUT INWLFILE.
037300 D220-SCAN-NEXT-LINE.
037400     READ INWLFILE INTO WK-INWL-ROW
037500         AT END
037600             GO TO D299-SUM-INWARD-LINES-EX.
037700     IF  INWL-MATERIAL-ID OF WK-INWL-ROW NOT = WK-N-LKBOMS-MATID
037800         GO TO D220-SCAN-NEXT-LINE.
037900     PERFORM D230-HEADER-MATCHES-PROJECT.
038000     IF  NOT WK-C-BOMS-FOUND
038100         GO TO D220-SCAN-NEXT-LINE.
038200     ADD     INWL-ORDERED-QTY OF WK-INWL-ROW TO WK-N-ORDERED-QTY.
038300     ADD     INWL-RECEIVED-QTY OF WK-INWL-ROW TO WK-N-RECEIVED-QTY.
038400     GO TO D220-SCAN-NEXT-LINE.
038500 
038600 D230-HEADER-MATCHES-PROJECT.
038700     MOVE    "N"                 TO    WK-C-BOMS-FOUND-SW.
038800     PERFORM VARYING WK-N-HDR-IX FROM 1 BY 1
038900        UNTIL WK-N-HDR-IX > WK-N-HDR-COUNT
039000         IF  WK-N-HDR-ID (WK-N-HDR-IX) =
039100                INWL-RECORD-ID OF WK-INWL-ROW
039200             MOVE "Y"            TO    WK-C-BOMS-FOUND-SW.
039300 
039400*---------------------------------------------------------------*
039500 D299-SUM-INWARD-LINES-EX.
039600*---------------------------------------------------------------*
039700     CLOSE INWLFILE.
039800 
039900*---------------------------------------------------------------*
040000 D300-SUM-OUTWARD-LINES.
040100*---------------------------------------------------------------*
040200     OPEN INPUT OUTWFILE.
040300     MOVE    ZERO                TO    WK-N-HDR-COUNT.
040400 
040500 D310-LOAD-NEXT-HEADER.
040600     READ OUTWFILE INTO WK-OUTW-ROW
040700         AT END
040800             GO TO D319-LOAD-HEADERS-EX.
040900     IF  OUT-PROJECT-ID OF WK-OUTW-ROW NOT = WK-N-LKBOMS-PRJID
041000         GO TO D310-LOAD-NEXT-HEADER.
041100     IF  WK-N-HDR-COUNT NOT < WK-N-HDR-MAX
041200         GO TO D310-LOAD-NEXT-HEADER.
041300     ADD     1                   TO    WK-N-HDR-COUNT.
041400     MOVE    OUT-ID OF WK-OUTW-ROW
041500                                 TO    WK-N-HDR-ID (WK-N-HDR-COUNT).
041600     GO TO D310-LOAD-NEXT-HEADER.
041700 
041800 D319-LOAD-HEADERS-EX.
041900     CLOSE OUTWFILE.
042000 
042100     OPEN INPUT OUTLFILE.
042200 D320-SCAN-NEXT-LINE.
042300     READ OUTLFILE INTO WK-OUTL-ROW
042400         AT END
042500             GO TO D399-SUM-OUTWARD-LINES-EX.
042600     IF  OUTL-MATERIAL-ID OF WK-OUTL-ROW NOT = WK-N-LKBOMS-MATID
042700         GO TO D320-SCAN-NEXT-LINE.
042800     PERFORM D330-HEADER-MATCHES-PROJECT.
042900     IF  NOT WK-C-BOMS-FOUND
043000         GO TO D320-SCAN-NEXT-LINE.
043100     ADD     OUTL-ISSUE-QTY OF WK-OUTL-ROW TO WK-N-ISSUED-QTY.
043200     GO TO D320-SCAN-NEXT-LINE.
043300 
043400 D330-HEADER-MATCHES-PROJECT.
043500     MOVE    "N"                 TO    WK-C-BOMS-FOUND-SW.
043600     PERFORM VARYING WK-N-HDR-IX FROM 1 BY 1
043700        UNTIL WK-N-HDR-IX > WK-N-HDR-COUNT
043800         IF  WK-N-HDR-ID (WK-N-HDR-IX) =
043900                OUTL-RECORD-ID OF WK-OUTL-ROW
044000             MOVE "Y"            TO    WK-C-BOMS-FOUND-SW.
044100 
044200*---------------------------------------------------------------*
044300 D399-SUM-OUTWARD-LINES-EX.
044400*---------------------------------------------------------------*
044500     CLOSE OUTLFILE.
044600 
044700******************************************************************
044800************** END OF PROGRAM SOURCE -  INVVBOMS ***************
044900******************************************************************
