000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     INVBFUEL.
000500 AUTHOR.         PADMANABHAN MENON.
000600 INSTALLATION.   SITE MATERIALS STORES - INVENTORY SYSTEMS.
000700 DATE-WRITTEN.   05 JUL 2005.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*PROGRAM DESCRIPTION: NIGHTLY FUEL-ENTRY AND VEHICLE DAILY-LOG
001200*                     CLOSE-OUT BATCH.  READS THE FUEL-CLOSE AND
001300*                     DAILY-LOG-CLOSE TRANSACTION TAPES AND
001400*                     REWRITES FUEL.DAT/DAILYLOG.DAT OLD-MASTER
001500*                     TO NEW-MASTER, POSTING THE CLOSING READING
001600*                     AND DERIVED MILEAGE/COST/DISTANCE FIELDS
001700*                     ON A MATCH.
001800*NOTE        :  FUEL.DAT AND DAILYLOG.DAT ARE FLAT LINE-
001900*               SEQUENTIAL FILES WITH NO KEYED ACCESS ON THIS
002000*               SHOP'S BATCH BOXES, SO EACH PASS BELOW IS AN OLD-
002100*               MASTER/NEW-MASTER REWRITE - SAME CONVENTION USED
002200*               BY INVVBOMS OPTION 2.  THE OPERATOR STEP THAT
002300*               FOLLOWS THIS JOB IN THE SCHEDULE COPIES
002400*               FUEL.NEW/DAILYLOG.NEW BACK OVER THE LIVE MASTERS
002500*               BEFORE THE NEXT RUN.
002600*NOTE        :  ENTRY-CREATION FOR FUEL/DAILY-LOG RECORDS (WHICH
002700*               CARRIES ONLY A STRAIGHT FIELD COPY PLUS THE
002800*               LITRES-TIMES-PRICE TOTAL-COST MULTIPLICATION) IS
002900*               NOT HANDLED HERE - THIS JOB IS THE CLOSE-OUT STEP
003000*               ONLY.  THE SURROUNDING VEHICLE/SUPPLIER LOOKUPS
003100*               ON ENTRY CREATION ARE OUT OF BATCH SCOPE.
003200*
003300*================================================================
003400* HISTORY OF MODIFICATION:
003500*================================================================
003600* TAG    DATE       DEV    DESCRIPTION
003700*------  ---------  -----  ------------------------------------
003800* 4I1PM5  05/07/2005 PMENON - INITIAL VERSION.
003900*----------------------------------------------------------------
004000* 6I1TN4  09/02/2011 TNGHC  - REM RELEASE - CONFORMED DISPLAY
004100*                     LINES TO THE NEW INVV* ERROR-CODE FORMAT.
004200*----------------------------------------------------------------
004300* 0R1KL4  26/06/2023 KLEEHC - R-2301 STORES SYSTEM REWORK - NEW
004400*                     DRIVER - NO PRIOR BATCH JOB CLOSED OUT
004500*                     FUEL/LOG ENTRIES, THE WORKSHOP RAN THIS BY
004600*                     HAND OFF THE PAPER LOG UNTIL NOW.
004700*----------------------------------------------------------------
004800 EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-AS400.
005400 OBJECT-COMPUTER. IBM-AS400.
005500 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005600                    UPSI-0 IS UPSI-SWITCH-0
005700                      ON  STATUS IS U0-ON
005800                      OFF STATUS IS U0-OFF.
005900 INPUT-OUTPUT SECTION.
006000 FILE-CONTROL.
006100     SELECT FUELTRNFILE  ASSIGN TO FUELTRN-DAT
006200            ORGANIZATION      IS LINE SEQUENTIAL
006300            FILE STATUS       IS WK-C-FILE-STATUS.
006400     SELECT FUELFILE     ASSIGN TO FUEL-DAT
006500            ORGANIZATION      IS LINE SEQUENTIAL
006600            FILE STATUS       IS WK-C-FILE-STATUS.
006700     SELECT FUELFILE-NEW ASSIGN TO FUEL-NEW
006800            ORGANIZATION      IS LINE SEQUENTIAL
006900            FILE STATUS       IS WK-C-FILE-STATUS.
007000     SELECT DLOGTRNFILE  ASSIGN TO DLOGTRN-DAT
007100            ORGANIZATION      IS LINE SEQUENTIAL
007200            FILE STATUS       IS WK-C-FILE-STATUS.
007300     SELECT DLOGFILE     ASSIGN TO DAILYLOG-DAT
007400            ORGANIZATION      IS LINE SEQUENTIAL
007500            FILE STATUS       IS WK-C-FILE-STATUS.
007600     SELECT DLOGFILE-NEW ASSIGN TO DAILYLOG-NEW
007700            ORGANIZATION      IS LINE SEQUENTIAL
007800            FILE STATUS       IS WK-C-FILE-STATUS.
007900 
008000***************
008100 DATA DIVISION.
008200***************
008300 FILE SECTION.
008400**************
008500 FD  FUELTRNFILE
008600     LABEL RECORDS ARE OMITTED
008700     DATA RECORD IS WK-C-FUELTRNFILE.
008800 01  WK-C-FUELTRNFILE.
008900     05  TRN-FUE-ID              PIC 9(09).
009000     05  TRN-FUE-CLOSING-KM      PIC S9(7)V9(2) COMP-3.
009100     05  TRN-FILLER              PIC X(20).
009200 
009300 FD  FUELFILE
009400     LABEL RECORDS ARE OMITTED
009500     DATA RECORD IS WK-C-FUELFILE.
009600 01  WK-C-FUELFILE.
009700     COPY FUELREC.
009800 
009900 FD  FUELFILE-NEW
010000     LABEL RECORDS ARE OMITTED
010100     DATA RECORD IS WK-C-FUELFILE-NEW.
010200 01  WK-C-FUELFILE-NEW           PIC X(080).
010300 
010400 FD  DLOGTRNFILE
010500     LABEL RECORDS ARE OMITTED
010600     DATA RECORD IS WK-C-DLOGTRNFILE.
010700 01  WK-C-DLOGTRNFILE.
010800     05  TRN-LOG-ID              PIC 9(09).
010900     05  TRN-LOG-CLOSING-KM      PIC S9(7)V9(2) COMP-3.
011000     05  TRN-FILLER2             PIC X(20).
011100 
011200 FD  DLOGFILE
011300     LABEL RECORDS ARE OMITTED
011400     DATA RECORD IS WK-C-DLOGFILE.
011500 01  WK-C-DLOGFILE.
011600     COPY DLOGREC.
011700 
011800 FD  DLOGFILE-NEW
011900     LABEL RECORDS ARE OMITTED
012000     DATA RECORD IS WK-C-DLOGFILE-NEW.
012100 01  WK-C-DLOGFILE-NEW           PIC X(050).
012200 
012300 WORKING-STORAGE SECTION.
012400*************************
012500 01  FILLER                  PIC X(24) VALUE
012600     "** PROGRAM INVBFUEL **".
012700 
012800 01  WK-C-COMMON.
012900     COPY INVASCM.
013000     COPY INVCOMN.
013100 
013200 01  WK-BFUEL-CONTROL.
013300     05  WK-C-FTRN-EOF-SW           PIC X(01) VALUE "N".
013400         88  WK-C-FTRN-EOF              VALUE "Y".
013500     05  WK-C-LTRN-EOF-SW           PIC X(01) VALUE "N".
013600         88  WK-C-LTRN-EOF              VALUE "Y".
013700     05  WK-C-FUEL-EOF-SW           PIC X(01) VALUE "N".
013800         88  WK-C-FUEL-EOF               VALUE "Y".
013900     05  WK-C-DLOG-EOF-SW           PIC X(01) VALUE "N".
014000         88  WK-C-DLOG-EOF               VALUE "Y".
014100     05  WK-N-FUEL-CLOSED-CNT       PIC 9(05) COMP-3 VALUE ZERO.
014200     05  WK-N-FUEL-REJECT-CNT       PIC 9(05) COMP-3 VALUE ZERO.
014300     05  WK-N-DLOG-CLOSED-CNT       PIC 9(05) COMP-3 VALUE ZERO.
014400     05  WK-N-DLOG-REJECT-CNT       PIC 9(05) COMP-3 VALUE ZERO.
014500     05  WK-C-BFUEL-REJECT-CD       PIC X(07).
014600     05  WK-N-BFUEL-DISTANCE        PIC S9(7)V9(2) COMP-3.
014700     05  WK-N-BFUEL-MILEAGE         PIC S9(5)V9(4) COMP-3.
014800 
014900 01  WK-FUEL-ROW.
015000     COPY FUELREC.
015100 
015200 01  WK-DLOG-ROW.
015300     COPY DLOGREC.
015400 
015500 EJECT
015600********************
015700 PROCEDURE DIVISION.
015800********************
015900 MAIN-MODULE.
016000     PERFORM A000-CLOSE-FUEL-ENTRIES
016100        THRU A099-CLOSE-FUEL-ENTRIES-EX.
016200     PERFORM B000-CLOSE-DAILY-LOGS
016300        THRU B099-CLOSE-DAILY-LOGS-EX.
016400 
016500     DISPLAY "INVBFUEL - FUEL ENTRIES CLOSED  : "
016600             WK-N-FUEL-CLOSED-CNT.
016700     DISPLAY "INVBFUEL - FUEL ENTRIES REJECTED: "
016800             WK-N-FUEL-REJECT-CNT.
016900     DISPLAY "INVBFUEL - DAILY LOGS CLOSED     : "
017000             WK-N-DLOG-CLOSED-CNT.
017100     DISPLAY "INVBFUEL - DAILY LOGS REJECTED   : "
017200             WK-N-DLOG-REJECT-CNT.
017300     STOP RUN.
017400 EJECT
017500*---------------------------------------------------------------*
017600 A000-CLOSE-FUEL-ENTRIES.
017700*---------------------------------------------------------------*
017800     OPEN INPUT  FUELTRNFILE.
017900     OPEN INPUT  FUELFILE.
018000     OPEN OUTPUT FUELFILE-NEW.
018100     IF  NOT WK-C-SUCCESSFUL
018200         DISPLAY "INVBFUEL - OPEN FILE ERROR - FUEL FILES"
018300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018400         GO TO A099-CLOSE-FUEL-ENTRIES-EX.
018500 
018600     READ FUELTRNFILE
018700         AT END
018800             MOVE    "Y"         TO    WK-C-FTRN-EOF-SW.
018900     PERFORM A010-READ-NEXT-FUEL-MASTER
019000        THRU A019-READ-NEXT-FUEL-MASTER-EX.
019100     PERFORM UNTIL WK-C-FUEL-EOF
019200         PERFORM A020-APPLY-FUEL-TRANSACTION
019300            THRU A029-APPLY-FUEL-TRANSACTION-EX
019400         WRITE WK-C-FUELFILE-NEW FROM WK-FUEL-ROW
019500         PERFORM A010-READ-NEXT-FUEL-MASTER
019600            THRU A019-READ-NEXT-FUEL-MASTER-EX.
019700 
019800     CLOSE FUELTRNFILE.
019900     CLOSE FUELFILE.
020000     CLOSE FUELFILE-NEW.
020100 
020200*---------------------------------------------------------------*
020300 A099-CLOSE-FUEL-ENTRIES-EX.
020400*---------------------------------------------------------------*
020500     EXIT.
020600 
020700*---------------------------------------------------------------*
020800 A010-READ-NEXT-FUEL-MASTER.
020900*---------------------------------------------------------------*
021000     READ FUELFILE INTO WK-FUEL-ROW
021100         AT END
021200             MOVE    "Y"         TO    WK-C-FUEL-EOF-SW.
021300 
021400*---------------------------------------------------------------*
021500 A019-READ-NEXT-FUEL-MASTER-EX.
021600*---------------------------------------------------------------*
021700     EXIT.
021800 
021900*---------------------------------------------------------------*
022000 A020-APPLY-FUEL-TRANSACTION.
022100*---------------------------------------------------------------*
022200*   EVERY TRANSACTION TAPE ROW WHOSE FUE-ID MATCHES THE MASTER
022300*   ROW JUST READ IS APPLIED HERE - THE TRANSACTION TAPE MUST
022400*   BE IN FUE-ID SEQUENCE MATCHING THE MASTER, ONE CLOSE REQUEST
022500*   PER FUEL ENTRY PER RUN.
022600*---------------------------------------------------------------*
022700     IF  WK-C-FTRN-EOF
022800         GO TO A029-APPLY-FUEL-TRANSACTION-EX.
022900     IF  TRN-FUE-ID NOT = FUE-ID OF WK-FUEL-ROW
023000         GO TO A029-APPLY-FUEL-TRANSACTION-EX.
023100 
023200     MOVE    SPACES              TO    WK-C-BFUEL-REJECT-CD.
023300     IF  FUE-STATUS OF WK-FUEL-ROW = "CLOSED"
023400         MOVE    "VLD0041"       TO    WK-C-BFUEL-REJECT-CD
023500     ELSE
023600     IF  TRN-FUE-CLOSING-KM < FUE-OPENING-KM OF WK-FUEL-ROW
023700         MOVE    "VLD0042"       TO    WK-C-BFUEL-REJECT-CD
023800     ELSE
023900     IF  FUE-LITRES OF WK-FUEL-ROW = ZERO
024000         MOVE    "VLD0043"       TO    WK-C-BFUEL-REJECT-CD.
024100 
024200     IF  WK-C-BFUEL-REJECT-CD NOT = SPACES
024300         ADD     1               TO    WK-N-FUEL-REJECT-CNT
024400         DISPLAY "INVBFUEL - FUEL ENTRY " TRN-FUE-ID
024500                 " REJECTED - " WK-C-BFUEL-REJECT-CD
024600         GO TO A025-READ-NEXT-FUEL-TRANSACTION.
024700 
024800     COMPUTE WK-N-BFUEL-DISTANCE ROUNDED =
024900             TRN-FUE-CLOSING-KM - FUE-OPENING-KM OF WK-FUEL-ROW.
025000     COMPUTE WK-N-BFUEL-MILEAGE  ROUNDED =
025100             WK-N-BFUEL-DISTANCE / FUE-LITRES OF WK-FUEL-ROW.
025200 
025300     MOVE    TRN-FUE-CLOSING-KM  TO    FUE-CLOSING-KM OF WK-FUEL-ROW.
025400     MOVE    WK-N-BFUEL-DISTANCE TO    FUE-DISTANCE OF WK-FUEL-ROW.
025500     MOVE    WK-N-BFUEL-MILEAGE  TO    FUE-MILEAGE OF WK-FUEL-ROW.
025600     MOVE    "CLOSED"            TO    FUE-STATUS OF WK-FUEL-ROW.
025700 
025800     ADD     1                   TO    WK-N-FUEL-CLOSED-CNT.
025900     DISPLAY "INVBFUEL - FUEL ENTRY " TRN-FUE-ID " CLOSED".
026000 
026100 A025-READ-NEXT-FUEL-TRANSACTION.
026200     READ FUELTRNFILE
026300         AT END
026400             MOVE    "Y"         TO    WK-C-FTRN-EOF-SW.
026500 
026600*---------------------------------------------------------------*
026700 A029-APPLY-FUEL-TRANSACTION-EX.
026800*---------------------------------------------------------------*
026900     EXIT.
027000 EJECT
027100*---------------------------------------------------------------*
027200 B000-CLOSE-DAILY-LOGS.
027300*---------------------------------------------------------------*
027400     OPEN INPUT  DLOGTRNFILE.
027500     OPEN INPUT  DLOGFILE.
027600     OPEN OUTPUT DLOGFILE-NEW.
027700     IF  NOT WK-C-SUCCESSFUL
027800         DISPLAY "INVBFUEL - OPEN FILE ERROR - DAILY LOG FILES"
027900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028000         GO TO B099-CLOSE-DAILY-LOGS-EX.
028100 
028200     READ DLOGTRNFILE
028300         AT END
028400             MOVE    "Y"         TO    WK-C-LTRN-EOF-SW.
028500     PERFORM B010-READ-NEXT-DLOG-MASTER
028600        THRU B019-READ-NEXT-DLOG-MASTER-EX.
028700     PERFORM UNTIL WK-C-DLOG-EOF
028800         PERFORM B020-APPLY-DLOG-TRANSACTION
028900            THRU B029-APPLY-DLOG-TRANSACTION-EX
029000         WRITE WK-C-DLOGFILE-NEW FROM WK-DLOG-ROW
029100         PERFORM B010-READ-NEXT-DLOG-MASTER
029200            THRU B019-READ-NEXT-DLOG-MASTER-EX.
029300 
029400     CLOSE DLOGTRNFILE.
029500     CLOSE DLOGFILE.
029600     CLOSE DLOGFILE-NEW.
029700 
029800*---------------------------------------------------------------*
029900 B099-CLOSE-DAILY-LOGS-EX.
030000*---------------------------------------------------------------*
030100     EXIT.
030200 
030300*---------------------------------------------------------------*
030400 B010-READ-NEXT-DLOG-MASTER.
030500*---------------------------------------------------------------*
030600     READ DLOGFILE INTO WK-DLOG-ROW
030700         AT END
030800             MOVE    "Y"         TO    WK-C-DLOG-EOF-SW.
030900 
031000*---------------------------------------------------------------*
031100 B019-READ-NEXT-DLOG-MASTER-EX.
031200*---------------------------------------------------------------*
031300     EXIT.
031400 
031500*---------------------------------------------------------------*
031600 B020-APPLY-DLOG-TRANSACTION.
031700*---------------------------------------------------------------*
031800     IF  WK-C-LTRN-EOF
031900         GO TO B029-APPLY-DLOG-TRANSACTION-EX.
032000     IF  TRN-LOG-ID NOT = LOG-ID OF WK-DLOG-ROW
032100         GO TO B029-APPLY-DLOG-TRANSACTION-EX.
032200 
032300     MOVE    SPACES              TO    WK-C-BFUEL-REJECT-CD.
032400     IF  LOG-STATUS OF WK-DLOG-ROW = "CLOSED"
032500         MOVE    "VLD0041"       TO    WK-C-BFUEL-REJECT-CD
032600     ELSE
032700     IF  TRN-LOG-CLOSING-KM < LOG-OPENING-KM OF WK-DLOG-ROW
032800         MOVE    "VLD0042"       TO    WK-C-BFUEL-REJECT-CD.
032900 
033000     IF  WK-C-BFUEL-REJECT-CD NOT = SPACES
033100         ADD     1               TO    WK-N-DLOG-REJECT-CNT
033200         DISPLAY "INVBFUEL - DAILY LOG " TRN-LOG-ID
033300                 " REJECTED - " WK-C-BFUEL-REJECT-CD
033400         GO TO B025-READ-NEXT-DLOG-TRANSACTION.
033500 
033600     COMPUTE WK-N-BFUEL-DISTANCE ROUNDED =
033700             TRN-LOG-CLOSING-KM - LOG-OPENING-KM OF WK-DLOG-ROW.
033800 
033900     MOVE    TRN-LOG-CLOSING-KM  TO    LOG-CLOSING-KM OF WK-DLOG-ROW.
034000     MOVE    WK-N-BFUEL-DISTANCE TO    LOG-DISTANCE OF WK-DLOG-ROW.
034100     MOVE    "CLOSED"            TO    LOG-STATUS OF WK-DLOG-ROW.
034200 
034300     ADD     1                   TO    WK-N-DLOG-CLOSED-CNT.
034400     DISPLAY "INVBFUEL - DAILY LOG " TRN-LOG-ID " CLOSED".
034500 
034600 B025-READ-NEXT-DLOG-TRANSACTION.
034700     READ DLOGTRNFILE
034800         AT END
034900             MOVE    "Y"         TO    WK-C-LTRN-EOF-SW.
035000 
035100*---------------------------------------------------------------*
035200 B029-APPLY-DLOG-TRANSACTION-EX.
035300*---------------------------------------------------------------*
035400     EXIT.
035500 
035600******************************************************************
035700************** END OF PROGRAM SOURCE -  INVBFUEL ***************
035800******************************************************************
