000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     INVVPRQ.
000500 AUTHOR.         PADMANABHAN MENON.
000600 INSTALLATION.   SITE MATERIALS STORES - INVENTORY SYSTEMS.
000700 DATE-WRITTEN.   14 AUG 1995.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*PROGRAM DESCRIPTION: PROCUREMENT ALLOCATION-INCREASE REQUEST
001200*                     WORKFLOW.  STANDALONE BATCH MAIN - READS
001300*                     ITS OWN TRANSACTION TAPE (PRQTRN.DAT) ONE
001400*                     ROW AT A TIME.  A ROW EITHER RAISES A NEW
001500*                     REQUEST (ACTION "C") OR RESOLVES AN
001600*                     OUTSTANDING ONE (ACTION "R").  NOTHING ELSE
001700*                     IN THE SYSTEM CALLS THIS PROGRAM.
001800*NOTE        :  ON APPROVAL THE NEW BOM ALLOCATION IS THE *LIVE*
001900*               CURRENT ALLOCATION PLUS THE REQUESTED INCREASE -
002000*               NOT THE ALLOCATION CAPTURED WHEN THE REQUEST WAS
002100*               RAISED.  THE CAPTURED FIGURE IS AUDIT DISPLAY
002200*               ONLY.  SEE C200-RESOLVE-APPROVED.
002300*
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* TAG    DATE       DEV    DESCRIPTION
002800*------  ---------  -----  ------------------------------------
002900* 4I1PM4  14/08/1995 PMENON - INITIAL VERSION.
003000*----------------------------------------------------------------
003100* 2I1MY1  19/09/1998 MYAPL  - Y2K REMEDIATION - PRQ-CREATED-AT
003200*                     AND PRQ-RESOLVED-AT WIDENED TO CARRY A
003300*                     FULL 4-DIGIT CENTURY (YYYY-MM-DDTHH:MM:SS).
003400*----------------------------------------------------------------
003500* 6I1TN1  08/02/2011 TNGHC  - REM RELEASE - ADDED PROCUREMENT_
003600*                     MANAGER TO THE RESOLVER ROLE LIST - STORES
003700*                     HAD BEEN ROUTING EVERY REQUEST THROUGH THE
003800*                     SITE ADMIN FOR WANT OF A DEDICATED ROLE.
003900*----------------------------------------------------------------
004000* 0R1KL1  19/06/2023 KLEEHC - R-2301 STORES SYSTEM REWORK -
004100*                     REWRITTEN FROM THE OLD TRFVTAG57 TAG-57
004200*                     VALIDATION SUBROUTINE - SAME OPTION-BY-
004300*                     ACTION-CODE SHAPE, FLAT FILES IN PLACE OF
004400*                     THE INDEXED DATABASE FILES.
004500*----------------------------------------------------------------
004600 EJECT
004700**********************
004800 ENVIRONMENT DIVISION.
004900**********************
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER. IBM-AS400.
005200 OBJECT-COMPUTER. IBM-AS400.
005300 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005400                    UPSI-0 IS UPSI-SWITCH-0
005500                      ON  STATUS IS U0-ON
005600                      OFF STATUS IS U0-OFF.
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT PRQTRNFILE   ASSIGN TO PRQTRN-DAT
006000            ORGANIZATION      IS LINE SEQUENTIAL
006100            FILE STATUS       IS WK-C-FILE-STATUS.
006200     SELECT PRQFILE      ASSIGN TO PROCREQ-DAT
006300            ORGANIZATION      IS LINE SEQUENTIAL
006400            FILE STATUS       IS WK-C-FILE-STATUS.
006500     SELECT PRQFILE-NEW  ASSIGN TO PROCREQ-NEW
006600            ORGANIZATION      IS LINE SEQUENTIAL
006700            FILE STATUS       IS WK-C-NEWFIL-STATUS.
006800 
006900***************
007000 DATA DIVISION.
007100***************
007200 FILE SECTION.
007300**************
007400 FD  PRQTRNFILE
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS WK-C-PRQTRNFILE.
007700 01  WK-C-PRQTRNFILE.
007800*                        ONE TRANSACTION ROW = ONE REQUEST ACTION.
007900*                        FIELDS ARE OVERLOADED BY PRQTRN-ACTION,
008000*                        SAME SHAPE AS EVERY OTHER INV* TRANSACTION
008100*                        TAPE - SEE DESIGN NOTES.
008200     05  PRQTRN-ACTION           PIC X(01).
008300*                        "C" = CREATE REQUEST, "R" = RESOLVE
008400     05  PRQTRN-PRQ-ID           PIC 9(09).
008500*                        RESOLVE ONLY - KEY OF THE REQUEST BEING
008600*                        RESOLVED
008700     05  PRQTRN-PROJECT-ID       PIC 9(09).
008800*                        CREATE ONLY
008900     05  PRQTRN-MATERIAL-ID      PIC 9(09).
009000*                        CREATE ONLY
009100     05  PRQTRN-USER-ID          PIC 9(09).
009200*                        REQUESTER (CREATE) OR RESOLVER (RESOLVE)
009300     05  PRQTRN-USER-ROLE        PIC X(20).
009400*                        ACTING USER'S ROLE - CHECKED ON RESOLVE
009500     05  PRQTRN-ACCESS-SW        PIC X(01).
009600*                        CREATE ONLY - PROJECT ACCESS FLAG
009700     05  PRQTRN-INCREASE-QTY     PIC S9(7)V9(2) COMP-3.
009800*                        CREATE ONLY - REQUESTED INCREASE, MUST BE
009900*                        GREATER THAN ZERO
010000     05  PRQTRN-REASON           PIC X(200).
010100*                        CREATE ONLY - JUSTIFICATION, REQUIRED
010200     05  PRQTRN-DECISION         PIC X(10).
010300*                        RESOLVE ONLY - APPROVED / REJECTED
010400     05  PRQTRN-NOTE             PIC X(200).
010500*                        RESOLVE ONLY - OPTIONAL RESOLUTION NOTE
010600     05  PRQTRN-FILLER           PIC X(20).
010700 
010800 FD  PRQFILE
010900     LABEL RECORDS ARE OMITTED
011000     DATA RECORD IS WK-C-PRQFILE.
011100 01  WK-C-PRQFILE.
011200     COPY PRQREC.
011300 
011400 FD  PRQFILE-NEW
011500     LABEL RECORDS ARE OMITTED
011600     DATA RECORD IS WK-C-PRQFILE-NEW.
011700 01  WK-C-PRQFILE-NEW.
011800     COPY PRQREC.
011900 
012000 WORKING-STORAGE SECTION.
012100*************************
012200 01  FILLER                  PIC X(24) VALUE
012300     "** PROGRAM INVVPRQ **".
012400 
012500 01  WK-C-NEWFIL-STATUS          PIC X(02).
012600 
012700* ------------------ PROGRAM WORKING STORAGE -------------------*
012800 01  WK-C-COMMON.
012900     COPY INVASCM.
013000     COPY INVCOMN.
013100 
013200 01  WK-PRQ-ROW.
013300     COPY PRQREC.
013400 01  WK-PRQ-SCAN-ROW.
013500     COPY PRQREC.
013600 
013700 01  WK-C-LKPRJL.
013800     COPY LKPRJL.
013900 01  WK-C-LKMATL.
014000     COPY LKMATL.
014100 01  WK-C-LKBOMS.
014200     COPY LKBOMS.
014300 
014400 01  WK-PRQ-CONTROL.
014500     05  WK-N-PRQ-NEW-ID            PIC 9(09).
014600     05  WK-C-PRQ-SKIP-SW           PIC X(01) VALUE "N".
014700         88  WK-C-PRQ-SKIP              VALUE "Y".
014800     05  WK-N-PRQ-CAPTURED-QTY      PIC S9(7)V9(2) COMP-3.
014900     05  WK-N-PRQ-UPDATED-QTY       PIC S9(7)V9(2) COMP-3.
015000     05  WK-C-PRQ-RESOLVER-OK-SW    PIC X(01) VALUE "N".
015100         88  WK-C-PRQ-RESOLVER-OK       VALUE "Y".
015200     05  WK-C-PRQ-TIMESTAMP         PIC X(19).
015300     05  WK-C-PRQ-DATE-PART  REDEFINES WK-C-PRQ-TIMESTAMP.
015400         10  FILLER                 PIC X(10).
015500         10  FILLER                 PIC X(09).
015600     05  WK-C-SYSTEM-DATE           PIC X(08).
015700     05  WK-C-SYSTEM-TIME           PIC X(08).
015800 
015900*****************
016000 LINKAGE SECTION.
016100*****************
016200*    NONE - STANDALONE BATCH MAIN, NO CALLER.
016300 EJECT
016400********************
016500 PROCEDURE DIVISION.
016600********************
016700 MAIN-MODULE.
016800     PERFORM A000-OPEN-FILES
016900        THRU A099-OPEN-FILES-EX.
017000 A100-READ-NEXT-TRANSACTION.
017100     READ PRQTRNFILE INTO WK-C-PRQTRNFILE
017200         AT END
017300             GO TO A900-CLOSE-FILES.
017400     PERFORM B000-PROCESS-ONE-TRANSACTION
017500        THRU B099-PROCESS-ONE-TRANSACTION-EX.
017600     GO TO A100-READ-NEXT-TRANSACTION.
017700 A900-CLOSE-FILES.
017800     CLOSE PRQTRNFILE PRQFILE.
017900     STOP RUN.
018000 EJECT
018100*---------------------------------------------------------------*
018200 A000-OPEN-FILES.
018300*---------------------------------------------------------------*
018400     OPEN INPUT PRQTRNFILE.
018500     OPEN INPUT PRQFILE.
018600     IF  NOT WK-C-SUCCESSFUL
018700         DISPLAY "INVVPRQ - OPEN FILE ERROR"
018800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
018900         STOP RUN.
019000 
019100*---------------------------------------------------------------*
019200 A099-OPEN-FILES-EX.
019300*---------------------------------------------------------------*
019400     EXIT.
019500 
019600*---------------------------------------------------------------*
019700 B000-PROCESS-ONE-TRANSACTION.
019800*---------------------------------------------------------------*
019900     MOVE    "N"                 TO    WK-C-PRQ-SKIP-SW.
020000     EVALUATE PRQTRN-ACTION
020100        WHEN "C"
020200           PERFORM C000-CREATE-REQUEST
020300              THRU C099-CREATE-REQUEST-EX
020400        WHEN "R"
020500           PERFORM C100-RESOLVE-REQUEST
020600              THRU C199-RESOLVE-REQUEST-EX
020700        WHEN OTHER
020800           DISPLAY "INVVPRQ - UNKNOWN TRANSACTION ACTION "
020900                   PRQTRN-ACTION.
021000 
021100*---------------------------------------------------------------*
021200 B099-PROCESS-ONE-TRANSACTION-EX.
021300*---------------------------------------------------------------*
021400     EXIT.
021500 EJECT
021600*---------------------------------------------------------------*
021700 C000-CREATE-REQUEST.
021800*---------------------------------------------------------------*
021900     MOVE    "N"                 TO    WK-C-PRQ-SKIP-SW.
022000 
022100     IF  PRQTRN-INCREASE-QTY NOT > ZERO
022200         OR PRQTRN-REASON = SPACES
022300         DISPLAY "INVVPRQ - VLD0011 - BAD CREATE REQUEST - "
022400                 "PROJECT " PRQTRN-PROJECT-ID
022500         MOVE    "Y"             TO    WK-C-PRQ-SKIP-SW
022600         GO TO C099-CREATE-REQUEST-EX.
022700 
022800     MOVE    PRQTRN-PROJECT-ID   TO    WK-N-LKPRJL-PRJID.
022900     MOVE    PRQTRN-ACCESS-SW    TO    WK-C-LKPRJL-ACCESS-SW.
023000     CALL "INVGPRJL"            USING WK-C-LKPRJL.
023100     IF  WK-C-LKPRJL-ERROR-CD NOT = SPACES
023200         DISPLAY "INVVPRQ - " WK-C-LKPRJL-ERROR-CD
023300                 " - PROJECT NOT FOUND - " PRQTRN-PROJECT-ID
023400         MOVE    "Y"             TO    WK-C-PRQ-SKIP-SW
023500         GO TO C099-CREATE-REQUEST-EX.
023600 
023700     MOVE    PRQTRN-MATERIAL-ID  TO    WK-N-LKMATL-MATID.
023800     CALL "INVGMATL"            USING WK-C-LKMATL.
023900     IF  WK-C-LKMATL-ERROR-CD NOT = SPACES
024000         DISPLAY "INVVPRQ - " WK-C-LKMATL-ERROR-CD
024100                 " - MATERIAL NOT FOUND - " PRQTRN-MATERIAL-ID
024200         MOVE    "Y"             TO    WK-C-PRQ-SKIP-SW
024300         GO TO C099-CREATE-REQUEST-EX.
024400 
024500     MOVE    1                   TO    WK-N-LKBOMS-OPTION.
024600     MOVE    PRQTRN-PROJECT-ID   TO    WK-N-LKBOMS-PRJID.
024700     MOVE    PRQTRN-MATERIAL-ID  TO    WK-N-LKBOMS-MATID.
024800     CALL "INVVBOMS"            USING WK-C-LKBOMS.
024900     IF  WK-C-LKBOMS-ERROR-CD NOT = SPACES
025000         MOVE    ZERO            TO    WK-N-PRQ-CAPTURED-QTY
025100     ELSE
025200         MOVE    WK-N-LKBOMS-CUR-QTY TO WK-N-PRQ-CAPTURED-QTY.
025300 
025400     PERFORM D100-STAMP-NOW
025500        THRU D199-STAMP-NOW-EX.
025600     PERFORM D200-COUNT-NEXT-ID
025700        THRU D299-COUNT-NEXT-ID-EX.
025800 
025900     MOVE    SPACES              TO    WK-PRQ-ROW.
026000     MOVE    WK-N-PRQ-NEW-ID     TO    PRQ-ID OF WK-PRQ-ROW.
026100     MOVE    PRQTRN-PROJECT-ID   TO    PRQ-PROJECT-ID OF WK-PRQ-ROW.
026200     MOVE    PRQTRN-MATERIAL-ID  TO    PRQ-MATERIAL-ID OF WK-PRQ-ROW.
026300     MOVE    PRQTRN-USER-ID      TO
026400             PRQ-REQUESTED-BY-ID OF WK-PRQ-ROW.
026500     MOVE    ZERO                TO
026600             PRQ-RESOLVED-BY-ID OF WK-PRQ-ROW.
026700     MOVE    WK-N-PRQ-CAPTURED-QTY TO
026800             PRQ-CAPTURED-REQUIRED-QTY OF WK-PRQ-ROW.
026900     MOVE    PRQTRN-INCREASE-QTY TO
027000             PRQ-REQUESTED-INCREASE OF WK-PRQ-ROW.
027100     MOVE    ZERO                TO
027200             PRQ-RESOLVED-REQUIRED-QTY OF WK-PRQ-ROW.
027300     MOVE    PRQTRN-REASON       TO    PRQ-REASON OF WK-PRQ-ROW.
027400     MOVE    WK-C-LIT-PENDING    TO    PRQ-STATUS OF WK-PRQ-ROW.
027500     MOVE    "P"                 TO    PRQ-STATUS-IND OF WK-PRQ-ROW.
027600     MOVE    WK-C-PRQ-TIMESTAMP  TO    PRQ-CREATED-AT OF WK-PRQ-ROW.
027700     MOVE    SPACES              TO    PRQ-RESOLVED-AT OF WK-PRQ-ROW
027800                                        PRQ-RESOLUTION-NOTE OF
027900                                        WK-PRQ-ROW.
028000 
028100     CLOSE PRQFILE.
028200     OPEN EXTEND PRQFILE.
028300     WRITE WK-C-PRQFILE          FROM  WK-PRQ-ROW.
028400     CLOSE PRQFILE.
028500     OPEN INPUT PRQFILE.
028600 
028700*---------------------------------------------------------------*
028800 C099-CREATE-REQUEST-EX.
028900*---------------------------------------------------------------*
029000     EXIT.
029100 EJECT
029200*---------------------------------------------------------------*
029300 C100-RESOLVE-REQUEST.
029400*---------------------------------------------------------------*
029500     MOVE    "N"                 TO    WK-C-PRQ-SKIP-SW.
029600 
029700     PERFORM D300-CHECK-RESOLVER-ROLE
029800        THRU D399-CHECK-RESOLVER-ROLE-EX.
029900     IF  NOT WK-C-PRQ-RESOLVER-OK
030000         DISPLAY "INVVPRQ - AUT0041 - NOT A RESOLVER ROLE - "
030100                 PRQTRN-USER-ROLE
030200         MOVE    "Y"             TO    WK-C-PRQ-SKIP-SW
030300         GO TO C199-RESOLVE-REQUEST-EX.
030400 
030500     IF  PRQTRN-DECISION NOT = WK-C-LIT-APPROVED
030600         AND PRQTRN-DECISION NOT = WK-C-LIT-REJECTED
030700         DISPLAY "INVVPRQ - VLD0011 - BAD DECISION - "
030800                 PRQTRN-DECISION
030900         MOVE    "Y"             TO    WK-C-PRQ-SKIP-SW
031000         GO TO C199-RESOLVE-REQUEST-EX.
031100 
031200     PERFORM D400-FIND-REQUEST
031300        THRU D499-FIND-REQUEST-EX.
031400     IF  WK-C-PRQ-SKIP
031500         GO TO C199-RESOLVE-REQUEST-EX.
031600 
031700     IF  PRQ-STATUS OF WK-PRQ-ROW NOT = WK-C-LIT-PENDING
031800         DISPLAY "INVVPRQ - VLD0046 - REQUEST NOT PENDING - "
031900                 PRQTRN-PRQ-ID
032000         MOVE    "Y"             TO    WK-C-PRQ-SKIP-SW
032100         GO TO C199-RESOLVE-REQUEST-EX.
032200 
032300     IF  PRQTRN-DECISION = WK-C-LIT-APPROVED
032400         PERFORM C200-RESOLVE-APPROVED
032500            THRU C299-RESOLVE-APPROVED-EX
032600     ELSE
032700         PERFORM C300-RESOLVE-REJECTED
032800            THRU C399-RESOLVE-REJECTED-EX.
032900 
033000     PERFORM D100-STAMP-NOW
033100        THRU D199-STAMP-NOW-EX.
033200     MOVE    PRQTRN-USER-ID      TO
033300             PRQ-RESOLVED-BY-ID OF WK-PRQ-ROW.
033400     MOVE    WK-C-PRQ-TIMESTAMP  TO
033500             PRQ-RESOLVED-AT OF WK-PRQ-ROW.
033600     MOVE    PRQTRN-NOTE         TO
033700             PRQ-RESOLUTION-NOTE OF WK-PRQ-ROW.
033800 
033900     PERFORM D500-REWRITE-REQUEST
034000        THRU D599-REWRITE-REQUEST-EX.
034100 
034200*---------------------------------------------------------------*
034300 C199-RESOLVE-REQUEST-EX.
034400*---------------------------------------------------------------*
034500     EXIT.
034600 
034700*---------------------------------------------------------------*
034800 C200-RESOLVE-APPROVED.
034900*---------------------------------------------------------------*
035000     MOVE    1                   TO    WK-N-LKBOMS-OPTION.
035100     MOVE    PRQ-PROJECT-ID OF WK-PRQ-ROW TO WK-N-LKBOMS-PRJID.
035200     MOVE    PRQ-MATERIAL-ID OF WK-PRQ-ROW TO WK-N-LKBOMS-MATID.
035300     CALL "INVVBOMS"            USING WK-C-LKBOMS.
035400     IF  WK-C-LKBOMS-ERROR-CD NOT = SPACES
035500         MOVE    ZERO            TO    WK-N-LKBOMS-CUR-QTY.
035600 
035700     COMPUTE WK-N-PRQ-UPDATED-QTY =
035800             WK-N-LKBOMS-CUR-QTY
035900           + PRQ-REQUESTED-INCREASE OF WK-PRQ-ROW.
036000 
036100     MOVE    2                   TO    WK-N-LKBOMS-OPTION.
036200     MOVE    WK-N-PRQ-UPDATED-QTY TO   WK-N-LKBOMS-NEW-QTY.
036300     CALL "INVVBOMS"            USING WK-C-LKBOMS.
036400 
036500     MOVE    WK-N-PRQ-UPDATED-QTY TO
036600             PRQ-RESOLVED-REQUIRED-QTY OF WK-PRQ-ROW.
036700     MOVE    WK-C-LIT-APPROVED   TO    PRQ-STATUS OF WK-PRQ-ROW.
036800     MOVE    "A"                 TO    PRQ-STATUS-IND OF WK-PRQ-ROW.
036900 
037000*---------------------------------------------------------------*
037100 C299-RESOLVE-APPROVED-EX.
037200*---------------------------------------------------------------*
037300     EXIT.
037400 
037500*---------------------------------------------------------------*
037600 C300-RESOLVE-REJECTED.
037700*---------------------------------------------------------------*
037800     MOVE    1                   TO    WK-N-LKBOMS-OPTION.
037900     MOVE    PRQ-PROJECT-ID OF WK-PRQ-ROW TO WK-N-LKBOMS-PRJID.
038000     MOVE    PRQ-MATERIAL-ID OF WK-PRQ-ROW TO WK-N-LKBOMS-MATID.
038100     CALL "INVVBOMS"            USING WK-C-LKBOMS.
038200     IF  WK-C-LKBOMS-ERROR-CD NOT = SPACES
038300         MOVE    ZERO            TO    WK-N-LKBOMS-CUR-QTY.
038400 
038500     MOVE    WK-N-LKBOMS-CUR-QTY TO
038600             PRQ-RESOLVED-REQUIRED-QTY OF WK-PRQ-ROW.
038700     MOVE    WK-C-LIT-REJECTED   TO    PRQ-STATUS OF WK-PRQ-ROW.
038800     MOVE    "R"                 TO    PRQ-STATUS-IND OF WK-PRQ-ROW.
038900 
039000*---------------------------------------------------------------*
039100 C399-RESOLVE-REJECTED-EX.
039200*---------------------------------------------------------------*
039300     EXIT.
039400 EJECT
039500*---------------------------------------------------------------*
039600 D100-STAMP-NOW.
039700*---------------------------------------------------------------*
039800     ACCEPT   WK-C-SYSTEM-DATE    FROM DATE YYYYMMDD.
039900     ACCEPT   WK-C-SYSTEM-TIME    FROM TIME.
040000     MOVE    SPACES              TO    WK-C-PRQ-TIMESTAMP.
040100     MOVE    WK-C-SYSTEM-DATE (1:4) TO  WK-C-PRQ-TIMESTAMP (1:4).
040200     MOVE    "-"                 TO    WK-C-PRQ-TIMESTAMP (5:1).
040300     MOVE    WK-C-SYSTEM-DATE (5:2) TO  WK-C-PRQ-TIMESTAMP (6:2).
040400     MOVE    "-"                 TO    WK-C-PRQ-TIMESTAMP (8:1).
040500     MOVE    WK-C-SYSTEM-DATE (7:2) TO  WK-C-PRQ-TIMESTAMP (9:2).
040600     MOVE    "T"                 TO    WK-C-PRQ-TIMESTAMP (11:1).
040700     MOVE    WK-C-SYSTEM-TIME (1:2) TO  WK-C-PRQ-TIMESTAMP (12:2).
040800     MOVE    ":"                 TO    WK-C-PRQ-TIMESTAMP (14:1).
040900     MOVE    WK-C-SYSTEM-TIME (3:2) TO  WK-C-PRQ-TIMESTAMP (15:2).
041000     MOVE    ":"                 TO    WK-C-PRQ-TIMESTAMP (17:1).
041100     MOVE    WK-C-SYSTEM-TIME (5:2) TO  WK-C-PRQ-TIMESTAMP (18:2).
041200 
041300*---------------------------------------------------------------*
041400 D199-STAMP-NOW-EX.
041500*---------------------------------------------------------------*
041600     EXIT.
041700 
041800*---------------------------------------------------------------*
041900 D200-COUNT-NEXT-ID.
042000*---------------------------------------------------------------*
042100     MOVE    ZERO                TO    WK-N-PRQ-NEW-ID.
042200 D210-COUNT-NEXT-REQUEST.
042300     READ PRQFILE INTO WK-PRQ-ROW
042400         AT END
042500             GO TO D219-COUNT-NEXT-REQUEST-EX.
042600     ADD     1                   TO    WK-N-PRQ-NEW-ID.
042700     GO TO D210-COUNT-NEXT-REQUEST.
042800 D219-COUNT-NEXT-REQUEST-EX.
042900     CLOSE PRQFILE.
043000     ADD     1                   TO    WK-N-PRQ-NEW-ID.
043100     OPEN INPUT PRQFILE.
043200 
043300*---------------------------------------------------------------*
043400 D299-COUNT-NEXT-ID-EX.
043500*---------------------------------------------------------------*
043600     EXIT.
043700 
043800*---------------------------------------------------------------*
043900 D300-CHECK-RESOLVER-ROLE.
044000*---------------------------------------------------------------*
044100     MOVE    "N"                 TO    WK-C-PRQ-RESOLVER-OK-SW.
044200     IF  PRQTRN-USER-ROLE = "ADMIN"
044300         OR PRQTRN-USER-ROLE = "CEO"
044400         OR PRQTRN-USER-ROLE = "COO"
044500         OR PRQTRN-USER-ROLE = "PROCUREMENT_MANAGER"
044600         MOVE    "Y"             TO    WK-C-PRQ-RESOLVER-OK-SW.
044700 
044800*---------------------------------------------------------------*
044900 D399-CHECK-RESOLVER-ROLE-EX.
045000*---------------------------------------------------------------*
045100     EXIT.
045200 
045300*---------------------------------------------------------------*
045400 D400-FIND-REQUEST.
045500*---------------------------------------------------------------*
045600     MOVE    "N"                 TO    WK-C-PRQ-SKIP-SW.
045700     CLOSE PRQFILE.
045800     OPEN INPUT PRQFILE.
045900 D410-FIND-NEXT-REQUEST.
046000     READ PRQFILE INTO WK-PRQ-ROW
046100         AT END
046200             DISPLAY "INVVPRQ - DAT0052 - REQUEST NOT FOUND - "
046300                     PRQTRN-PRQ-ID
046400             MOVE    "Y"         TO    WK-C-PRQ-SKIP-SW
046500             GO TO D499-FIND-REQUEST-EX.
046600     IF  PRQ-ID OF WK-PRQ-ROW NOT = PRQTRN-PRQ-ID
046700         GO TO D410-FIND-NEXT-REQUEST.
046800 
046900*---------------------------------------------------------------*
047000 D499-FIND-REQUEST-EX.
047100*---------------------------------------------------------------*
047200     CLOSE PRQFILE.
047300 
047400*---------------------------------------------------------------*
047500 D500-REWRITE-REQUEST.
047600*---------------------------------------------------------------*
047700     OPEN INPUT  PRQFILE.
047800     OPEN OUTPUT PRQFILE-NEW.
047900 D510-REWRITE-NEXT-REQUEST.
048000     READ PRQFILE INTO WK-PRQ-SCAN-ROW
048100         AT END
048200             GO TO D519-REWRITE-NEXT-REQUEST-EX.
048300     IF  PRQ-ID OF WK-PRQ-SCAN-ROW = PRQTRN-PRQ-ID
048400         WRITE WK-C-PRQFILE-NEW FROM WK-PRQ-ROW
048500     ELSE
048600         WRITE WK-C-PRQFILE-NEW FROM WK-PRQ-SCAN-ROW.
048700     GO TO D510-REWRITE-NEXT-REQUEST.
048800 D519-REWRITE-NEXT-REQUEST-EX.
048900     CONTINUE.
049000 
049100*---------------------------------------------------------------*
049200 D599-REWRITE-REQUEST-EX.
049300*---------------------------------------------------------------*
049400     CLOSE PRQFILE.
049500     CLOSE PRQFILE-NEW.
049600 
049700******************************************************************
049800************** END OF PROGRAM SOURCE -  INVVPRQ ****************
049900******************************************************************
