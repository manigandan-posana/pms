000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     INVBINWD.
000500 AUTHOR.         ARVIND RAMAN.
000600 INSTALLATION.   SITE MATERIALS STORES - INVENTORY SYSTEMS.
000700 DATE-WRITTEN.   09 JUL 1995.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*PROGRAM DESCRIPTION: NIGHTLY GOODS-RECEIPT BATCH DRIVER.  READS
001200*                     THE GOODS-RECEIPT TRANSACTION TAPE, GROUPS
001300*                     ITS DETAIL ROWS BY BATCH ID (ONE GROUP =
001400*                     ONE GOODS-RECEIPT HEADER), AND CALLS
001500*                     INVVINWD ONCE PER GROUP.
001600*NOTE        :  THE TRANSACTION TAPE MUST BE IN BATCH-ID SEQUENCE
001700*               - NO SORT STEP PRECEDES THIS JOB, THE EXTRACT
001800*               PROGRAM THAT BUILDS INWDTRN.DAT IS RESPONSIBLE
001900*               FOR THE ORDERING.
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* TAG    DATE       DEV    DESCRIPTION
002500*------  ---------  -----  ------------------------------------
002600* 5I1AR5  09/07/1995 ARAMAN - INITIAL VERSION.
002700*----------------------------------------------------------------
002800* 2I1MY1  19/09/1998 MYAPL  - Y2K REMEDIATION - CONFIRMED NO 2-
002900*                     DIGIT YEAR FIELDS PASS THROUGH THIS DRIVER.
003000*----------------------------------------------------------------
003100* 0R1KL1  25/06/2023 KLEEHC - R-2301 STORES SYSTEM REWORK - NEW
003200*                     DRIVER - EVERY VALIDATION PROGRAM IN THE OLD
003300*                     PACK WAS ITSELF CALLED FROM SOMETHING
003400*                     OUTSIDE IT, SO THIS SHOP NEVER NEEDED A
003500*                     TOP-LEVEL BATCH MAIN BEFORE NOW.
003600*----------------------------------------------------------------
003700 EJECT
003800**********************
003900 ENVIRONMENT DIVISION.
004000**********************
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-AS400.
004300 OBJECT-COMPUTER. IBM-AS400.
004400 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004500                    UPSI-0 IS UPSI-SWITCH-0
004600                      ON  STATUS IS U0-ON
004700                      OFF STATUS IS U0-OFF.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT INWDTRNFILE  ASSIGN TO INWDTRN-DAT
005100            ORGANIZATION      IS LINE SEQUENTIAL
005200            FILE STATUS       IS WK-C-FILE-STATUS.
005300 
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800**************
005900 FD  INWDTRNFILE
006000     LABEL RECORDS ARE OMITTED
006100     DATA RECORD IS WK-C-INWDTRNFILE.
006200 01  WK-C-INWDTRNFILE.
006300*                        ONE ROW PER RECEIPT DETAIL LINE - HEADER
006400*                        FIELDS REPEAT ON EVERY ROW OF THE SAME
006500*                        BATCH.
006600     05  TRN-BATCH-ID            PIC 9(09).
006700     05  TRN-PROJECT-ID          PIC 9(09).
006800     05  TRN-ACCESS-SW           PIC X(01).
006900     05  TRN-CODE                PIC X(20).
007000     05  TRN-INVOICE-NO          PIC X(30).
007100     05  TRN-INVOICE-DTE         PIC X(10).
007200     05  TRN-DELIVER-DTE         PIC X(10).
007300     05  TRN-VEHICLE-NO          PIC X(20).
007400     05  TRN-REMARKS             PIC X(100).
007500     05  TRN-SUPPLR-NAME         PIC X(60).
007600     05  TRN-MATERIAL-ID         PIC 9(09).
007700     05  TRN-ORD-QTY             PIC S9(7)V9(2) COMP-3.
007800     05  TRN-REC-QTY             PIC S9(7)V9(2) COMP-3.
007900     05  TRN-FILLER              PIC X(20).
008000*
008100 01  WK-C-INWDTRND  REDEFINES WK-C-INWDTRNFILE.
008200*                        COMBINED BATCH/PROJECT ALTERNATE KEY VIEW,
008300*                        USED BY B000 TO TEST FOR A BATCH-ID BREAK
008400*                        WITHOUT RE-MOVING EACH HEADER SUBFIELD.
008500     05  TRND-BATCH-PRJ-KEY      PIC 9(18).
008600     05  FILLER                 PIC X(290).
008700*
008800 01  WK-C-INWDTRNQ  REDEFINES WK-C-INWDTRNFILE.
008900*                        MATERIAL/QTY ALTERNATE VIEW, USED BY B100
009000*                        WHEN REJECTING A SHORT-QUANTITY LINE.
009100     05  FILLER                 PIC X(278).
009200     05  TRNQ-MATERIAL-ID       PIC 9(09).
009300     05  TRNQ-ORD-QTY           PIC S9(7)V9(2) COMP-3.
009400     05  TRNQ-REC-QTY           PIC S9(7)V9(2) COMP-3.
009500     05  FILLER                 PIC X(20).
009600 
009700 WORKING-STORAGE SECTION.
009800*************************
009900 01  FILLER                  PIC X(24) VALUE
010000     "** PROGRAM INVBINWD **".
010100 
010200 01  WK-C-COMMON.
010300     COPY INVASCM.
010400     COPY INVCOMN.
010500 
010600 01  WK-C-LKINWD.
010700     COPY LKINWD.
010800 
010900 01  WK-BINWD-CONTROL.
011000     05  WK-C-BINWD-EOF-SW          PIC X(01) VALUE "N".
011100         88  WK-C-BINWD-EOF             VALUE "Y".
011200     05  WK-N-BINWD-BATCH-ID        PIC 9(09).
011300     05  WK-N-BINWD-GROUP-CNT       PIC 9(05) COMP-3 VALUE ZERO.
011400     05  WK-N-BINWD-ERROR-CNT       PIC 9(05) COMP-3 VALUE ZERO.
011500 
011600 EJECT
011700********************
011800 PROCEDURE DIVISION.
011900********************
012000 MAIN-MODULE.
012100     OPEN INPUT INWDTRNFILE.
012200     IF  NOT WK-C-SUCCESSFUL
012300         DISPLAY "INVBINWD - OPEN FILE ERROR - INWDTRNFILE"
012400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
012500         STOP RUN.
012600 
012700     PERFORM A100-READ-NEXT-TRANSACTION
012800        THRU A199-READ-NEXT-TRANSACTION-EX.
012900     PERFORM UNTIL WK-C-BINWD-EOF
013000         PERFORM B000-BUILD-AND-CALL-ONE-GROUP
013100            THRU B099-BUILD-AND-CALL-ONE-GROUP-EX.
013200 
013300     CLOSE INWDTRNFILE.
013400     DISPLAY "INVBINWD - GROUPS POSTED  : " WK-N-BINWD-GROUP-CNT.
013500     DISPLAY "INVBINWD - GROUPS REJECTED: " WK-N-BINWD-ERROR-CNT.
013600     STOP RUN.
013700 EJECT
013800*---------------------------------------------------------------*
013900 A100-READ-NEXT-TRANSACTION.
014000*---------------------------------------------------------------*
014100     READ INWDTRNFILE
014200         AT END
014300             MOVE    "Y"         TO    WK-C-BINWD-EOF-SW.
014400 
014500*---------------------------------------------------------------*
014600 A199-READ-NEXT-TRANSACTION-EX.
014700*---------------------------------------------------------------*
014800     EXIT.
014900 
015000*---------------------------------------------------------------*
015100 B000-BUILD-AND-CALL-ONE-GROUP.
015200*---------------------------------------------------------------*
015300     MOVE    TRN-BATCH-ID        TO    WK-N-BINWD-BATCH-ID.
015400     MOVE    SPACES              TO    WK-C-LKINWD-INPUT.
015500     MOVE    TRN-PROJECT-ID      TO    WK-N-LKINWD-PRJID.
015600     MOVE    TRN-ACCESS-SW       TO    WK-C-LKINWD-ACCESS-SW.
015700     MOVE    TRN-CODE            TO    WK-C-LKINWD-CODE.
015800     MOVE    TRN-INVOICE-NO      TO    WK-C-LKINWD-INVOICE-NO.
015900     MOVE    TRN-INVOICE-DTE     TO    WK-C-LKINWD-INVOICE-DTE.
016000     MOVE    TRN-DELIVER-DTE     TO    WK-C-LKINWD-DELIVER-DTE.
016100     MOVE    TRN-VEHICLE-NO      TO    WK-C-LKINWD-VEHICLE-NO.
016200     MOVE    TRN-REMARKS         TO    WK-C-LKINWD-REMARKS.
016300     MOVE    TRN-SUPPLR-NAME     TO    WK-C-LKINWD-SUPPLR-NAME.
016400     MOVE    ZERO                TO    WK-N-LKINWD-LINE-CNT.
016500 
016600     PERFORM B100-ADD-LINE-TO-GROUP
016700        THRU B199-ADD-LINE-TO-GROUP-EX.
016800     PERFORM A100-READ-NEXT-TRANSACTION
016900        THRU A199-READ-NEXT-TRANSACTION-EX.
017000     PERFORM UNTIL WK-C-BINWD-EOF
017100                OR TRN-BATCH-ID NOT = WK-N-BINWD-BATCH-ID
017200         PERFORM B100-ADD-LINE-TO-GROUP
017300            THRU B199-ADD-LINE-TO-GROUP-EX
017400         PERFORM A100-READ-NEXT-TRANSACTION
017500            THRU A199-READ-NEXT-TRANSACTION-EX.
017600 
017700     CALL "INVVINWD"            USING WK-C-LKINWD.
017800 
017900     IF  WK-C-LKINWD-ERROR-CD = SPACES
018000         ADD     1               TO    WK-N-BINWD-GROUP-CNT
018100         DISPLAY "INVBINWD - BATCH " WK-N-BINWD-BATCH-ID
018200                 " POSTED AS " WK-C-LKINWD-OUT-CODE
018300     ELSE
018400         ADD     1               TO    WK-N-BINWD-ERROR-CNT
018500         DISPLAY "INVBINWD - BATCH " WK-N-BINWD-BATCH-ID
018600                 " REJECTED - " WK-C-LKINWD-ERROR-CD.
018700 
018800*---------------------------------------------------------------*
018900 B099-BUILD-AND-CALL-ONE-GROUP-EX.
019000*---------------------------------------------------------------*
019100     EXIT.
019200 
019300*---------------------------------------------------------------*
019400 B100-ADD-LINE-TO-GROUP.
019500*---------------------------------------------------------------*
019600     IF  WK-N-LKINWD-LINE-CNT < 200
019700         ADD  1                  TO    WK-N-LKINWD-LINE-CNT
019800         MOVE TRN-MATERIAL-ID TO
019900              WK-N-LKINWD-L-MATID (WK-N-LKINWD-LINE-CNT)
020000         MOVE TRN-ORD-QTY TO
020100              WK-N-LKINWD-L-ORD-QTY (WK-N-LKINWD-LINE-CNT)
020200         MOVE TRN-REC-QTY TO
020300              WK-N-LKINWD-L-REC-QTY (WK-N-LKINWD-LINE-CNT)
020400     ELSE
020500         DISPLAY "INVBINWD - BATCH " TRN-BATCH-ID
020600                 " EXCEEDS 200 LINES - LINE DROPPED".
020700 
020800*---------------------------------------------------------------*
020900 B199-ADD-LINE-TO-GROUP-EX.
021000*---------------------------------------------------------------*
021100     EXIT.
021200 
021300******************************************************************
021400************** END OF PROGRAM SOURCE -  INVBINWD ***************
021500******************************************************************
