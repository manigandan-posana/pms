000100* PRQREC.cpybk
000200     05  PRQREC-RECORD           PIC X(330).
000300        8I1JE1* 05  PRQREC-RECORD      PIC X(300).
000400* I-O FORMAT: PRQRECR  FROM FILE PROCREQ   OF LIBRARY INVLIB
000500*
000600     05  PRQRECR  REDEFINES PRQREC-RECORD.
000700     06  PRQ-ID                      PIC 9(09).
000800*                        PROCUREMENT REQUEST SURROGATE ID
000900     06  PRQ-PROJECT-ID              PIC 9(09).
001000*                        PROJECT KEY
001100     06  PRQ-MATERIAL-ID             PIC 9(09).
001200*                        MATERIAL KEY
001300     06  PRQ-REQUESTED-BY-ID         PIC 9(09).
001400*                        REQUESTING USER ID
001500     06  PRQ-RESOLVED-BY-ID          PIC 9(09).
001600*                        RESOLVING USER ID, BLANK UNTIL RESOLVED
001700     06  PRQ-CAPTURED-REQUIRED-QTY   PIC S9(7)V9(2) COMP-3.
001800*                        BOM ALLOCATION AT TIME OF REQUEST (AUDIT
001900*                        DISPLAY ONLY - NOT USED ON APPROVAL ADD)
002000     06  PRQ-REQUESTED-INCREASE      PIC S9(7)V9(2) COMP-3.
002100*                        INCREASE AMOUNT REQUESTED (> 0)
002200     06  PRQ-RESOLVED-REQUIRED-QTY   PIC S9(7)V9(2) COMP-3.
002300*                        ALLOCATION AFTER RESOLUTION (SET ON
002400*                        APPROVE OR REJECT)
002500     06  PRQ-REASON                  PIC X(200).
002600*                        REQUESTER'S JUSTIFICATION, REQUIRED
002700     06  PRQ-STATUS                  PIC X(10).
002800*                        PENDING / APPROVED / REJECTED
002900     06  PRQ-CREATED-AT              PIC X(19).
003000*                        TIMESTAMP YYYY-MM-DDTHH:MM:SS
003100     06  PRQ-RESOLVED-AT             PIC X(19).
003200*                        TIMESTAMP, BLANK UNTIL RESOLVED
003300     06  PRQ-RESOLUTION-NOTE         PIC X(200).
003400*                        OPTIONAL NOTE FROM RESOLVER
0035008I1JE1 06  PRQ-FILLER              PIC X(04).
003600*                        RESERVED FOR FUTURE EXPANSION
003700*
003800     05  PRQRECS  REDEFINES PRQREC-RECORD.
003900*                        STATUS-INDICATOR VIEW, USED BY INVVPRQ TO
004000*                        TEST/SET PENDING-APPROVED-REJECTED WITHOUT
004100*                        RE-WALKING THE WHOLE GROUP
004200     06  FILLER                      PIC X(81).
004300     06  PRQ-STATUS-IND              PIC X(01).
004400        88  PRQ-IS-PENDING               VALUE "P".
004500        88  PRQ-IS-APPROVED              VALUE "A".
004600        88  PRQ-IS-REJECTED              VALUE "R".
004700     06  FILLER                      PIC X(248).
