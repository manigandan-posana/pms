000100* OUTWREC.cpybk
000200     05  OUTWREC-RECORD          PIC X(280).
000300* I-O FORMAT: OUTWRECR FROM FILE OUTWARD   OF LIBRARY INVLIB
000400*
000500     05  OUTWRECR  REDEFINES OUTWREC-RECORD.
000600     06  OUT-ID                  PIC 9(09).
000700*                        ISSUE HEADER SURROGATE ID
000800     06  OUT-CODE                PIC X(20).
000900*                        RECORD CODE - GENERATED O0001,O0002,...
001000*                        OR USER SUPPLIED (OVERRIDES GENERATION)
001100     06  OUT-PROJECT-ID          PIC 9(09).
001200*                        PROJECT KEY
001300     06  OUT-DATE                PIC X(10).
001400*                        REQUESTED ISSUE DATE (DEFAULTS TO TODAY)
001500     06  OUT-ENTRY-DATE          PIC X(10).
001600*                        = OUT-DATE - REPORT/CONTROL-BREAK SORT DATE
001700     06  OUT-ISSUE-TO            PIC X(60).
001800*                        RECIPIENT / PURPOSE FREE TEXT
001900     06  OUT-REMARKS             PIC X(100).
002000*                        FREE TEXT
002100     06  OUT-VEHICLE-NO          PIC X(20).
002200*                        ISSUING VEHICLE REGISTRATION
002300     06  OUT-VALIDATED           PIC X(01).
002400*                        Y/N - ALWAYS N AT CREATION
002500     06  OUT-FILLER              PIC X(41).
002600*                        RESERVED FOR FUTURE EXPANSION
002700*
002800     05  OUTWRECD  REDEFINES OUTWREC-RECORD.
002900*                        PACKED-DATE VIEW OF THE ENTRY DATE, USED
003000*                        BY INVBRPT TO SORT NEWEST-ENTRY-DATE-FIRST
003100     06  FILLER                  PIC X(238).
003200     06  OUT-ENTRY-DATE-CYMD     PIC 9(08).
003300     06  FILLER                  PIC X(34).
