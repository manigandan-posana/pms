000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     INVGBOML.
000500 AUTHOR.         R TAN GEOK.
000600 INSTALLATION.   SITE MATERIALS STORES - INVENTORY SYSTEMS.
000700 DATE-WRITTEN.   05 NOV 1992.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO LOOK UP ONE BOM LINE BY THE
001200*               (PROJECT-ID, MATERIAL-ID) COMPOSITE KEY AND PASS
001300*               BACK ITS ALLOCATION CEILING.  USED BY THE POSTING
001400*               ENGINES TO ENFORCE BUSINESS RULE 5 - A MATERIAL
001500*               MAY ONLY BE ORDERED, RECEIVED OR ISSUED AGAINST A
001600*               PROJECT IF A BOM LINE EXISTS FOR THE PAIR.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* TAG    DATE       DEV    DESCRIPTION
002200*------  ---------  -----  ------------------------------------
002300* 1I1RT3  05/11/1992 RTANGK - INITIAL VERSION.
002400*----------------------------------------------------------------
002500* 2I1MY1  19/09/1998 MYAPL  - Y2K REMEDIATION - NO DATE FIELDS IN
002600*                     THIS PROGRAM, RAISED ONLY TO CONFIRM SCOPE.
002700*----------------------------------------------------------------
002800* 0R1KL1  04/06/2023 KLEEHC - R-2301 STORES SYSTEM REWORK -
002900*                     REWRITTEN FROM THE OLD TRFVCUYP CUSTOMER
003000*                     YIELD-PLAN LOOKUP SHELL FOR THE BOM LINE
003100*                     FILE.  COMPOSITE-KEY COMPARE DONE VIA THE
003200*                     BOMLRECK REDEFINES RATHER THAN TWO SEPARATE
003300*                     IF'S, AS TRFVCUYP DOES FOR ITS OWN KEYS.
003400*----------------------------------------------------------------
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004300                    UPSI-0 IS UPSI-SWITCH-0
004400                      ON  STATUS IS U0-ON
004500                      OFF STATUS IS U0-OFF.
004600 
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT BOMLFILE ASSIGN TO BOMLINE-DAT
005000            ORGANIZATION      IS LINE SEQUENTIAL
005100            FILE STATUS       IS WK-C-FILE-STATUS.
005200 
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700**************
005800 FD  BOMLFILE
005900     LABEL RECORDS ARE OMITTED
006000     DATA RECORD IS WK-C-BOMLFILE.
006100 01  WK-C-BOMLFILE.
006200     COPY BOMLREC.
006300 
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                          PIC X(24)        VALUE
006700     "** PROGRAM INVGBOML **".
006800 
006900 01    WK-C-COMMON.
007000     COPY INVASCM.
007100     COPY INVCOMN.
007200 
007300 01  WK-BOML-ROW.
007400     COPY BOMLREC.
007500 
007600 01  WK-BOML-WORK.
007700     05  WK-N-BOML-WANT-KEY          PIC 9(18).
007800 
007900*****************
008000 LINKAGE SECTION.
008100*****************
008200 COPY LKBOML.
008300 EJECT
008400********************************************
008500 PROCEDURE DIVISION USING WK-C-LKBOML.
008600********************************************
008700 MAIN-MODULE.
008800     PERFORM A000-PROCESS-CALLED-ROUTINE
008900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009000     PERFORM Z000-END-PROGRAM-ROUTINE
009100        THRU Z999-END-PROGRAM-ROUTINE-EX.
009200     EXIT PROGRAM.
009300 
009400*---------------------------------------------------------------*
009500 A000-PROCESS-CALLED-ROUTINE.
009600*---------------------------------------------------------------*
009700     MOVE    SPACES                  TO    WK-C-LKBOML-OUTPUT.
009800     MOVE    "N"                     TO    WK-C-LKBOML-FOUND-SW.
009900     MOVE    ZERO                    TO    WK-N-LKBOML-QTY.
010000 
010100     MOVE    WK-N-LKBOML-PRJID       TO    WK-N-BOML-WANT-KEY
010200                                            (1:9).
010300     MOVE    WK-N-LKBOML-MATID       TO    WK-N-BOML-WANT-KEY
010400                                            (10:9).
010500 
010600     OPEN INPUT BOMLFILE.
010700     IF  NOT WK-C-SUCCESSFUL
010800         DISPLAY "INVGBOML - OPEN FILE ERROR - BOMLFILE"
010900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011000         GO TO Y900-ABNORMAL-TERMINATION.
011100 
011200     PERFORM B010-FIND-BOM-LINE
011300        THRU B019-FIND-BOM-LINE-EX.
011400 
011500     CLOSE BOMLFILE.
011600 
011700*---------------------------------------------------------------*
011800 A099-PROCESS-CALLED-ROUTINE-EX.
011900*---------------------------------------------------------------*
012000     EXIT.
012100 
012200*---------------------------------------------------------------*
012300 B010-FIND-BOM-LINE.
012400*---------------------------------------------------------------*
012500     MOVE    "DAT0052"               TO    WK-C-LKBOML-ERROR-CD.
012600 
012700 B011-READ-NEXT-LINE.
012800     READ BOMLFILE INTO WK-BOML-ROW
012900         AT END
013000             GO TO B019-FIND-BOM-LINE-EX.
013100 
013200     IF  BOM-COMBINED-KEY OF WK-BOML-ROW NOT =
013300                                            WK-N-BOML-WANT-KEY
013400         GO TO B011-READ-NEXT-LINE.
013500 
013600     MOVE    SPACES                  TO    WK-C-LKBOML-ERROR-CD.
013700     MOVE    "Y"                     TO    WK-C-LKBOML-FOUND-SW.
013800     MOVE    BOM-QUANTITY OF WK-BOML-ROW
013900                                     TO    WK-N-LKBOML-QTY.
014000 
014100*---------------------------------------------------------------*
014200 B019-FIND-BOM-LINE-EX.
014300*---------------------------------------------------------------*
014400     EXIT.
014500*---------------------------------------------------------------*
014600*                   PROGRAM SUBROUTINE                         *
014700*---------------------------------------------------------------*
014800 Y900-ABNORMAL-TERMINATION.
014900     MOVE    "COM0206"               TO    WK-C-LKBOML-ERROR-CD.
015000     PERFORM Z000-END-PROGRAM-ROUTINE.
015100     EXIT PROGRAM.
015200 
015300 Z000-END-PROGRAM-ROUTINE.
015400     CONTINUE.
015500 
015600 Z999-END-PROGRAM-ROUTINE-EX.
015700     EXIT.
015800 
015900******************************************************************
016000************** END OF PROGRAM SOURCE -  INVGBOML ***************
016100******************************************************************
