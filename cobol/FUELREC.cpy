000100* FUELREC.cpybk
000200     05  FUELREC-RECORD          PIC X(080).
000300* I-O FORMAT: FUELRECR FROM FILE FUEL      OF LIBRARY INVLIB
000400*                       (CLOSE-OUT FIELDS ONLY - ENTRY-CREATION
000500*                       FIELDS SUCH AS PROJECT/VEHICLE/SUPPLIER ARE
000600*                       HANDLED ON THE ONLINE SCREEN, NOT BY THIS
000700*                       BATCH CLOSE-OUT RELEASE)
000800*
000900     05  FUELRECR  REDEFINES FUELREC-RECORD.
001000     06  FUE-ID                  PIC 9(09).
001100*                        FUEL ENTRY SURROGATE ID
001200     06  FUE-OPENING-KM          PIC S9(7)V9(2) COMP-3.
001300*                        ODOMETER AT FILL
001400     06  FUE-CLOSING-KM          PIC S9(7)V9(2) COMP-3.
001500*                        ODOMETER AT CLOSE, MUST BE >= OPENING
001600     06  FUE-LITRES              PIC S9(5)V9(2) COMP-3.
001700*                        LITRES FILLED
001800     06  FUE-DISTANCE            PIC S9(7)V9(2) COMP-3.
001900*                        DERIVED - CLOSING MINUS OPENING
002000     06  FUE-MILEAGE             PIC S9(5)V9(4) COMP-3.
002100*                        DERIVED - DISTANCE / LITRES
002200     06  FUE-PRICE-PER-LITRE     PIC S9(5)V9(2) COMP-3.
002300*                        UNIT PRICE
002400     06  FUE-TOTAL-COST          PIC S9(9)V9(2) COMP-3.
002500*                        DERIVED - LITRES TIMES PRICE-PER-LITRE
002600     06  FUE-STATUS              PIC X(06).
002700*                        OPEN / CLOSED
002800     06  FUE-FILLER              PIC X(29).
002900*                        RESERVED FOR FUTURE EXPANSION
