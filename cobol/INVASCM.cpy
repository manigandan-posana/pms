000100*================================================================*
000200* INVASCM.cpybk                                                  *
000300* COMMON WORK AREA / FILE-STATUS CONDITION NAMES FOR THE SITE    *
000400* MATERIALS INVENTORY APPLICATION (INV*).  COPYd INTO            *
000500* WK-C-COMMON IN EVERY INV* PROGRAM, CALLED OR STANDALONE, SO    *
000600* THAT FILE-STATUS CHECKING READS THE SAME WAY IN EVERY MODULE.  *
000700*----------------------------------------------------------------*
000800* HISTORY OF MODIFICATION:                                      *
000900*----------------------------------------------------------------*
001000* TAG    DATE       DEV    DESCRIPTION                           *
001100*------  ---------  -----  ------------------------------------  *
001200* 9I1RT1  14/03/1991 RTANGK - INITIAL VERSION - CARRIED OVER      *
001300*                     FROM THE OLD ASCMWS COMMON COPYBOOK.       *
001400*----------------------------------------------------------------*
001500* 2I1MY1  19/09/1998 MYAPL  - Y2K REMEDIATION - WK-C-TODAY-CYMD   *
001600*                     WIDENED TO HOLD A 4-DIGIT CENTURY.         *
001700*----------------------------------------------------------------*
001800* 6I1TN1  08/02/2011 TNGHC  - REM RELEASE - ADDED WK-C-DUPLICATE- *
001900*                     RECORD CONDITION FOR THE NEW POSTING        *
002000*                     ENGINES (INVVINWD/INVVOUTW).                *
002100*----------------------------------------------------------------*
002200 01  WK-C-FILE-STATUS           PIC X(02).
002300     05  WK-C-SUCCESSFUL            VALUE "00" "02" "04".
002400     05  WK-C-RECORD-NOT-FOUND      VALUE "23".
002500     05  WK-C-DUPLICATE-RECORD      VALUE "22".
002600     05  WK-C-END-OF-FILE           VALUE "10".
002700     05  WK-C-FOUND                 VALUE "00" "02" "04".
002800     05  WK-C-NOT-FOUND             VALUE "23".
002900*
003000 01  WK-C-TODAY-CYMD                PIC 9(08).
003100 01  WK-C-TODAY-CYMD-X  REDEFINES WK-C-TODAY-CYMD.
003200     05  WK-C-TODAY-CC              PIC 9(02).
003300     05  WK-C-TODAY-YY              PIC 9(02).
003400     05  WK-C-TODAY-MM              PIC 9(02).
003500     05  WK-C-TODAY-DD              PIC 9(02).
003600*
003700 01  WK-C-MSG-AREA.
003800     05  WK-C-MSG-PGM               PIC X(08).
003900     05  WK-C-MSG-FILE              PIC X(08).
004000     05  WK-C-MSG-TEXT              PIC X(40).
