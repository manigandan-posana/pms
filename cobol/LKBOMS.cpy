000100* HISTORY OF MODIFICATION:
000200* --------------------------------------------------------------------------
000300* 3I1PM1 PMENON 14/05/2004 - INITIAL VERSION - BOM SERVICE LINKAGE
000400* --------------------------------------------------------------------------
000500* OPTION  ACTION........................  INPUT..................
000600*   1     VALIDATE BOM LINE EXISTS ONLY    PROJECT ID, MATERIAL ID
000700*   2     UPSERT LINE (ASSIGN QUANTITY)     ... PLUS NEW QUANTITY
000800*   3     PROJECT LINE TO REPORT TOTALS     ... PLUS BOM QUANTITY
000900* --------------------------------------------------------------------------
001000 01  WK-C-LKBOMS.
001100     05  WK-N-LKBOMS-OPTION      PIC 9(01).
001200     05  WK-C-LKBOMS-INPUT.
001300        10 WK-N-LKBOMS-PRJID     PIC 9(09).
001400        10 WK-N-LKBOMS-MATID     PIC 9(09).
001500        10 WK-N-LKBOMS-NEW-QTY   PIC S9(7)V9(2) COMP-3.
001600     05  WK-C-LKBOMS-OUTPUT.
001700        10 WK-C-LKBOMS-ERROR-CD  PIC X(07).
001800        10 WK-N-LKBOMS-CUR-QTY   PIC S9(7)V9(2) COMP-3.
001900        10 WK-N-LKBOMS-ORD-QTY   PIC S9(7)V9(2) COMP-3.
002000        10 WK-N-LKBOMS-REC-QTY   PIC S9(7)V9(2) COMP-3.
002100        10 WK-N-LKBOMS-ISS-QTY   PIC S9(7)V9(2) COMP-3.
002200        10 WK-N-LKBOMS-BAL-QTY   PIC S9(7)V9(2) COMP-3.
