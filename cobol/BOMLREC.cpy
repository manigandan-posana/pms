000100* BOMLREC.cpybk
000200     05  BOMLREC-RECORD          PIC X(060).
000300* I-O FORMAT: BOMLRECR FROM FILE BOMLINE   OF LIBRARY INVLIB
000400*
000500     05  BOMLRECR  REDEFINES BOMLREC-RECORD.
000600     06  BOM-PROJECT-ID          PIC 9(09).
000700*                        PROJECT KEY  (PART 1 OF COMPOSITE KEY)
000800     06  BOM-MATERIAL-ID         PIC 9(09).
000900*                        MATERIAL KEY (PART 2 OF COMPOSITE KEY)
001000     06  BOM-QUANTITY            PIC S9(7)V9(2) COMP-3.
001100*                        ALLOCATION CEILING - MAX QTY OF THIS
001200*                        MATERIAL THIS PROJECT MAY ORDER/RECEIVE/
001300*                        ISSUE IN TOTAL
001400     06  BOM-FILLER              PIC X(37).
001500*                        RESERVED FOR FUTURE EXPANSION
001600*
001700     05  BOMLRECK  REDEFINES BOMLREC-RECORD.
001800*                        COMBINED-KEY VIEW, USED BY INVGBOML/
001900*                        INVVBOMS WHEN COMPARING (PROJECT,MATERIAL)
002000*                        PAIRS AS A SINGLE STRING
002100     06  BOM-COMBINED-KEY        PIC 9(18).
002200     06  FILLER                  PIC X(42).
