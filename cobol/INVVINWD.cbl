000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     INVVINWD.
000500 AUTHOR.         ARVIND RAMAN.
000600 INSTALLATION.   SITE MATERIALS STORES - INVENTORY SYSTEMS.
000700 DATE-WRITTEN.   09 JUL 1995.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*PROGRAM DESCRIPTION: REGISTER-INWARD ENGINE.  VALIDATES AND
001200*                     POSTS ONE GOODS-RECEIPT BATCH (HEADER PLUS
001300*                     UP TO 200 LINES) AGAINST THE BOM ALLOCATION
001400*                     CEILING.  ALL-OR-NOTHING - IF ANY LINE
001500*                     BREACHES ITS CEILING, OR THE PAIR HAS NO
001600*                     BOM LINE AT ALL, THE WHOLE BATCH IS REFUSED
001700*                     AND NOTHING IS WRITTEN.
001800*NOTE        :  THIS ROUTINE IS CALLED DIRECTLY BY INVBINWD (THE
001900*               GOODS-RECEIPT BATCH DRIVER) AND BY INVVTRFR (THE
002000*               INWARD LEG OF A SITE TRANSFER).
002100*
002200*================================================================
002300* HISTORY OF MODIFICATION:
002400*================================================================
002500* TAG    DATE       DEV    DESCRIPTION
002600*------  ---------  -----  ------------------------------------
002700* 5I1AR1  09/07/1995 ARAMAN - INITIAL VERSION.
002800*----------------------------------------------------------------
002900* 2I1MY1  19/09/1998 MYAPL  - Y2K REMEDIATION - ENTRY-DATE STAMP
003000*                     NOW TAKEN FROM INVXCURD (4-DIGIT CENTURY)
003100*                     RATHER THAN A BARE ACCEPT IN THIS PROGRAM.
003200*----------------------------------------------------------------
003300* 6I1TN1  08/02/2011 TNGHC  - REM RELEASE - WIDENED THE PENDING-
003400*                     TOTALS TABLE FROM 50 TO 200 DISTINCT
003500*                     MATERIALS PER BATCH.
003600*----------------------------------------------------------------
003700* 0R1KL1  04/06/2023 KLEEHC - R-2301 STORES SYSTEM REWORK -
003800*                     REWRITTEN FROM THE OLD TRFVTD2 TABLE-ARRAY/
003900*                     PATH-CHOICE VALIDATION ENGINE - SAME SHAPE
004000*                     (A100 SETUP, B100 MAIN LOOP, C1NN PER-LINE
004100*                     CHECKS, D1NN COMMIT), NEW BUSINESS CONTENT.
004200*----------------------------------------------------------------
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-AS400.
004900 OBJECT-COMPUTER. IBM-AS400.
005000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005100                    UPSI-0 IS UPSI-SWITCH-0
005200                      ON  STATUS IS U0-ON
005300                      OFF STATUS IS U0-OFF.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT INWDFILE     ASSIGN TO INWARD-DAT
005700            ORGANIZATION      IS LINE SEQUENTIAL
005800            FILE STATUS       IS WK-C-FILE-STATUS.
005900     SELECT INWLFILE     ASSIGN TO INWARDLN-DAT
006000            ORGANIZATION      IS LINE SEQUENTIAL
006100            FILE STATUS       IS WK-C-FILE-STATUS.
006200     SELECT MATFILE      ASSIGN TO MATERIAL-DAT
006300            ORGANIZATION      IS LINE SEQUENTIAL
006400            FILE STATUS       IS WK-C-FILE-STATUS.
006500     SELECT MATFILE-NEW  ASSIGN TO MATERIAL-NEW
006600            ORGANIZATION      IS LINE SEQUENTIAL
006700            FILE STATUS       IS WK-C-NEWFIL-STATUS.
006800 
006900***************
007000 DATA DIVISION.
007100***************
007200 FILE SECTION.
007300**************
007400 FD  INWDFILE
007500     LABEL RECORDS ARE OMITTED
007600     DATA RECORD IS WK-C-INWDFILE.
007700 01  WK-C-INWDFILE.
007800     COPY INWDREC.
007900 
008000 FD  INWLFILE
008100     LABEL RECORDS ARE OMITTED
008200     DATA RECORD IS WK-C-INWLFILE.
008300 01  WK-C-INWLFILE.
008400     COPY INWLREC.
008500 
008600 FD  MATFILE
008700     LABEL RECORDS ARE OMITTED
008800     DATA RECORD IS WK-C-MATFILE.
008900 01  WK-C-MATFILE.
009000     COPY MATREC.
009100 
009200 FD  MATFILE-NEW
009300     LABEL RECORDS ARE OMITTED
009400     DATA RECORD IS WK-C-MATFILE-NEW.
009500 01  WK-C-MATFILE-NEW.
009600     COPY MATREC.
009700 
009800 WORKING-STORAGE SECTION.
009900*************************
010000 01  FILLER                  PIC X(24) VALUE
010100     "** PROGRAM INVVINWD **".
010200 
010300 01  WK-C-NEWFIL-STATUS          PIC X(02).
010400 
010500* ------------------ PROGRAM WORKING STORAGE -------------------*
010600 01  WK-C-COMMON.
010700     COPY INVASCM.
010800     COPY INVCOMN.
010900 
011000 01  WK-INWD-ROW.
011100     COPY INWDREC.
011200 01  WK-INWL-ROW.
011300     COPY INWLREC.
011400 01  WK-MATL-ROW.
011500     COPY MATREC.
011600 
011700 01  WK-C-LKMATL.
011800     COPY LKMATL.
011900 01  WK-C-LKBOML.
012000     COPY LKBOML.
012100 01  WK-C-LKCURD.
012200     05  WK-C-LKCURD-OUTPUT.
012300        10 WK-N-LKCURD-TODAY-CYMD  PIC 9(08).
012400 
012500 01  WK-INWD-CONTROL.
012600     05  WK-N-INWD-COUNT            PIC 9(07) COMP-3 VALUE ZERO.
012700     05  WK-N-INWD-NEW-ID           PIC 9(09) COMP-3 VALUE ZERO.
012800     05  WK-C-INWD-ABORT-SW         PIC X(01) VALUE "N".
012900         88  WK-C-INWD-ABORTED          VALUE "Y".
013000     05  WK-N-KEPT-LINE-CNT         PIC 9(03) COMP-3 VALUE ZERO.
013100     05  WK-N-ORD-QTY               PIC S9(7)V9(2) COMP-3.
013200     05  WK-N-REC-QTY               PIC S9(7)V9(2) COMP-3.
013300     05  WK-C-INWD-SEQ-DISP         PIC 9(04).
013400     05  WK-C-INWD-ENTRY-DTE        PIC X(10).
013500 
013600* STAGED LINES - ONE ENTRY PER SURVIVING INPUT LINE
013700 01  WK-STAGE-TABLE.
013800     05  WK-STAGE-ENTRY OCCURS 200 TIMES
013900           INDEXED BY WK-X-STAGE.
014000         10  WK-N-STAGE-MATID       PIC 9(09).
014100         10  WK-N-STAGE-ORD-QTY     PIC S9(7)V9(2) COMP-3.
014200         10  WK-N-STAGE-REC-QTY     PIC S9(7)V9(2) COMP-3.
014300 
014400* ONE ENTRY PER DISTINCT MATERIAL TOUCHED THIS BATCH
014500 01  WK-PEND-CONTROL.
014600     05  WK-N-PEND-COUNT            PIC 9(03) COMP-3 VALUE ZERO.
014700 01  WK-PEND-TABLE.
014800     05  WK-PEND-ENTRY OCCURS 200 TIMES
014900           INDEXED BY WK-X-PEND.
015000         10  WK-N-PEND-MATID        PIC 9(09).
015100         10  WK-N-PEND-BOM-QTY      PIC S9(7)V9(2) COMP-3.
015200         10  WK-N-PEND-ALR-ORD-QTY  PIC S9(7)V9(2) COMP-3.
015300         10  WK-N-PEND-ALR-REC-QTY  PIC S9(7)V9(2) COMP-3.
015400         10  WK-N-PEND-BAT-ORD-QTY  PIC S9(7)V9(2) COMP-3.
015500         10  WK-N-PEND-BAT-REC-QTY  PIC S9(7)V9(2) COMP-3.
015600 
015700* HEADER ID SCRATCH TABLE - USED BY D-SUM-ALREADY-POSTED TO HOLD
015800* THE SET OF INW-ID VALUES BELONGING TO THIS PROJECT
015900 01  WK-HDR-TABLE-CTL.
016000     05  WK-N-HDR-COUNT             PIC 9(05) COMP-3 VALUE ZERO.
016100     05  WK-N-HDR-MAX               PIC 9(05) COMP-3 VALUE 2000.
016200     05  WK-N-HDR-IX                PIC 9(05) COMP-3 VALUE ZERO.
016300 01  WK-HDR-TABLE.
016400     05  WK-HDR-ENTRY OCCURS 2000 TIMES
016500           INDEXED BY WK-X-HDR.
016600         10  WK-N-HDR-ID            PIC 9(09).
016700 
016800*****************
016900 LINKAGE SECTION.
017000*****************
017100 COPY LKINWD.
017200 EJECT
017300********************************************
017400 PROCEDURE DIVISION USING WK-C-LKINWD.
017500********************************************
017600 MAIN-MODULE.
017700     PERFORM A000-SETUP-AND-VALIDATE
017800        THRU A099-SETUP-AND-VALIDATE-EX.
017900     IF  NOT WK-C-INWD-ABORTED
018000         PERFORM B000-PROCESS-INPUT-LINES
018100            THRU B099-PROCESS-INPUT-LINES-EX.
018200     IF  NOT WK-C-INWD-ABORTED
018300         PERFORM C000-CHECK-SURVIVORS
018400            THRU C099-CHECK-SURVIVORS-EX.
018500     IF  NOT WK-C-INWD-ABORTED
018600         PERFORM D000-COMMIT-POSTING
018700            THRU D099-COMMIT-POSTING-EX.
018800     EXIT PROGRAM.
018900 EJECT
019000*---------------------------------------------------------------*
019100 A000-SETUP-AND-VALIDATE.
019200*---------------------------------------------------------------*
019300     MOVE    SPACES              TO    WK-C-LKINWD-OUTPUT.
019400     MOVE    "N"                 TO    WK-C-INWD-ABORT-SW.
019500     MOVE    ZERO                TO    WK-N-PEND-COUNT
019600                                        WK-N-KEPT-LINE-CNT.
019700 
019800     IF  WK-C-LKINWD-ACCESS-SW = "N"
019900         MOVE    "AUT0041"       TO    WK-C-LKINWD-ERROR-CD
020000         MOVE    "Y"             TO    WK-C-INWD-ABORT-SW
020100         GO TO A099-SETUP-AND-VALIDATE-EX.
020200 
020300     IF  WK-N-LKINWD-LINE-CNT = ZERO
020400         MOVE    "VLD0011"       TO    WK-C-LKINWD-ERROR-CD
020500         MOVE    "Y"             TO    WK-C-INWD-ABORT-SW
020600         GO TO A099-SETUP-AND-VALIDATE-EX.
020700 
020800     OPEN INPUT INWDFILE.
020900     IF  NOT WK-C-SUCCESSFUL
021000         DISPLAY "INVVINWD - OPEN FILE ERROR - INWDFILE"
021100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021200         MOVE    "COM0206"       TO    WK-C-LKINWD-ERROR-CD
021300         MOVE    "Y"             TO    WK-C-INWD-ABORT-SW
021400         GO TO A099-SETUP-AND-VALIDATE-EX.
021500 
021600     MOVE    ZERO                TO    WK-N-INWD-COUNT.
021700 A010-COUNT-NEXT-HEADER.
021800     READ INWDFILE
021900         AT END
022000             GO TO A019-COUNT-HEADERS-EX.
022100     ADD     1                   TO    WK-N-INWD-COUNT.
022200     GO TO A010-COUNT-NEXT-HEADER.
022300 A019-COUNT-HEADERS-EX.
022400     CLOSE INWDFILE.
022500 
022600     COMPUTE WK-N-INWD-NEW-ID = WK-N-INWD-COUNT + 1.
022700 
022800     IF  WK-C-LKINWD-CODE = SPACES
022900         MOVE    WK-N-INWD-NEW-ID TO    WK-C-INWD-SEQ-DISP
023000         MOVE    "I"             TO    WK-C-LKINWD-CODE (1:1)
023100         MOVE    WK-C-INWD-SEQ-DISP TO  WK-C-LKINWD-CODE (2:4).
023200 
023300*---------------------------------------------------------------*
023400 A099-SETUP-AND-VALIDATE-EX.
023500*---------------------------------------------------------------*
023600     EXIT.
023700 
023800*---------------------------------------------------------------*
023900 B000-PROCESS-INPUT-LINES.
024000*---------------------------------------------------------------*
024100     PERFORM VARYING WK-X-LKINWD-LX FROM 1 BY 1
024200        UNTIL WK-X-LKINWD-LX > WK-N-LKINWD-LINE-CNT
024300           OR WK-C-INWD-ABORTED
024400         PERFORM B100-PROCESS-ONE-LINE
024500            THRU B199-PROCESS-ONE-LINE-EX.
024600 
024700*---------------------------------------------------------------*
024800 B099-PROCESS-INPUT-LINES-EX.
024900*---------------------------------------------------------------*
025000     EXIT.
025100 
025200*---------------------------------------------------------------*
025300 B100-PROCESS-ONE-LINE.
025400*---------------------------------------------------------------*
025500     MOVE    WK-N-LKINWD-L-ORD-QTY (WK-X-LKINWD-LX)
025600                                 TO    WK-N-ORD-QTY.
025700     MOVE    WK-N-LKINWD-L-REC-QTY (WK-X-LKINWD-LX)
025800                                 TO    WK-N-REC-QTY.
025900     IF  WK-N-ORD-QTY < ZERO
026000         MOVE    ZERO            TO    WK-N-ORD-QTY.
026100     IF  WK-N-REC-QTY < ZERO
026200         MOVE    ZERO            TO    WK-N-REC-QTY.
026300 
026400     IF  WK-N-ORD-QTY = ZERO AND WK-N-REC-QTY = ZERO
026500         GO TO B199-PROCESS-ONE-LINE-EX.
026600 
026700     MOVE    WK-N-LKINWD-L-MATID (WK-X-LKINWD-LX)
026800                                 TO    WK-N-LKMATL-MATID.
026900     CALL "INVGMATL"            USING WK-C-LKMATL.
027000     IF  WK-C-LKMATL-ERROR-CD NOT = SPACES
027100         MOVE    WK-C-LKMATL-ERROR-CD TO WK-C-LKINWD-ERROR-CD
027200         MOVE    "Y"             TO    WK-C-INWD-ABORT-SW
027300         GO TO B199-PROCESS-ONE-LINE-EX.
027400 
027500     PERFORM C100-FIND-OR-LOAD-PENDING
027600        THRU C199-FIND-OR-LOAD-PENDING-EX.
027700     IF  WK-C-INWD-ABORTED
027800         GO TO B199-PROCESS-ONE-LINE-EX.
027900 
028000     PERFORM C200-CHECK-CEILINGS
028100        THRU C299-CHECK-CEILINGS-EX.
028200     IF  WK-C-INWD-ABORTED
028300         GO TO B199-PROCESS-ONE-LINE-EX.
028400 
028500     ADD     WK-N-ORD-QTY        TO
028600             WK-N-PEND-BAT-ORD-QTY (WK-X-PEND).
028700     ADD     WK-N-REC-QTY        TO
028800             WK-N-PEND-BAT-REC-QTY (WK-X-PEND).
028900 
029000     ADD     1                   TO    WK-N-KEPT-LINE-CNT.
029100     MOVE    WK-N-LKINWD-L-MATID (WK-X-LKINWD-LX)
029200                        TO    WK-N-STAGE-MATID (WK-N-KEPT-LINE-CNT).
029300     MOVE    WK-N-ORD-QTY
029400                        TO    WK-N-STAGE-ORD-QTY (WK-N-KEPT-LINE-CNT).
029500     MOVE    WK-N-REC-QTY
029600                        TO    WK-N-STAGE-REC-QTY (WK-N-KEPT-LINE-CNT).
029700 
029800*---------------------------------------------------------------*
029900 B199-PROCESS-ONE-LINE-EX.
030000*---------------------------------------------------------------*
030100     EXIT.
030200*---------------------------------------------------------------*
030300*              PER-LINE SUPPORT PARAGRAPHS                     *
030400*---------------------------------------------------------------*
030500 C100-FIND-OR-LOAD-PENDING.
030600*---------------------------------------------------------------*
030700     MOVE    ZERO                TO    WK-X-PEND.
030800     PERFORM VARYING WK-N-HDR-IX FROM 1 BY 1
030900        UNTIL WK-N-HDR-IX > WK-N-PEND-COUNT
031000         IF  WK-N-PEND-MATID (WK-N-HDR-IX) =
031100                WK-N-LKINWD-L-MATID (WK-X-LKINWD-LX)
031200             MOVE WK-N-HDR-IX    TO    WK-X-PEND.
031300 
031400     IF  WK-X-PEND NOT = ZERO
031500         GO TO C199-FIND-OR-LOAD-PENDING-EX.
031600 
031700* NOT SEEN YET THIS BATCH - LOOK UP THE BOM LINE AND SUM WHAT IS
031800* ALREADY POSTED FOR THIS PROJECT+MATERIAL BEFORE THIS BATCH.
031900     MOVE    WK-N-LKINWD-PRJID   TO    WK-N-LKBOML-PRJID.
032000     MOVE    WK-N-LKINWD-L-MATID (WK-X-LKINWD-LX)
032100                                 TO    WK-N-LKBOML-MATID.
032200     CALL "INVGBOML"            USING WK-C-LKBOML.
032300     IF  WK-C-LKBOML-NOTFOUND
032400         MOVE    "DAT0052"       TO    WK-C-LKINWD-ERROR-CD
032500         MOVE    "Y"             TO    WK-C-INWD-ABORT-SW
032600         GO TO C199-FIND-OR-LOAD-PENDING-EX.
032700 
032800     ADD     1                   TO    WK-N-PEND-COUNT.
032900     MOVE    WK-N-PEND-COUNT     TO    WK-X-PEND.
033000     MOVE    WK-N-LKINWD-L-MATID (WK-X-LKINWD-LX)
033100                                 TO    WK-N-PEND-MATID (WK-X-PEND).
033200     MOVE    WK-N-LKBOML-QTY     TO    WK-N-PEND-BOM-QTY (WK-X-PEND).
033300     MOVE    ZERO                TO    WK-N-PEND-BAT-ORD-QTY (WK-X-PEND)
033400                                        WK-N-PEND-BAT-REC-QTY (WK-X-PEND).
033500 
033600     PERFORM D100-SUM-ALREADY-POSTED
033700        THRU D199-SUM-ALREADY-POSTED-EX.
033800 
033900*---------------------------------------------------------------*
034000 C199-FIND-OR-LOAD-PENDING-EX.
034100*---------------------------------------------------------------*
034200     EXIT.
034300 
034400*---------------------------------------------------------------*
034500 C200-CHECK-CEILINGS.
034600*---------------------------------------------------------------*
034700     COMPUTE WK-N-ORD-QTY ROUNDED =
034800             WK-N-PEND-ALR-ORD-QTY (WK-X-PEND)
034900           + WK-N-PEND-BAT-ORD-QTY (WK-X-PEND)
035000           + WK-N-ORD-QTY.
035100     IF  WK-N-ORD-QTY > WK-N-PEND-BOM-QTY (WK-X-PEND)
035200         MOVE    "VLD0042"       TO    WK-C-LKINWD-ERROR-CD
035300         MOVE    "Y"             TO    WK-C-INWD-ABORT-SW
035400         GO TO C299-CHECK-CEILINGS-EX.
035500 
035600     COMPUTE WK-N-REC-QTY ROUNDED =
035700             WK-N-PEND-ALR-REC-QTY (WK-X-PEND)
035800           + WK-N-PEND-BAT-REC-QTY (WK-X-PEND)
035900           + WK-N-REC-QTY.
036000     IF  WK-N-REC-QTY > WK-N-PEND-BOM-QTY (WK-X-PEND)
036100         MOVE    "VLD0043"       TO    WK-C-LKINWD-ERROR-CD
036200         MOVE    "Y"             TO    WK-C-INWD-ABORT-SW.
036300 
036400* COMPUTE ABOVE RE-DERIVES THE CUMULATIVE TOTAL INTO WK-N-ORD-QTY/
036500* WK-N-REC-QTY FOR THE COMPARE ONLY - RESTORE THE LINE QUANTITIES
036600* BEFORE RETURNING TO B100, WHICH STILL NEEDS THEM FOR STAGING.
036700     MOVE    WK-N-LKINWD-L-ORD-QTY (WK-X-LKINWD-LX)
036800                                 TO    WK-N-ORD-QTY.
036900     IF  WK-N-ORD-QTY < ZERO
037000         MOVE    ZERO            TO    WK-N-ORD-QTY.
037100     MOVE    WK-N-LKINWD-L-REC-QTY (WK-X-LKINWD-LX)
037200                                 TO    WK-N-REC-QTY.
037300     IF  WK-N-REC-QTY < ZERO
037400         MOVE    ZERO            TO    WK-N-REC-QTY.
037500 
037600*---------------------------------------------------------------*
037700 C299-CHECK-CEILINGS-EX.
037800*---------------------------------------------------------------*
037900     EXIT.
038000 
038100*---------------------------------------------------------------*
038200 D100-SUM-ALREADY-POSTED.
038300*---------------------------------------------------------------*
038400     MOVE    ZERO                TO    WK-N-HDR-COUNT
038500                                        WK-N-PEND-ALR-ORD-QTY (WK-X-PEND)
038600                                        WK-N-PEND-ALR-REC-QTY (WK-X-PEND).
038700 
038800     OPEN INPUT INWDFILE.
038900 D110-LOAD-NEXT-HEADER.
039000     READ INWDFILE INTO WK-INWD-ROW
039100         AT END
039200             GO TO D119-LOAD-HEADERS-EX.
039300     IF  INW-PROJECT-ID OF WK-INWD-ROW NOT = WK-N-LKINWD-PRJID
039400         GO TO D110-LOAD-NEXT-HEADER.
039500     IF  WK-N-HDR-COUNT NOT < WK-N-HDR-MAX
039600         GO TO D110-LOAD-NEXT-HEADER.
039700     ADD     1                   TO    WK-N-HDR-COUNT.
039800     MOVE    INW-ID OF WK-INWD-ROW
039900                                 TO    WK-N-HDR-ID (WK-N-HDR-COUNT).
040000     GO TO D110-LOAD-NEXT-HEADER.
040100 D119-LOAD-HEADERS-EX.
040200     CLOSE INWDFILE.
040300 
040400     OPEN INPUT INWLFILE.
040500 D120-SCAN-NEXT-LINE.
040600     READ INWLFILE INTO WK-INWL-ROW
040700         AT END
040800             GO TO D199-SUM-ALREADY-POSTED-EX.
040900     IF  INWL-MATERIAL-ID OF WK-INWL-ROW NOT =
041000             WK-N-LKINWD-L-MATID (WK-X-LKINWD-LX)
041100         GO TO D120-SCAN-NEXT-LINE.
041200 
041300     PERFORM VARYING WK-N-HDR-IX FROM 1 BY 1
041400        UNTIL WK-N-HDR-IX > WK-N-HDR-COUNT
041500         IF  WK-N-HDR-ID (WK-N-HDR-IX) =
041600                INWL-RECORD-ID OF WK-INWL-ROW
041700             ADD  INWL-ORDERED-QTY OF WK-INWL-ROW TO
041800                  WK-N-PEND-ALR-ORD-QTY (WK-X-PEND)
041900             ADD  INWL-RECEIVED-QTY OF WK-INWL-ROW TO
042000                  WK-N-PEND-ALR-REC-QTY (WK-X-PEND).
042100     GO TO D120-SCAN-NEXT-LINE.
042200 
042300*---------------------------------------------------------------*
042400 D199-SUM-ALREADY-POSTED-EX.
042500*---------------------------------------------------------------*
042600     CLOSE INWLFILE.
042700*---------------------------------------------------------------*
042800 C000-CHECK-SURVIVORS.
042900*---------------------------------------------------------------*
043000     IF  WK-N-KEPT-LINE-CNT = ZERO
043100         MOVE    "VLD0012"       TO    WK-C-LKINWD-ERROR-CD
043200         MOVE    "Y"             TO    WK-C-INWD-ABORT-SW.
043300 
043400*---------------------------------------------------------------*
043500 C099-CHECK-SURVIVORS-EX.
043600*---------------------------------------------------------------*
043700     EXIT.
043800 
043900*---------------------------------------------------------------*
044000 D000-COMMIT-POSTING.
044100*---------------------------------------------------------------*
044200     PERFORM D200-RESOLVE-ENTRY-DATE
044300        THRU D299-RESOLVE-ENTRY-DATE-EX.
044400     PERFORM D300-WRITE-HEADER-AND-LINES
044500        THRU D399-WRITE-HEADER-AND-LINES-EX.
044600     PERFORM D900-SYNC-MATERIAL-BALANCES
044700        THRU D999-SYNC-MATERIAL-BALANCES-EX.
044800 
044900     MOVE    SPACES              TO    WK-C-LKINWD-ERROR-CD.
045000     MOVE    WK-N-INWD-NEW-ID    TO    WK-N-LKINWD-OUT-ID.
045100     MOVE    WK-C-LKINWD-CODE    TO    WK-C-LKINWD-OUT-CODE.
045200 
045300*---------------------------------------------------------------*
045400 D099-COMMIT-POSTING-EX.
045500*---------------------------------------------------------------*
045600     EXIT.
045700 
045800*---------------------------------------------------------------*
045900 D200-RESOLVE-ENTRY-DATE.
046000*---------------------------------------------------------------*
046100     IF  WK-C-LKINWD-DELIVER-DTE NOT = SPACES
046200         MOVE    WK-C-LKINWD-DELIVER-DTE TO WK-C-INWD-ENTRY-DTE
046300     ELSE
046400         CALL "INVXCURD"         USING WK-C-LKCURD
046500         MOVE    WK-N-LKCURD-TODAY-CYMD (1:4)  TO
046600                 WK-C-INWD-ENTRY-DTE (1:4)
046700         MOVE    "-"             TO    WK-C-INWD-ENTRY-DTE (5:1)
046800         MOVE    WK-N-LKCURD-TODAY-CYMD (5:2)  TO
046900                 WK-C-INWD-ENTRY-DTE (6:2)
047000         MOVE    "-"             TO    WK-C-INWD-ENTRY-DTE (8:1)
047100         MOVE    WK-N-LKCURD-TODAY-CYMD (7:2)  TO
047200                 WK-C-INWD-ENTRY-DTE (9:2).
047300 
047400*---------------------------------------------------------------*
047500 D299-RESOLVE-ENTRY-DATE-EX.
047600*---------------------------------------------------------------*
047700     EXIT.
047800 
047900*---------------------------------------------------------------*
048000 D300-WRITE-HEADER-AND-LINES.
048100*---------------------------------------------------------------*
048200     MOVE    SPACES              TO    WK-INWD-ROW.
048300     MOVE    WK-N-INWD-NEW-ID    TO    INW-ID OF WK-INWD-ROW.
048400     MOVE    WK-C-LKINWD-CODE    TO    INW-CODE OF WK-INWD-ROW.
048500     MOVE    WK-N-LKINWD-PRJID   TO    INW-PROJECT-ID OF WK-INWD-ROW.
048600     MOVE    "SUPPLY"            TO    INW-TYPE OF WK-INWD-ROW.
048700     MOVE    WK-C-LKINWD-INVOICE-NO TO INW-INVOICE-NO OF WK-INWD-ROW.
048800     MOVE    WK-C-LKINWD-INVOICE-DTE TO
048900             INW-INVOICE-DATE OF WK-INWD-ROW.
049000     MOVE    WK-C-LKINWD-DELIVER-DTE TO
049100             INW-DELIVERY-DATE OF WK-INWD-ROW.
049200     MOVE    WK-C-LKINWD-VEHICLE-NO TO INW-VEHICLE-NO OF WK-INWD-ROW.
049300     MOVE    WK-C-LKINWD-REMARKS TO  INW-REMARKS OF WK-INWD-ROW.
049400     MOVE    WK-C-LKINWD-SUPPLR-NAME TO
049500             INW-SUPPLIER-NAME OF WK-INWD-ROW.
049600     MOVE    WK-C-INWD-ENTRY-DTE TO  INW-ENTRY-DATE OF WK-INWD-ROW.
049700     MOVE    "N"                 TO  INW-VALIDATED OF WK-INWD-ROW.
049800 
049900     OPEN EXTEND INWDFILE.
050000     IF  NOT WK-C-SUCCESSFUL
050100         DISPLAY "INVVINWD - OPEN FILE ERROR - INWDFILE"
050200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
050300     WRITE WK-C-INWDFILE         FROM  WK-INWD-ROW.
050400     CLOSE INWDFILE.
050500 
050600     OPEN EXTEND INWLFILE.
050700     IF  NOT WK-C-SUCCESSFUL
050800         DISPLAY "INVVINWD - OPEN FILE ERROR - INWLFILE"
050900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
051000 
051100     PERFORM VARYING WK-X-STAGE FROM 1 BY 1
051200        UNTIL WK-X-STAGE > WK-N-KEPT-LINE-CNT
051300         MOVE    SPACES          TO    WK-INWL-ROW
051400         COMPUTE INWL-ID OF WK-INWL-ROW =
051500                 WK-N-INWD-NEW-ID * 1000 + WK-X-STAGE
051600         MOVE    WK-N-INWD-NEW-ID TO INWL-RECORD-ID OF WK-INWL-ROW
051700         MOVE    WK-N-STAGE-MATID (WK-X-STAGE) TO
051800                 INWL-MATERIAL-ID OF WK-INWL-ROW
051900         MOVE    WK-N-STAGE-ORD-QTY (WK-X-STAGE) TO
052000                 INWL-ORDERED-QTY OF WK-INWL-ROW
052100         MOVE    WK-N-STAGE-REC-QTY (WK-X-STAGE) TO
052200                 INWL-RECEIVED-QTY OF WK-INWL-ROW
052300         WRITE WK-C-INWLFILE     FROM  WK-INWL-ROW.
052400 
052500     CLOSE INWLFILE.
052600 
052700*---------------------------------------------------------------*
052800 D399-WRITE-HEADER-AND-LINES-EX.
052900*---------------------------------------------------------------*
053000     EXIT.
053100 
053200*---------------------------------------------------------------*
053300 D900-SYNC-MATERIAL-BALANCES.
053400*---------------------------------------------------------------*
053500     OPEN INPUT  MATFILE.
053600     OPEN OUTPUT MATFILE-NEW.
053700     IF  NOT WK-C-SUCCESSFUL
053800         DISPLAY "INVVINWD - OPEN FILE ERROR - MATFILE"
053900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
054000         GO TO D999-SYNC-MATERIAL-BALANCES-EX.
054100 
054200 D910-REWRITE-NEXT-MATERIAL.
054300     READ MATFILE INTO WK-MATL-ROW
054400         AT END
054500             GO TO D999-SYNC-MATERIAL-BALANCES-EX.
054600 
054700     MOVE    ZERO                TO    WK-X-PEND.
054800     PERFORM VARYING WK-N-HDR-IX FROM 1 BY 1
054900        UNTIL WK-N-HDR-IX > WK-N-PEND-COUNT
055000         IF  WK-N-PEND-MATID (WK-N-HDR-IX) = MAT-ID OF WK-MATL-ROW
055100             MOVE WK-N-HDR-IX    TO    WK-X-PEND.
055200 
055300     IF  WK-X-PEND NOT = ZERO
055400         ADD  WK-N-PEND-BAT-ORD-QTY (WK-X-PEND) TO
055500              MAT-ORDERED-QTY OF WK-MATL-ROW
055600         ADD  WK-N-PEND-BAT-REC-QTY (WK-X-PEND) TO
055700              MAT-RECEIVED-QTY OF WK-MATL-ROW
055800         COMPUTE MAT-BALANCE-QTY OF WK-MATL-ROW =
055900                 MAT-RECEIVED-QTY OF WK-MATL-ROW
056000               - MAT-UTILIZED-QTY OF WK-MATL-ROW
056100         IF  MAT-BALANCE-QTY OF WK-MATL-ROW < ZERO
056200             MOVE ZERO           TO MAT-BALANCE-QTY OF WK-MATL-ROW.
056300 
056400     WRITE WK-C-MATFILE-NEW      FROM  WK-MATL-ROW.
056500     GO TO D910-REWRITE-NEXT-MATERIAL.
056600 
056700*---------------------------------------------------------------*
056800 D999-SYNC-MATERIAL-BALANCES-EX.
056900*---------------------------------------------------------------*
057000     CLOSE MATFILE.
057100     CLOSE MATFILE-NEW.
057200 
057300******************************************************************
057400************** END OF PROGRAM SOURCE -  INVVINWD ***************
057500******************************************************************
