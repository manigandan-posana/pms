000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     INVGMATL.
000500 AUTHOR.         R TAN GEOK.
000600 INSTALLATION.   SITE MATERIALS STORES - INVENTORY SYSTEMS.
000700 DATE-WRITTEN.   02 NOV 1992.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO LOOK UP ONE MATERIAL
001200*               MASTER ROW BY MAT-ID.  THE MASTER FILE IS A FLAT
001300*               LINE-SEQUENTIAL FILE (NO INDEXED ACCESS ON THIS
001400*               SHOP'S BATCH BOXES) SO THE WHOLE FILE IS LOADED
001500*               INTO AN IN-MEMORY TABLE AND SEARCHED.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* TAG    DATE       DEV    DESCRIPTION
002100*------  ---------  -----  ------------------------------------
002200* 1I1RT1  02/11/1992 RTANGK - INITIAL VERSION.
002300*----------------------------------------------------------------
002400* 2I1MY1  19/09/1998 MYAPL  - Y2K REMEDIATION - NO DATE FIELDS IN
002500*                     THIS PROGRAM, RAISED ONLY TO CONFIRM SCOPE.
002600*----------------------------------------------------------------
002700* 6I1TN1  08/02/2011 TNGHC  - REM RELEASE - WIDENED THE MATERIAL
002800*                     TABLE FROM 500 TO 2000 ENTRIES, CATALOGUE
002900*                     HAD OUTGROWN THE OLD LIMIT.
003000*----------------------------------------------------------------
003100* 0R1KL1  04/06/2023 KLEEHC - R-2301 STORES SYSTEM REWORK -
003200*                     REWRITTEN FROM THE OLD TRFVBAC BANK ACCOUNT
003300*                     LOOKUP SHELL FOR THE MATERIAL MASTER.
003400*----------------------------------------------------------------
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004300                    UPSI-0 IS UPSI-SWITCH-0
004400                      ON  STATUS IS U0-ON
004500                      OFF STATUS IS U0-OFF.
004600 
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT MATFILE ASSIGN TO MATERIAL-DAT
005000            ORGANIZATION      IS LINE SEQUENTIAL
005100            FILE STATUS       IS WK-C-FILE-STATUS.
005200 
005300***************
005400 DATA DIVISION.
005500***************
005600 FILE SECTION.
005700**************
005800 FD  MATFILE
005900     LABEL RECORDS ARE OMITTED
006000     DATA RECORD IS WK-C-MATFILE.
006100 01  WK-C-MATFILE.
006200     COPY MATREC.
006300 
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                          PIC X(24)        VALUE
006700     "** PROGRAM INVGMATL **".
006800 
006900* ------------------ PROGRAM WORKING STORAGE -------------------*
007000 01    WK-C-COMMON.
007100     COPY INVASCM.
007200     COPY INVCOMN.
007300 
007400 01  WK-MATL-ROW.
007500     COPY MATREC.
007600 
007700 01  WK-MATL-TABLE-CTL.
007800     05  WK-N-MATL-COUNT        PIC 9(05) COMP-3 VALUE ZERO.
007900     05  WK-N-MATL-MAX          PIC 9(05) COMP-3 VALUE 2000.
008000     05  WK-N-MATL-IX           PIC 9(05) COMP-3 VALUE ZERO.
008100 
008200 01  WK-MATL-TABLE.
008300     05  WK-MATL-ENTRY OCCURS 2000 TIMES
008400           INDEXED BY WK-X-MATL.
008500         10  WK-MATL-SLAB           PIC X(250).
008600 
008700*****************
008800 LINKAGE SECTION.
008900*****************
009000 COPY LKMATL.
009100 EJECT
009200********************************************
009300 PROCEDURE DIVISION USING WK-C-LKMATL.
009400********************************************
009500 MAIN-MODULE.
009600     PERFORM A000-PROCESS-CALLED-ROUTINE
009700        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009800     PERFORM Z000-END-PROGRAM-ROUTINE
009900        THRU Z999-END-PROGRAM-ROUTINE-EX.
010000     EXIT PROGRAM.
010100 
010200*---------------------------------------------------------------*
010300 A000-PROCESS-CALLED-ROUTINE.
010400*---------------------------------------------------------------*
010500     OPEN INPUT MATFILE.
010600     IF  NOT WK-C-SUCCESSFUL
010700         DISPLAY "INVGMATL - OPEN FILE ERROR - MATFILE"
010800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010900         GO TO Y900-ABNORMAL-TERMINATION.
011000 
011100     MOVE    SPACES                  TO    WK-C-LKMATL-OUTPUT.
011200     PERFORM A010-LOAD-MATERIAL-TABLE
011300        THRU A019-LOAD-MATERIAL-TABLE-EX.
011400 
011500     PERFORM A050-SEARCH-MATERIAL-TABLE
011600        THRU A059-SEARCH-MATERIAL-TABLE-EX.
011700 
011800*---------------------------------------------------------------*
011900 A099-PROCESS-CALLED-ROUTINE-EX.
012000*---------------------------------------------------------------*
012100     EXIT.
012200 
012300*---------------------------------------------------------------*
012400 A010-LOAD-MATERIAL-TABLE.
012500*---------------------------------------------------------------*
012600     MOVE    ZERO                TO    WK-N-MATL-COUNT.
012700 A011-LOAD-NEXT-RECORD.
012800     READ MATFILE
012900         AT END
013000             GO TO A019-LOAD-MATERIAL-TABLE-EX.
013100 
013200     IF  WK-N-MATL-COUNT NOT < WK-N-MATL-MAX
013300         GO TO A019-LOAD-MATERIAL-TABLE-EX.
013400 
013500     ADD     1                   TO    WK-N-MATL-COUNT.
013600     MOVE    WK-C-MATFILE        TO
013700             WK-MATL-SLAB (WK-N-MATL-COUNT).
013800     GO TO A011-LOAD-NEXT-RECORD.
013900 
014000*---------------------------------------------------------------*
014100 A019-LOAD-MATERIAL-TABLE-EX.
014200*---------------------------------------------------------------*
014300     EXIT.
014400 
014500*---------------------------------------------------------------*
014600 A050-SEARCH-MATERIAL-TABLE.
014700*---------------------------------------------------------------*
014800     MOVE    "SUP0016"               TO    WK-C-LKMATL-ERROR-CD.
014900     MOVE    ZERO                    TO    WK-N-MATL-IX.
015000 
015100 A051-SEARCH-NEXT-ENTRY.
015200     ADD     1                       TO    WK-N-MATL-IX.
015300     IF  WK-N-MATL-IX > WK-N-MATL-COUNT
015400         GO TO A059-SEARCH-MATERIAL-TABLE-EX.
015500 
015600     MOVE    WK-MATL-SLAB (WK-N-MATL-IX)  TO    WK-MATL-ROW.
015700     IF  MAT-ID OF WK-MATL-ROW NOT = WK-N-LKMATL-MATID
015800         GO TO A051-SEARCH-NEXT-ENTRY.
015900 
016000     MOVE    SPACES                  TO    WK-C-LKMATL-ERROR-CD.
016100     MOVE    MAT-CODE OF WK-MATL-ROW TO    WK-C-LKMATL-CODE.
016200     MOVE    MAT-NAME OF WK-MATL-ROW TO    WK-C-LKMATL-NAME.
016300     MOVE    MAT-REQUIRED-QTY OF WK-MATL-ROW
016400                                     TO    WK-N-LKMATL-REQD-QTY.
016500     MOVE    MAT-ORDERED-QTY OF WK-MATL-ROW
016600                                     TO    WK-N-LKMATL-ORD-QTY.
016700     MOVE    MAT-RECEIVED-QTY OF WK-MATL-ROW
016800                                     TO    WK-N-LKMATL-REC-QTY.
016900     MOVE    MAT-UTILIZED-QTY OF WK-MATL-ROW
017000                                     TO    WK-N-LKMATL-UTL-QTY.
017100     MOVE    MAT-BALANCE-QTY OF WK-MATL-ROW
017200                                     TO    WK-N-LKMATL-BAL-QTY.
017300 
017400*---------------------------------------------------------------*
017500 A059-SEARCH-MATERIAL-TABLE-EX.
017600*---------------------------------------------------------------*
017700     EXIT.
017800*---------------------------------------------------------------*
017900*                   PROGRAM SUBROUTINE                         *
018000*---------------------------------------------------------------*
018100 Y900-ABNORMAL-TERMINATION.
018200     MOVE    "COM0206"               TO    WK-C-LKMATL-ERROR-CD.
018300     PERFORM Z000-END-PROGRAM-ROUTINE.
018400     EXIT PROGRAM.
018500 
018600 Z000-END-PROGRAM-ROUTINE.
018700     CLOSE MATFILE.
018800     IF  NOT WK-C-SUCCESSFUL
018900         DISPLAY "INVGMATL - CLOSE FILE ERROR - MATFILE"
019000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
019100 
019200 Z999-END-PROGRAM-ROUTINE-EX.
019300     EXIT.
019400 
019500******************************************************************
019600************** END OF PROGRAM SOURCE -  INVGMATL ***************
019700******************************************************************
