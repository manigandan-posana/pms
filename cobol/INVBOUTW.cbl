000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     INVBOUTW.
000500 AUTHOR.         ARVIND RAMAN.
000600 INSTALLATION.   SITE MATERIALS STORES - INVENTORY SYSTEMS.
000700 DATE-WRITTEN.   10 JUL 1995.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*PROGRAM DESCRIPTION: NIGHTLY GOODS-ISSUE BATCH DRIVER.  READS
001200*                     THE GOODS-ISSUE TRANSACTION TAPE, GROUPS
001300*                     ITS DETAIL ROWS BY BATCH ID (ONE GROUP =
001400*                     ONE GOODS-ISSUE HEADER), AND CALLS
001500*                     INVVOUTW ONCE PER GROUP.
001600*NOTE        :  THE TRANSACTION TAPE MUST BE IN BATCH-ID SEQUENCE
001700*               - SEE THE EQUIVALENT NOTE IN INVBINWD.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* TAG    DATE       DEV    DESCRIPTION
002300*------  ---------  -----  ------------------------------------
002400* 5I1AR6  10/07/1995 ARAMAN - INITIAL VERSION.
002500*----------------------------------------------------------------
002600* 2I1MY1  19/09/1998 MYAPL  - Y2K REMEDIATION - CONFIRMED NO 2-
002700*                     DIGIT YEAR FIELDS PASS THROUGH THIS DRIVER.
002800*----------------------------------------------------------------
002900* 0R1KL1  25/06/2023 KLEEHC - R-2301 STORES SYSTEM REWORK - NEW
003000*                     DRIVER TO MATCH INVBINWD - NO PRIOR BATCH
003100*                     DRIVER EXISTED FOR GOODS ISSUE.
003200*----------------------------------------------------------------
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004100                    UPSI-0 IS UPSI-SWITCH-0
004200                      ON  STATUS IS U0-ON
004300                      OFF STATUS IS U0-OFF.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT OUTWTRNFILE  ASSIGN TO OUTWTRN-DAT
004700            ORGANIZATION      IS LINE SEQUENTIAL
004800            FILE STATUS       IS WK-C-FILE-STATUS.
004900 
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400**************
005500 FD  OUTWTRNFILE
005600     LABEL RECORDS ARE OMITTED
005700     DATA RECORD IS WK-C-OUTWTRNFILE.
005800 01  WK-C-OUTWTRNFILE.
005900*                        ONE ROW PER ISSUE DETAIL LINE - HEADER
006000*                        FIELDS REPEAT ON EVERY ROW OF THE SAME
006100*                        BATCH.
006200     05  TRN-BATCH-ID            PIC 9(09).
006300     05  TRN-PROJECT-ID          PIC 9(09).
006400     05  TRN-ACCESS-SW           PIC X(01).
006500     05  TRN-CODE                PIC X(20).
006600     05  TRN-ISSUE-TO            PIC X(60).
006700     05  TRN-REMARKS             PIC X(100).
006800     05  TRN-VEHICLE-NO          PIC X(20).
006900     05  TRN-MATERIAL-ID         PIC 9(09).
007000     05  TRN-ISS-QTY             PIC S9(7)V9(2) COMP-3.
007100     05  TRN-FILLER              PIC X(40).
007200*
007300 01  WK-C-OUTWTRND  REDEFINES WK-C-OUTWTRNFILE.
007400*                        COMBINED BATCH/PROJECT ALTERNATE KEY VIEW,
007500*                        USED BY B000 TO TEST FOR A BATCH-ID BREAK
007600*                        WITHOUT RE-MOVING EACH HEADER SUBFIELD.
007700     05  TRND-BATCH-PRJ-KEY      PIC 9(18).
007800     05  FILLER                 PIC X(255).
007900*
008000 01  WK-C-OUTWTRNQ  REDEFINES WK-C-OUTWTRNFILE.
008100*                        MATERIAL/QTY ALTERNATE VIEW, USED BY B100
008200*                        WHEN REJECTING A SHORT-QUANTITY LINE.
008300     05  FILLER                 PIC X(219).
008400     05  TRNQ-MATERIAL-ID       PIC 9(09).
008500     05  TRNQ-ISS-QTY           PIC S9(7)V9(2) COMP-3.
008600     05  FILLER                 PIC X(40).
008700 
008800 WORKING-STORAGE SECTION.
008900*************************
009000 01  FILLER                  PIC X(24) VALUE
009100     "** PROGRAM INVBOUTW **".
009200 
009300 01  WK-C-COMMON.
009400     COPY INVASCM.
009500     COPY INVCOMN.
009600 
009700 01  WK-C-LKOUTW.
009800     COPY LKOUTW.
009900 
010000 01  WK-BOUTW-CONTROL.
010100     05  WK-C-BOUTW-EOF-SW          PIC X(01) VALUE "N".
010200         88  WK-C-BOUTW-EOF             VALUE "Y".
010300     05  WK-N-BOUTW-BATCH-ID        PIC 9(09).
010400     05  WK-N-BOUTW-GROUP-CNT       PIC 9(05) COMP-3 VALUE ZERO.
010500     05  WK-N-BOUTW-ERROR-CNT       PIC 9(05) COMP-3 VALUE ZERO.
010600 
010700 EJECT
010800********************
010900 PROCEDURE DIVISION.
011000********************
011100 MAIN-MODULE.
011200     OPEN INPUT OUTWTRNFILE.
011300     IF  NOT WK-C-SUCCESSFUL
011400         DISPLAY "INVBOUTW - OPEN FILE ERROR - OUTWTRNFILE"
011500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
011600         STOP RUN.
011700 
011800     PERFORM A100-READ-NEXT-TRANSACTION
011900        THRU A199-READ-NEXT-TRANSACTION-EX.
012000     PERFORM UNTIL WK-C-BOUTW-EOF
012100         PERFORM B000-BUILD-AND-CALL-ONE-GROUP
012200            THRU B099-BUILD-AND-CALL-ONE-GROUP-EX.
012300 
012400     CLOSE OUTWTRNFILE.
012500     DISPLAY "INVBOUTW - GROUPS POSTED  : " WK-N-BOUTW-GROUP-CNT.
012600     DISPLAY "INVBOUTW - GROUPS REJECTED: " WK-N-BOUTW-ERROR-CNT.
012700     STOP RUN.
012800 EJECT
012900*---------------------------------------------------------------*
013000 A100-READ-NEXT-TRANSACTION.
013100*---------------------------------------------------------------*
013200     READ OUTWTRNFILE
013300         AT END
013400             MOVE    "Y"         TO    WK-C-BOUTW-EOF-SW.
013500 
013600*---------------------------------------------------------------*
013700 A199-READ-NEXT-TRANSACTION-EX.
013800*---------------------------------------------------------------*
013900     EXIT.
014000 
014100*---------------------------------------------------------------*
014200 B000-BUILD-AND-CALL-ONE-GROUP.
014300*---------------------------------------------------------------*
014400     MOVE    TRN-BATCH-ID        TO    WK-N-BOUTW-BATCH-ID.
014500     MOVE    SPACES              TO    WK-C-LKOUTW-INPUT.
014600     MOVE    TRN-PROJECT-ID      TO    WK-N-LKOUTW-PRJID.
014700     MOVE    TRN-ACCESS-SW       TO    WK-C-LKOUTW-ACCESS-SW.
014800     MOVE    TRN-CODE            TO    WK-C-LKOUTW-CODE.
014900     MOVE    TRN-ISSUE-TO        TO    WK-C-LKOUTW-ISSUE-TO.
015000     MOVE    TRN-REMARKS         TO    WK-C-LKOUTW-REMARKS.
015100     MOVE    TRN-VEHICLE-NO      TO    WK-C-LKOUTW-VEHICLE-NO.
015200     MOVE    ZERO                TO    WK-N-LKOUTW-LINE-CNT.
015300 
015400     PERFORM B100-ADD-LINE-TO-GROUP
015500        THRU B199-ADD-LINE-TO-GROUP-EX.
015600     PERFORM A100-READ-NEXT-TRANSACTION
015700        THRU A199-READ-NEXT-TRANSACTION-EX.
015800     PERFORM UNTIL WK-C-BOUTW-EOF
015900                OR TRN-BATCH-ID NOT = WK-N-BOUTW-BATCH-ID
016000         PERFORM B100-ADD-LINE-TO-GROUP
016100            THRU B199-ADD-LINE-TO-GROUP-EX
016200         PERFORM A100-READ-NEXT-TRANSACTION
016300            THRU A199-READ-NEXT-TRANSACTION-EX.
016400 
016500     CALL "INVVOUTW"            USING WK-C-LKOUTW.
016600 
016700     IF  WK-C-LKOUTW-ERROR-CD = SPACES
016800         ADD     1               TO    WK-N-BOUTW-GROUP-CNT
016900         DISPLAY "INVBOUTW - BATCH " WK-N-BOUTW-BATCH-ID
017000                 " POSTED AS " WK-C-LKOUTW-OUT-CODE
017100     ELSE
017200         ADD     1               TO    WK-N-BOUTW-ERROR-CNT
017300         DISPLAY "INVBOUTW - BATCH " WK-N-BOUTW-BATCH-ID
017400                 " REJECTED - " WK-C-LKOUTW-ERROR-CD.
017500 
017600*---------------------------------------------------------------*
017700 B099-BUILD-AND-CALL-ONE-GROUP-EX.
017800*---------------------------------------------------------------*
017900     EXIT.
018000 
018100*---------------------------------------------------------------*
018200 B100-ADD-LINE-TO-GROUP.
018300*---------------------------------------------------------------*
018400     IF  WK-N-LKOUTW-LINE-CNT < 200
018500         ADD  1                  TO    WK-N-LKOUTW-LINE-CNT
018600         MOVE TRN-MATERIAL-ID TO
018700              WK-N-LKOUTW-L-MATID (WK-N-LKOUTW-LINE-CNT)
018800         MOVE TRN-ISS-QTY TO
018900              WK-N-LKOUTW-L-ISS-QTY (WK-N-LKOUTW-LINE-CNT)
019000     ELSE
019100         DISPLAY "INVBOUTW - BATCH " TRN-BATCH-ID
019200                 " EXCEEDS 200 LINES - LINE DROPPED".
019300 
019400*---------------------------------------------------------------*
019500 B199-ADD-LINE-TO-GROUP-EX.
019600*---------------------------------------------------------------*
019700     EXIT.
019800 
019900******************************************************************
020000************** END OF PROGRAM SOURCE -  INVBOUTW ***************
020100******************************************************************
