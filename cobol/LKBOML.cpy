000100* HISTORY OF MODIFICATION:
000200* --------------------------------------------------------------------------
000300* 1I1RT3 RTANGK 02/11/1992 - INITIAL VERSION - BOM LINE LOOKUP LINKAGE
000400* --------------------------------------------------------------------------
000500 01  WK-C-LKBOML.
000600     05  WK-C-LKBOML-INPUT.
000700        10 WK-N-LKBOML-PRJID     PIC 9(09).
000800        10 WK-N-LKBOML-MATID     PIC 9(09).
000900     05  WK-C-LKBOML-OUTPUT.
001000        10 WK-C-LKBOML-ERROR-CD  PIC X(07).
001100        10 WK-C-LKBOML-FOUND-SW  PIC X(01).
001200           88  WK-C-LKBOML-FOUND     VALUE "Y".
001300           88  WK-C-LKBOML-NOTFOUND  VALUE "N".
001400        10 WK-N-LKBOML-QTY       PIC S9(7)V9(2) COMP-3.
