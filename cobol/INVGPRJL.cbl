000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     INVGPRJL.
000500 AUTHOR.         R TAN GEOK.
000600 INSTALLATION.   SITE MATERIALS STORES - INVENTORY SYSTEMS.
000700 DATE-WRITTEN.   04 NOV 1992.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO LOOK UP ONE PROJECT MASTER ROW
001200*               BY PRJ-ID AND TO PASS BACK A SIMPLE ACCESS DENIAL
001300*               WHEN THE CALLER SUPPLIES ACCESS-SW OF "N".  THE
001400*               PROJECT ACCESS MODEL ITSELF (WHICH USER MAY SEE
001500*               WHICH PROJECT) IS HELD ELSEWHERE - THIS ROUTINE
001600*               ONLY HONOURS WHATEVER FLAG THE CALLER HANDS IN.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* TAG    DATE       DEV    DESCRIPTION
002200*------  ---------  -----  ------------------------------------
002300* 1I1RT2  04/11/1992 RTANGK - INITIAL VERSION.
002400*----------------------------------------------------------------
002500* 2I1MY1  19/09/1998 MYAPL  - Y2K REMEDIATION - NO DATE FIELDS IN
002600*                     THIS PROGRAM, RAISED ONLY TO CONFIRM SCOPE.
002700*----------------------------------------------------------------
002800* 0R1KL1  04/06/2023 KLEEHC - R-2301 STORES SYSTEM REWORK -
002900*                     REWRITTEN FROM THE OLD TRFVBACU CUSTOMER
003000*                     LOOKUP SHELL FOR THE PROJECT MASTER.
003100*----------------------------------------------------------------
003200 EJECT
003300**********************
003400 ENVIRONMENT DIVISION.
003500**********************
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-AS400.
003800 OBJECT-COMPUTER.  IBM-AS400.
003900 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004000                    UPSI-0 IS UPSI-SWITCH-0
004100                      ON  STATUS IS U0-ON
004200                      OFF STATUS IS U0-OFF.
004300 
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT PRJFILE ASSIGN TO PROJECT-DAT
004700            ORGANIZATION      IS LINE SEQUENTIAL
004800            FILE STATUS       IS WK-C-FILE-STATUS.
004900 
005000***************
005100 DATA DIVISION.
005200***************
005300 FILE SECTION.
005400**************
005500 FD  PRJFILE
005600     LABEL RECORDS ARE OMITTED
005700     DATA RECORD IS WK-C-PRJFILE.
005800 01  WK-C-PRJFILE.
005900     COPY PRJREC.
006000 
006100 WORKING-STORAGE SECTION.
006200*************************
006300 01  FILLER                          PIC X(24)        VALUE
006400     "** PROGRAM INVGPRJL **".
006500 
006600 01    WK-C-COMMON.
006700     COPY INVASCM.
006800     COPY INVCOMN.
006900 
007000 01  WK-PRJL-ROW.
007100     COPY PRJREC.
007200 
007300*****************
007400 LINKAGE SECTION.
007500*****************
007600 COPY LKPRJL.
007700 EJECT
007800********************************************
007900 PROCEDURE DIVISION USING WK-C-LKPRJL.
008000********************************************
008100 MAIN-MODULE.
008200     PERFORM A000-PROCESS-CALLED-ROUTINE
008300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008400     PERFORM Z000-END-PROGRAM-ROUTINE
008500        THRU Z999-END-PROGRAM-ROUTINE-EX.
008600     EXIT PROGRAM.
008700 
008800*---------------------------------------------------------------*
008900 A000-PROCESS-CALLED-ROUTINE.
009000*---------------------------------------------------------------*
009100     MOVE    SPACES                  TO    WK-C-LKPRJL-OUTPUT.
009200 
009300     IF  WK-C-LKPRJL-ACCESS-SW = "N"
009400         MOVE    "AUT0041"           TO    WK-C-LKPRJL-ERROR-CD
009500         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
009600 
009700     OPEN INPUT PRJFILE.
009800     IF  NOT WK-C-SUCCESSFUL
009900         DISPLAY "INVGPRJL - OPEN FILE ERROR - PRJFILE"
010000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
010100         GO TO Y900-ABNORMAL-TERMINATION.
010200 
010300     PERFORM B010-FIND-PROJECT-ROW
010400        THRU B019-FIND-PROJECT-ROW-EX.
010500 
010600     CLOSE PRJFILE.
010700 
010800*---------------------------------------------------------------*
010900 A099-PROCESS-CALLED-ROUTINE-EX.
011000*---------------------------------------------------------------*
011100     EXIT.
011200 
011300*---------------------------------------------------------------*
011400 B010-FIND-PROJECT-ROW.
011500*---------------------------------------------------------------*
011600     MOVE    "SUP0017"               TO    WK-C-LKPRJL-ERROR-CD.
011700 
011800 B011-READ-NEXT-ROW.
011900     READ PRJFILE INTO WK-PRJL-ROW
012000         AT END
012100             GO TO B019-FIND-PROJECT-ROW-EX.
012200 
012300     IF  PRJ-ID OF WK-PRJL-ROW NOT = WK-N-LKPRJL-PRJID
012400         GO TO B011-READ-NEXT-ROW.
012500 
012600     MOVE    SPACES                  TO    WK-C-LKPRJL-ERROR-CD.
012700     MOVE    PRJ-CODE OF WK-PRJL-ROW TO    WK-C-LKPRJL-CODE.
012800     MOVE    PRJ-NAME OF WK-PRJL-ROW TO    WK-C-LKPRJL-NAME.
012900 
013000*---------------------------------------------------------------*
013100 B019-FIND-PROJECT-ROW-EX.
013200*---------------------------------------------------------------*
013300     EXIT.
013400*---------------------------------------------------------------*
013500*                   PROGRAM SUBROUTINE                         *
013600*---------------------------------------------------------------*
013700 Y900-ABNORMAL-TERMINATION.
013800     MOVE    "COM0206"               TO    WK-C-LKPRJL-ERROR-CD.
013900     PERFORM Z000-END-PROGRAM-ROUTINE.
014000     EXIT PROGRAM.
014100 
014200 Z000-END-PROGRAM-ROUTINE.
014300     CONTINUE.
014400 
014500 Z999-END-PROGRAM-ROUTINE-EX.
014600     EXIT.
014700 
014800******************************************************************
014900************** END OF PROGRAM SOURCE -  INVGPRJL ***************
015000******************************************************************
