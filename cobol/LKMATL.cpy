000100* HISTORY OF MODIFICATION:
000200* ==========================================================================
000300* TAG NAME DATE DESCRIPTION
000400* --------------------------------------------------------------------------
000500* 1I1RT1 RTANGK 02/11/1992 - INITIAL VERSION - MATERIAL LOOKUP LINKAGE
000600* --------------------------------------------------------------------------
000700* 6I1TN1 TNGHC  08/02/2011 - REM RELEASE - WIDENED WK-C-LKMATL-NAME
000800*                            TO 60 BYTES TO MATCH THE MASTER RECORD
000900* --------------------------------------------------------------------------
001000 01  WK-C-LKMATL.
001100     05  WK-C-LKMATL-INPUT.
001200        10 WK-N-LKMATL-MATID     PIC 9(09).
001300     05  WK-C-LKMATL-OUTPUT.
001400        10 WK-C-LKMATL-ERROR-CD  PIC X(07).
001500        10 WK-C-LKMATL-CODE      PIC X(12).
001600        10 WK-C-LKMATL-NAME      PIC X(60).
001700        10 WK-N-LKMATL-REQD-QTY  PIC S9(7)V9(2) COMP-3.
001800        10 WK-N-LKMATL-ORD-QTY   PIC S9(7)V9(2) COMP-3.
001900        10 WK-N-LKMATL-REC-QTY   PIC S9(7)V9(2) COMP-3.
002000        10 WK-N-LKMATL-UTL-QTY   PIC S9(7)V9(2) COMP-3.
002100        10 WK-N-LKMATL-BAL-QTY   PIC S9(7)V9(2) COMP-3.
