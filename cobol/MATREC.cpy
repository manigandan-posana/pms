000100* MATREC.cpybk
000200     05  MATREC-RECORD           PIC X(250).
000300        7M1RT1* 05  MATREC-RECORD       PIC X(200).
000400* I-O FORMAT: MATRECR  FROM FILE MATERIAL  OF LIBRARY INVLIB
000500*
000600     05  MATRECR  REDEFINES MATREC-RECORD.
000700     06  MAT-ID                  PIC 9(09).
000800*                        MATERIAL SURROGATE ID (MASTER KEY)
000900     06  MAT-CODE                PIC X(12).
001000*                        UNIQUE MATERIAL CODE  MAT-NNNNNNNN
001100     06  MAT-NAME                PIC X(60).
001200*                        MATERIAL DESCRIPTION
001300     06  MAT-PART-NO             PIC X(30).
001400*                        MANUFACTURER PART NUMBER
001500     06  MAT-LINE-TYPE           PIC X(20).
001600*                        CLASSIFICATION - RAW_MATERIAL/CONSUMABLE/
001700*                        EQUIPMENT
001800     06  MAT-UNIT                PIC X(10).
001900*                        UNIT OF MEASURE - KG/NOS/LTR ETC
002000     06  MAT-CATEGORY            PIC X(30).
002100*                        CATEGORY GROUPING
002200     06  MAT-REQUIRED-QTY        PIC S9(7)V9(2) COMP-3.
002300*                        REQUIRED QTY - CARRIED FOR REPORTING ONLY,
002400*                        NOT USED BY THE POSTING ENGINES
002500     06  MAT-ORDERED-QTY         PIC S9(7)V9(2) COMP-3.
002600*                        CUMULATIVE QTY ORDERED (SUPPLY INWARD
002700*                        LINES) ACROSS ALL PROJECTS
002800     06  MAT-RECEIVED-QTY        PIC S9(7)V9(2) COMP-3.
002900*                        CUMULATIVE QTY RECEIVED ACROSS ALL PROJECTS
003000     06  MAT-UTILIZED-QTY        PIC S9(7)V9(2) COMP-3.
003100*                        CUMULATIVE QTY ISSUED (OUTWARD) ACROSS ALL
003200*                        PROJECTS
003300     06  MAT-BALANCE-QTY         PIC S9(7)V9(2) COMP-3.
003400*                        DERIVED - MAX(0, RECEIVED-QTY - UTILIZED-
003500*                        QTY).  RECOMPUTED ON EVERY POST - SEE
003600*                        D900-SYNC-BALANCE IN THE POSTING ENGINES.
003700     06  MAT-FILLER              PIC X(54).
003800*                        RESERVED FOR FUTURE EXPANSION
