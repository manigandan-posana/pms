000100* HISTORY OF MODIFICATION:
000200* --------------------------------------------------------------------------
000300* 4I1PM1 PMENON 22/06/2005 - INITIAL VERSION - registerInward ENGINE
000400*                            LINKAGE.  ONE BATCH GROUP (HEADER + UP
000500*                            TO 200 LINES) PER CALL.
000600* --------------------------------------------------------------------------
000700* 6I1TN1 TNGHC  08/02/2011 - REM RELEASE - ADDED WK-C-LKINWD-OUT-CODE
000800*                            SO THE CALLER (INVBTRFR) CAN RECOVER THE
000900*                            GENERATED CODE FOR ITS OWN LOGGING.
001000* --------------------------------------------------------------------------
001100 01  WK-C-LKINWD.
001200     05  WK-C-LKINWD-INPUT.
001300        10 WK-N-LKINWD-PRJID       PIC 9(09).
001400        10 WK-C-LKINWD-ACCESS-SW   PIC X(01).
001500        10 WK-C-LKINWD-CODE        PIC X(20).
001600        10 WK-C-LKINWD-INVOICE-NO  PIC X(30).
001700        10 WK-C-LKINWD-INVOICE-DTE PIC X(10).
001800        10 WK-C-LKINWD-DELIVER-DTE PIC X(10).
001900        10 WK-C-LKINWD-VEHICLE-NO  PIC X(20).
002000        10 WK-C-LKINWD-REMARKS     PIC X(100).
002100        10 WK-C-LKINWD-SUPPLR-NAME PIC X(60).
002200        10 WK-N-LKINWD-LINE-CNT    PIC 9(03) COMP-3.
002300        10 WK-C-LKINWD-LINE OCCURS 200 TIMES
002400              INDEXED BY WK-X-LKINWD-LX.
002500           15 WK-N-LKINWD-L-MATID     PIC 9(09).
002600           15 WK-N-LKINWD-L-ORD-QTY   PIC S9(7)V9(2) COMP-3.
002700           15 WK-N-LKINWD-L-REC-QTY   PIC S9(7)V9(2) COMP-3.
002800     05  WK-C-LKINWD-OUTPUT.
002900        10 WK-C-LKINWD-ERROR-CD    PIC X(07).
003000        10 WK-C-LKINWD-ERROR-TXT   PIC X(60).
003100        10 WK-N-LKINWD-OUT-ID      PIC 9(09).
003200        10 WK-C-LKINWD-OUT-CODE    PIC X(20).
