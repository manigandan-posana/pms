000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     INVBRPT.
000500 AUTHOR.         PADMANABHAN MENON.
000600 INSTALLATION.   SITE MATERIALS STORES - INVENTORY SYSTEMS.
000700 DATE-WRITTEN.   28 JUN 2005.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*PROGRAM DESCRIPTION: NIGHTLY PROJECT-ACTIVITY CONTROL-BREAK
001200*                     REPORT.  ONE DETAIL GROUP PER PROJECT, IN
001300*                     PROJECT-CODE ORDER, SHOWING INWARD/
001400*                     OUTWARD/TRANSFER COUNTS AND UP TO 5 MOST
001500*                     RECENT ENTRIES OF EACH KIND, FOLLOWED BY A
001600*                     SINGLE GLOBAL ANALYTICS SUMMARY SECTION.
001700*NOTE        :  PROJECT.DAT MUST ARRIVE SORTED ON PRJ-CODE, AND
001800*               INWARD.DAT/OUTWARD.DAT/TRANSFER.DAT MUST EACH
001900*               ARRIVE SORTED NEWEST-DATE-FIRST (ON THE CYMD
002000*               REDEFINITION OF THEIR ENTRY/TRANSFER DATE) - NO
002100*               SORT STEP PRECEDES THIS JOB, SEE THE EQUIVALENT
002200*               NOTE IN INVBINWD.
002300*
002400*================================================================
002500* HISTORY OF MODIFICATION:
002600*================================================================
002700* TAG    DATE       DEV    DESCRIPTION
002800*------  ---------  -----  ------------------------------------
002900* 4I1PM4  28/06/2005 PMENON - INITIAL VERSION.
003000*----------------------------------------------------------------
003100* 6I1TN3  09/02/2011 TNGHC  - REM RELEASE - WIDENED THE
003200*                     COUNTERPARTY SLOT TO 60 CHARACTERS TO MATCH
003300*                     THE NEW SUPPLIER-NAME/ISSUE-TO FIELD WIDTH.
003400*----------------------------------------------------------------
003500* 0R1KL3  25/06/2023 KLEEHC - R-2301 STORES SYSTEM REWORK - NEW
003600*                     PROGRAM - NO PRIOR BATCH JOB PRODUCED A
003700*                     CROSS-PROJECT ACTIVITY REPORT, SITE
003800*                     MANAGERS HAD BEEN QUERYING EACH FILE BY
003900*                     HAND FOR THIS.
004000*----------------------------------------------------------------
004100 EJECT
004200**********************
004300 ENVIRONMENT DIVISION.
004400**********************
004500 CONFIGURATION SECTION.
004600 SOURCE-COMPUTER. IBM-AS400.
004700 OBJECT-COMPUTER. IBM-AS400.
004800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
004900                    C01 IS TOP-OF-FORM
005000                    UPSI-0 IS UPSI-SWITCH-0
005100                      ON  STATUS IS U0-ON
005200                      OFF STATUS IS U0-OFF.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT PROJECTFILE  ASSIGN TO PROJECT-DAT
005600            ORGANIZATION      IS LINE SEQUENTIAL
005700            FILE STATUS       IS WK-C-FILE-STATUS.
005800     SELECT INWDFILE     ASSIGN TO INWARD-DAT
005900            ORGANIZATION      IS LINE SEQUENTIAL
006000            FILE STATUS       IS WK-C-FILE-STATUS.
006100     SELECT INWLFILE     ASSIGN TO INWARDLN-DAT
006200            ORGANIZATION      IS LINE SEQUENTIAL
006300            FILE STATUS       IS WK-C-FILE-STATUS.
006400     SELECT OUTWFILE     ASSIGN TO OUTWARD-DAT
006500            ORGANIZATION      IS LINE SEQUENTIAL
006600            FILE STATUS       IS WK-C-FILE-STATUS.
006700     SELECT OUTLFILE     ASSIGN TO OUTWARDLN-DAT
006800            ORGANIZATION      IS LINE SEQUENTIAL
006900            FILE STATUS       IS WK-C-FILE-STATUS.
007000     SELECT TRFHFILE     ASSIGN TO TRANSFER-DAT
007100            ORGANIZATION      IS LINE SEQUENTIAL
007200            FILE STATUS       IS WK-C-FILE-STATUS.
007300     SELECT MATFILE      ASSIGN TO MATERIAL-DAT
007400            ORGANIZATION      IS LINE SEQUENTIAL
007500            FILE STATUS       IS WK-C-FILE-STATUS.
007600     SELECT USERFILE     ASSIGN TO APPUSER-DAT
007700            ORGANIZATION      IS LINE SEQUENTIAL
007800            FILE STATUS       IS WK-C-FILE-STATUS.
007900     SELECT ACTIVITYFILE ASSIGN TO ACTIVITY-RPT
008000            ORGANIZATION      IS LINE SEQUENTIAL
008100            FILE STATUS       IS WK-C-FILE-STATUS.
008200 
008300***************
008400 DATA DIVISION.
008500***************
008600 FILE SECTION.
008700**************
008800 FD  PROJECTFILE
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS WK-C-PROJECTFILE.
009100 01  WK-C-PROJECTFILE.
009200     COPY PRJREC.
009300 
009400 FD  INWDFILE
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS WK-C-INWDFILE.
009700 01  WK-C-INWDFILE.
009800     COPY INWDREC.
009900 
010000 FD  INWLFILE
010100     LABEL RECORDS ARE OMITTED
010200     DATA RECORD IS WK-C-INWLFILE.
010300 01  WK-C-INWLFILE.
010400     COPY INWLREC.
010500 
010600 FD  OUTWFILE
010700     LABEL RECORDS ARE OMITTED
010800     DATA RECORD IS WK-C-OUTWFILE.
010900 01  WK-C-OUTWFILE.
011000     COPY OUTWREC.
011100 
011200 FD  OUTLFILE
011300     LABEL RECORDS ARE OMITTED
011400     DATA RECORD IS WK-C-OUTLFILE.
011500 01  WK-C-OUTLFILE.
011600     COPY OUTLREC.
011700 
011800 FD  TRFHFILE
011900     LABEL RECORDS ARE OMITTED
012000     DATA RECORD IS WK-C-TRFHFILE.
012100 01  WK-C-TRFHFILE.
012200     COPY TRFHREC.
012300 
012400 FD  MATFILE
012500     LABEL RECORDS ARE OMITTED
012600     DATA RECORD IS WK-C-MATFILE.
012700 01  WK-C-MATFILE.
012800     COPY MATREC.
012900 
013000 FD  USERFILE
013100     LABEL RECORDS ARE OMITTED
013200     DATA RECORD IS WK-C-USERFILE.
013300 01  WK-C-USERFILE.
013400     COPY USERREC.
013500 
013600 FD  ACTIVITYFILE
013700     LABEL RECORDS ARE OMITTED
013800     DATA RECORD IS WK-C-RPT-LINE.
013900 01  WK-C-RPT-LINE               PIC X(132).
014000 
014100 WORKING-STORAGE SECTION.
014200*************************
014300 01  FILLER                  PIC X(24) VALUE
014400     "** PROGRAM INVBRPT **".
014500 
014600 01  WK-C-COMMON.
014700     COPY INVASCM.
014800     COPY INVCOMN.
014900 
015000 01  WK-RPT-CONTROL.
015100     05  WK-C-PRJ-EOF-SW            PIC X(01) VALUE "N".
015200         88  WK-C-PRJ-EOF               VALUE "Y".
015300     05  WK-C-INWD-EOF-SW           PIC X(01) VALUE "N".
015400         88  WK-C-INWD-EOF               VALUE "Y".
015500     05  WK-C-INWL-EOF-SW           PIC X(01) VALUE "N".
015600         88  WK-C-INWL-EOF               VALUE "Y".
015700     05  WK-C-OUTW-EOF-SW           PIC X(01) VALUE "N".
015800         88  WK-C-OUTW-EOF               VALUE "Y".
015900     05  WK-C-OUTL-EOF-SW           PIC X(01) VALUE "N".
016000         88  WK-C-OUTL-EOF               VALUE "Y".
016100     05  WK-C-TRFH-EOF-SW           PIC X(01) VALUE "N".
016200         88  WK-C-TRFH-EOF               VALUE "Y".
016300     05  WK-C-MAT-EOF-SW            PIC X(01) VALUE "N".
016400         88  WK-C-MAT-EOF                VALUE "Y".
016500     05  WK-C-USR-EOF-SW            PIC X(01) VALUE "N".
016600         88  WK-C-USR-EOF                VALUE "Y".
016700     05  WK-N-RPT-IX                PIC 9(05) COMP-3.
016800     05  WK-N-RPT-JX                PIC 9(05) COMP-3.
016900     05  WK-N-PRJ-IX                PIC 9(05) COMP-3.
017000     05  WK-N-FOUND-PRJ-IX          PIC 9(05) COMP-3.
017100     05  WK-N-FOUND-LN-CNT          PIC 9(05) COMP-3.
017200     05  WK-N-BRPT-WANT-PRJID       PIC 9(09).
017300     05  WK-N-BRPT-WANT-LN-ID       PIC 9(09).
017400     05  WK-N-BRPT-FROM-PRJ-IX      PIC 9(05) COMP-3.
017500     05  WK-N-BRPT-TO-PRJ-IX        PIC 9(05) COMP-3.
017600     05  WK-C-BRPT-FROM-NAME        PIC X(60).
017700     05  WK-C-BRPT-TO-NAME          PIC X(60).
017800     05  WK-C-BRPT-DIRECTION        PIC X(80).
017900     05  WK-C-RPT-PLACEHOLDER       PIC X(18) VALUE
018000         "(UNKNOWN PROJECT)".
018100 
018200*----------------------------------------------------------------
018300* PER-PROJECT CONTROL-BREAK ACCUMULATOR TABLE.
018400*----------------------------------------------------------------
018500 01  WK-N-PRJ-CNT                PIC 9(05) COMP-3 VALUE ZERO.
018600 01  WK-PRJ-TABLE OCCURS 500 TIMES
018700           INDEXED BY WK-X-PRJ.
018800     05  WK-N-PRJ-ID              PIC 9(09).
018900     05  WK-C-PRJ-CODE            PIC X(20).
019000     05  WK-C-PRJ-NAME            PIC X(60).
019100     05  WK-N-PRJ-INW-CNT         PIC 9(05) COMP-3.
019200     05  WK-N-PRJ-OUT-CNT         PIC 9(05) COMP-3.
019300     05  WK-N-PRJ-TRF-CNT         PIC 9(05) COMP-3.
019400     05  WK-N-PRJ-INW-REC-CNT     PIC 9(01) COMP-3.
019500     05  WK-PRJ-INW-RECENT OCCURS 5 TIMES.
019600         10  WK-C-PRJ-R-CODE          PIC X(20).
019700         10  WK-C-PRJ-R-DATE          PIC X(10).
019800         10  WK-C-PRJ-R-CNTRPTY       PIC X(60).
019900         10  WK-C-PRJ-R-STATUS        PIC X(12).
020000         10  WK-N-PRJ-R-LINES         PIC 9(05) COMP-3.
020100         10  WK-C-PRJ-R-TAG           PIC X(80).
020200     05  WK-N-PRJ-OUT-REC-CNT     PIC 9(01) COMP-3.
020300     05  WK-PRJ-OUT-RECENT OCCURS 5 TIMES.
020400         10  WK-C-PRJO-R-CODE         PIC X(20).
020500         10  WK-C-PRJO-R-DATE         PIC X(10).
020600         10  WK-C-PRJO-R-CNTRPTY      PIC X(60).
020700         10  WK-C-PRJO-R-STATUS       PIC X(12).
020800         10  WK-N-PRJO-R-LINES        PIC 9(05) COMP-3.
020900         10  WK-C-PRJO-R-TAG          PIC X(80).
021000     05  WK-N-PRJ-TRF-REC-CNT     PIC 9(01) COMP-3.
021100     05  WK-PRJ-TRF-RECENT OCCURS 5 TIMES.
021200         10  WK-C-PRJT-R-CODE         PIC X(20).
021300         10  WK-C-PRJT-R-DATE         PIC X(10).
021400         10  WK-C-PRJT-R-CNTRPTY      PIC X(60).
021500         10  WK-C-PRJT-R-STATUS       PIC X(12).
021600         10  WK-N-PRJT-R-LINES        PIC 9(05) COMP-3.
021700         10  WK-C-PRJT-R-TAG          PIC X(80).
021800 
021900*----------------------------------------------------------------
022000* LINE-COUNT LOOKUP TABLES - BUILT ONCE FROM A FULL PASS OF EACH
022100* DETAIL FILE, SAME "JOIN VIA IN-MEMORY TABLE" IDIOM USED BY THE
022200* POSTING ENGINES.
022300*----------------------------------------------------------------
022400 01  WK-N-INWL-CNT-TBL-CNT        PIC 9(05) COMP-3 VALUE ZERO.
022500 01  WK-INWL-CNT-TABLE OCCURS 2000 TIMES
022600           INDEXED BY WK-X-INWLC.
022700     05  WK-N-INWLC-ID            PIC 9(09).
022800     05  WK-N-INWLC-CNT           PIC 9(05) COMP-3.
022900 
023000 01  WK-N-OUTL-CNT-TBL-CNT        PIC 9(05) COMP-3 VALUE ZERO.
023100 01  WK-OUTL-CNT-TABLE OCCURS 2000 TIMES
023200           INDEXED BY WK-X-OUTLC.
023300     05  WK-N-OUTLC-ID            PIC 9(09).
023400     05  WK-N-OUTLC-CNT           PIC 9(05) COMP-3.
023500 
023600*----------------------------------------------------------------
023700* GLOBAL ANALYTICS ACCUMULATORS.
023800*----------------------------------------------------------------
023900 01  WK-ANALYTICS.
024000     05  WK-N-TOTAL-MATERIALS     PIC 9(07) COMP-3 VALUE ZERO.
024100     05  WK-N-TOTAL-USERS         PIC 9(07) COMP-3 VALUE ZERO.
024200     05  WK-N-TOTAL-RECEIVED-QTY  PIC S9(9)V9(2) COMP-3 VALUE ZERO.
024300     05  WK-N-TOTAL-UTILIZED-QTY  PIC S9(9)V9(2) COMP-3 VALUE ZERO.
024400 
024500*----------------------------------------------------------------
024600* PRINT-LINE WORK AREAS.
024700*----------------------------------------------------------------
024800 01  WK-HDR-LINE-1.
024900     05  FILLER                   PIC X(14) VALUE "PROJECT CODE ".
025000     05  WK-P-CODE                PIC X(20).
025100     05  FILLER                   PIC X(02) VALUE SPACES.
025200     05  WK-P-NAME                PIC X(60).
025300     05  FILLER                   PIC X(36) VALUE SPACES.
025400 
025500 01  WK-HDR-LINE-2.
025600     05  FILLER                   PIC X(20) VALUE
025700         "  INWARD COUNT.....".
025800     05  WK-P-INW-CNT             PIC ZZZ,ZZ9.
025900     05  FILLER                   PIC X(18) VALUE
026000         "  OUTWARD COUNT...".
026100     05  WK-P-OUT-CNT             PIC ZZZ,ZZ9.
026200     05  FILLER                   PIC X(19) VALUE
026300         "  TRANSFER COUNT..".
026400     05  WK-P-TRF-CNT             PIC ZZZ,ZZ9.
026500     05  FILLER                   PIC X(51) VALUE SPACES.
026600 
026700 01  WK-DET-LINE.
026800     05  FILLER                   PIC X(04) VALUE SPACES.
026900     05  WK-P-D-CODE              PIC X(20).
027000     05  FILLER                   PIC X(01) VALUE SPACES.
027100     05  WK-P-D-DATE              PIC X(10).
027200     05  FILLER                   PIC X(01) VALUE SPACES.
027300     05  WK-P-D-CNTRPTY           PIC X(60).
027400     05  FILLER                   PIC X(01) VALUE SPACES.
027500     05  WK-P-D-STATUS            PIC X(12).
027600     05  FILLER                   PIC X(01) VALUE SPACES.
027700     05  WK-P-D-LINES             PIC ZZ9.
027800     05  FILLER                   PIC X(01) VALUE SPACES.
027900     05  WK-P-D-TAG               PIC X(20).
028000 
028100 01  WK-SUMMARY-LINE.
028200     05  FILLER                   PIC X(20) VALUE
028300         "TOTAL PROJECTS....".
028400     05  WK-P-S-PRJ               PIC ZZZ,ZZ9.
028500     05  FILLER                   PIC X(20) VALUE
028600         "TOTAL MATERIALS...".
028700     05  WK-P-S-MAT               PIC ZZZ,ZZ9.
028800     05  FILLER                   PIC X(20) VALUE
028900         "TOTAL USERS.......".
029000     05  WK-P-S-USR               PIC ZZZ,ZZ9.
029100     05  FILLER                   PIC X(44) VALUE SPACES.
029200 
029300 01  WK-SUMMARY-LINE-2.
029400     05  FILLER                   PIC X(20) VALUE
029500         "TOTAL RECEIVED QTY.".
029600     05  WK-P-S-REC               PIC ZZZ,ZZZ,ZZ9.99.
029700     05  FILLER                   PIC X(20) VALUE
029800         "TOTAL UTILIZED QTY.".
029900     05  WK-P-S-UTL               PIC ZZZ,ZZZ,ZZ9.99.
030000     05  FILLER                   PIC X(62) VALUE SPACES.
030100 
030200 EJECT
030300********************
030400 PROCEDURE DIVISION.
030500********************
030600 MAIN-MODULE.
030700     PERFORM A000-OPEN-FILES
030800        THRU A099-OPEN-FILES-EX.
030900     PERFORM A100-LOAD-PROJECT-TABLE
031000        THRU A199-LOAD-PROJECT-TABLE-EX.
031100     PERFORM A200-LOAD-INWL-COUNTS
031200        THRU A299-LOAD-INWL-COUNTS-EX.
031300     PERFORM A300-LOAD-OUTL-COUNTS
031400        THRU A399-LOAD-OUTL-COUNTS-EX.
031500     PERFORM B000-INWARD-PASS
031600        THRU B099-INWARD-PASS-EX.
031700     PERFORM C000-OUTWARD-PASS
031800        THRU C099-OUTWARD-PASS-EX.
031900     PERFORM D000-TRANSFER-PASS
032000        THRU D099-TRANSFER-PASS-EX.
032100     PERFORM E000-ANALYTICS-PASS
032200        THRU E099-ANALYTICS-PASS-EX.
032300     PERFORM F000-PRINT-REPORT
032400        THRU F099-PRINT-REPORT-EX.
032500 
032600     CLOSE INWLFILE.
032700     CLOSE OUTLFILE.
032800     CLOSE ACTIVITYFILE.
032900     DISPLAY "INVBRPT - PROJECTS REPORTED: " WK-N-PRJ-CNT.
033000     STOP RUN.
033100 EJECT
033200*---------------------------------------------------------------*
033300 A000-OPEN-FILES.
033400*---------------------------------------------------------------*
033500     OPEN INPUT  PROJECTFILE.
033600     OPEN INPUT  INWDFILE.
033700     OPEN INPUT  INWLFILE.
033800     OPEN INPUT  OUTWFILE.
033900     OPEN INPUT  OUTLFILE.
034000     OPEN INPUT  TRFHFILE.
034100     OPEN INPUT  MATFILE.
034200     OPEN INPUT  USERFILE.
034300     OPEN OUTPUT ACTIVITYFILE.
034400 
034500*---------------------------------------------------------------*
034600 A099-OPEN-FILES-EX.
034700*---------------------------------------------------------------*
034800     EXIT.
034900 EJECT
035000*---------------------------------------------------------------*
035100 A100-LOAD-PROJECT-TABLE.
035200*---------------------------------------------------------------*
035300     PERFORM A110-READ-PROJECT
035400        THRU A119-READ-PROJECT-EX.
035500     PERFORM UNTIL WK-C-PRJ-EOF
035600         PERFORM A120-ADD-PROJECT-ENTRY
035700            THRU A129-ADD-PROJECT-ENTRY-EX
035800         PERFORM A110-READ-PROJECT
035900            THRU A119-READ-PROJECT-EX.
036000 
036100*---------------------------------------------------------------*
036200 A199-LOAD-PROJECT-TABLE-EX.
036300*---------------------------------------------------------------*
036400     CLOSE PROJECTFILE.
036500 
036600*---------------------------------------------------------------*
036700 A110-READ-PROJECT.
036800*---------------------------------------------------------------*
036900     READ PROJECTFILE
037000         AT END
037100             MOVE    "Y"         TO    WK-C-PRJ-EOF-SW.
037200 
037300*---------------------------------------------------------------*
037400 A119-READ-PROJECT-EX.
037500*---------------------------------------------------------------*
037600     EXIT.
037700 
037800*---------------------------------------------------------------*
037900 A120-ADD-PROJECT-ENTRY.
038000*---------------------------------------------------------------*
038100     IF  WK-N-PRJ-CNT NOT < 500
038200         DISPLAY "INVBRPT - PROJECT TABLE FULL - PROJECT "
038300                 PRJ-ID " OMITTED FROM REPORT"
038400         GO TO A129-ADD-PROJECT-ENTRY-EX.
038500 
038600     ADD     1                   TO    WK-N-PRJ-CNT.
038700     MOVE    PRJ-ID              TO    WK-N-PRJ-ID  (WK-N-PRJ-CNT).
038800     MOVE    PRJ-CODE            TO    WK-C-PRJ-CODE (WK-N-PRJ-CNT).
038900     MOVE    PRJ-NAME            TO    WK-C-PRJ-NAME (WK-N-PRJ-CNT).
039000     MOVE    ZERO                TO
039100             WK-N-PRJ-INW-CNT     (WK-N-PRJ-CNT)
039200             WK-N-PRJ-OUT-CNT     (WK-N-PRJ-CNT)
039300             WK-N-PRJ-TRF-CNT     (WK-N-PRJ-CNT)
039400             WK-N-PRJ-INW-REC-CNT (WK-N-PRJ-CNT)
039500             WK-N-PRJ-OUT-REC-CNT (WK-N-PRJ-CNT)
039600             WK-N-PRJ-TRF-REC-CNT (WK-N-PRJ-CNT).
039700 
039800*---------------------------------------------------------------*
039900 A129-ADD-PROJECT-ENTRY-EX.
040000*---------------------------------------------------------------*
040100     EXIT.
040200 EJECT
040300*---------------------------------------------------------------*
040400 A200-LOAD-INWL-COUNTS.
040500*---------------------------------------------------------------*
040600     PERFORM A210-READ-INWL
040700        THRU A219-READ-INWL-EX.
040800     PERFORM UNTIL WK-C-INWL-EOF
040900         PERFORM A220-BUMP-INWL-COUNT
041000            THRU A229-BUMP-INWL-COUNT-EX
041100         PERFORM A210-READ-INWL
041200            THRU A219-READ-INWL-EX.
041300 
041400*---------------------------------------------------------------*
041500 A299-LOAD-INWL-COUNTS-EX.
041600*---------------------------------------------------------------*
041700     EXIT.
041800 
041900*---------------------------------------------------------------*
042000 A210-READ-INWL.
042100*---------------------------------------------------------------*
042200     READ INWLFILE
042300         AT END
042400             MOVE    "Y"         TO    WK-C-INWL-EOF-SW.
042500 
042600*---------------------------------------------------------------*
042700 A219-READ-INWL-EX.
042800*---------------------------------------------------------------*
042900     EXIT.
043000 
043100*---------------------------------------------------------------*
043200 A220-BUMP-INWL-COUNT.
043300*---------------------------------------------------------------*
043400     MOVE    ZERO                TO    WK-N-RPT-IX.
043500 A221-BUMP-INWL-NEXT.
043600     ADD     1                   TO    WK-N-RPT-IX.
043700     IF  WK-N-RPT-IX > WK-N-INWL-CNT-TBL-CNT
043800         GO TO A225-BUMP-INWL-ADD-NEW.
043900     IF  WK-N-INWLC-ID (WK-N-RPT-IX) NOT = INWL-RECORD-ID
044000         GO TO A221-BUMP-INWL-NEXT.
044100     ADD     1                   TO    WK-N-INWLC-CNT (WK-N-RPT-IX).
044200     GO TO A229-BUMP-INWL-COUNT-EX.
044300 A225-BUMP-INWL-ADD-NEW.
044400     IF  WK-N-INWL-CNT-TBL-CNT NOT < 2000
044500         GO TO A229-BUMP-INWL-COUNT-EX.
044600     ADD     1                   TO    WK-N-INWL-CNT-TBL-CNT.
044700     MOVE    INWL-RECORD-ID      TO
044800             WK-N-INWLC-ID (WK-N-INWL-CNT-TBL-CNT).
044900     MOVE    1                   TO
045000             WK-N-INWLC-CNT (WK-N-INWL-CNT-TBL-CNT).
045100 
045200*---------------------------------------------------------------*
045300 A229-BUMP-INWL-COUNT-EX.
045400*---------------------------------------------------------------*
045500     EXIT.
045600 EJECT
045700*---------------------------------------------------------------*
045800 A300-LOAD-OUTL-COUNTS.
045900*---------------------------------------------------------------*
046000     PERFORM A310-READ-OUTL
046100        THRU A319-READ-OUTL-EX.
046200     PERFORM UNTIL WK-C-OUTL-EOF
046300         PERFORM A320-BUMP-OUTL-COUNT
046400            THRU A329-BUMP-OUTL-COUNT-EX
046500         PERFORM A310-READ-OUTL
046600            THRU A319-READ-OUTL-EX.
046700 
046800*---------------------------------------------------------------*
046900 A399-LOAD-OUTL-COUNTS-EX.
047000*---------------------------------------------------------------*
047100     EXIT.
047200 
047300*---------------------------------------------------------------*
047400 A310-READ-OUTL.
047500*---------------------------------------------------------------*
047600     READ OUTLFILE
047700         AT END
047800             MOVE    "Y"         TO    WK-C-OUTL-EOF-SW.
047900 
048000*---------------------------------------------------------------*
048100 A319-READ-OUTL-EX.
048200*---------------------------------------------------------------*
048300     EXIT.
048400 
048500*---------------------------------------------------------------*
048600 A320-BUMP-OUTL-COUNT.
048700*---------------------------------------------------------------*
048800     MOVE    ZERO                TO    WK-N-RPT-IX.
048900 A321-BUMP-OUTL-NEXT.
049000     ADD     1                   TO    WK-N-RPT-IX.
049100     IF  WK-N-RPT-IX > WK-N-OUTL-CNT-TBL-CNT
049200         GO TO A325-BUMP-OUTL-ADD-NEW.
049300     IF  WK-N-OUTLC-ID (WK-N-RPT-IX) NOT = OUTL-RECORD-ID
049400         GO TO A321-BUMP-OUTL-NEXT.
049500     ADD     1                   TO    WK-N-OUTLC-CNT (WK-N-RPT-IX).
049600     GO TO A329-BUMP-OUTL-COUNT-EX.
049700 A325-BUMP-OUTL-ADD-NEW.
049800     IF  WK-N-OUTL-CNT-TBL-CNT NOT < 2000
049900         GO TO A329-BUMP-OUTL-COUNT-EX.
050000     ADD     1                   TO    WK-N-OUTL-CNT-TBL-CNT.
050100     MOVE    OUTL-RECORD-ID      TO
050200             WK-N-OUTLC-ID (WK-N-OUTL-CNT-TBL-CNT).
050300     MOVE    1                   TO
050400             WK-N-OUTLC-CNT (WK-N-OUTL-CNT-TBL-CNT).
050500 
050600*---------------------------------------------------------------*
050700 A329-BUMP-OUTL-COUNT-EX.
050800*---------------------------------------------------------------*
050900     EXIT.
051000 EJECT
051100*---------------------------------------------------------------*
051200 B000-INWARD-PASS.
051300*---------------------------------------------------------------*
051400     PERFORM B010-READ-INWD
051500        THRU B019-READ-INWD-EX.
051600     PERFORM UNTIL WK-C-INWD-EOF
051700         PERFORM B100-POST-ONE-INWARD
051800            THRU B199-POST-ONE-INWARD-EX
051900         PERFORM B010-READ-INWD
052000            THRU B019-READ-INWD-EX.
052100 
052200*---------------------------------------------------------------*
052300 B099-INWARD-PASS-EX.
052400*---------------------------------------------------------------*
052500     CLOSE INWDFILE.
052600 
052700*---------------------------------------------------------------*
052800 B010-READ-INWD.
052900*---------------------------------------------------------------*
053000     READ INWDFILE
053100         AT END
053200             MOVE    "Y"         TO    WK-C-INWD-EOF-SW.
053300 
053400*---------------------------------------------------------------*
053500 B019-READ-INWD-EX.
053600*---------------------------------------------------------------*
053700     EXIT.
053800 
053900*---------------------------------------------------------------*
054000 B100-POST-ONE-INWARD.
054100*---------------------------------------------------------------*
054200     MOVE    INW-PROJECT-ID      TO    WK-N-BRPT-WANT-PRJID.
054300     PERFORM G100-FIND-PROJECT-INDEX
054400        THRU G199-FIND-PROJECT-INDEX-EX.
054500     IF  WK-N-FOUND-PRJ-IX = ZERO
054600         GO TO B199-POST-ONE-INWARD-EX.
054700 
054800     MOVE    WK-N-FOUND-PRJ-IX   TO    WK-N-PRJ-IX.
054900     ADD     1                   TO    WK-N-PRJ-INW-CNT (WK-N-PRJ-IX).
055000 
055100     IF  WK-N-PRJ-INW-REC-CNT (WK-N-PRJ-IX) NOT < 5
055200         GO TO B199-POST-ONE-INWARD-EX.
055300 
055400     ADD     1                   TO
055500             WK-N-PRJ-INW-REC-CNT (WK-N-PRJ-IX).
055600     MOVE    INW-ID              TO    WK-N-BRPT-WANT-LN-ID.
055700     PERFORM G200-FIND-INWL-COUNT
055800        THRU G299-FIND-INWL-COUNT-EX.
055900     MOVE    WK-N-PRJ-INW-REC-CNT (WK-N-PRJ-IX) TO WK-N-RPT-JX.
056000     MOVE    INW-CODE            TO
056100             WK-C-PRJ-R-CODE (WK-N-PRJ-IX  WK-N-RPT-JX).
056200     MOVE    INW-ENTRY-DATE      TO
056300             WK-C-PRJ-R-DATE (WK-N-PRJ-IX  WK-N-RPT-JX).
056400     MOVE    INW-SUPPLIER-NAME   TO
056500             WK-C-PRJ-R-CNTRPTY (WK-N-PRJ-IX  WK-N-RPT-JX).
056600     MOVE    WK-N-FOUND-LN-CNT   TO
056700             WK-N-PRJ-R-LINES (WK-N-PRJ-IX  WK-N-RPT-JX).
056800     MOVE    "INWARD"            TO
056900             WK-C-PRJ-R-TAG (WK-N-PRJ-IX  WK-N-RPT-JX).
057000     IF  INW-VALIDATED = "Y"
057100         MOVE "Validated"        TO
057200              WK-C-PRJ-R-STATUS (WK-N-PRJ-IX  WK-N-RPT-JX)
057300     ELSE
057400         MOVE "Pending"          TO
057500              WK-C-PRJ-R-STATUS (WK-N-PRJ-IX  WK-N-RPT-JX).
057600 
057700*---------------------------------------------------------------*
057800 B199-POST-ONE-INWARD-EX.
057900*---------------------------------------------------------------*
058000     EXIT.
058100 EJECT
058200*---------------------------------------------------------------*
058300 C000-OUTWARD-PASS.
058400*---------------------------------------------------------------*
058500     PERFORM C010-READ-OUTW
058600        THRU C019-READ-OUTW-EX.
058700     PERFORM UNTIL WK-C-OUTW-EOF
058800         PERFORM C100-POST-ONE-OUTWARD
058900            THRU C199-POST-ONE-OUTWARD-EX
059000         PERFORM C010-READ-OUTW
059100            THRU C019-READ-OUTW-EX.
059200 
059300*---------------------------------------------------------------*
059400 C099-OUTWARD-PASS-EX.
059500*---------------------------------------------------------------*
059600     CLOSE OUTWFILE.
059700 
059800*---------------------------------------------------------------*
059900 C010-READ-OUTW.
060000*---------------------------------------------------------------*
060100     READ OUTWFILE
060200         AT END
060300             MOVE    "Y"         TO    WK-C-OUTW-EOF-SW.
060400 
060500*---------------------------------------------------------------*
060600 C019-READ-OUTW-EX.
060700*---------------------------------------------------------------*
060800     EXIT.
060900 
061000*---------------------------------------------------------------*
061100 C100-POST-ONE-OUTWARD.
061200*---------------------------------------------------------------*
061300     MOVE    OUT-PROJECT-ID      TO    WK-N-BRPT-WANT-PRJID.
061400     PERFORM G100-FIND-PROJECT-INDEX
061500        THRU G199-FIND-PROJECT-INDEX-EX.
061600     IF  WK-N-FOUND-PRJ-IX = ZERO
061700         GO TO C199-POST-ONE-OUTWARD-EX.
061800 
061900     MOVE    WK-N-FOUND-PRJ-IX   TO    WK-N-PRJ-IX.
062000     ADD     1                   TO    WK-N-PRJ-OUT-CNT (WK-N-PRJ-IX).
062100 
062200     IF  WK-N-PRJ-OUT-REC-CNT (WK-N-PRJ-IX) NOT < 5
062300         GO TO C199-POST-ONE-OUTWARD-EX.
062400 
062500     ADD     1                   TO
062600             WK-N-PRJ-OUT-REC-CNT (WK-N-PRJ-IX).
062700     MOVE    OUT-ID              TO    WK-N-BRPT-WANT-LN-ID.
062800     PERFORM G300-FIND-OUTL-COUNT
062900        THRU G399-FIND-OUTL-COUNT-EX.
063000     MOVE    WK-N-PRJ-OUT-REC-CNT (WK-N-PRJ-IX) TO WK-N-RPT-JX.
063100     MOVE    OUT-CODE            TO
063200             WK-C-PRJO-R-CODE (WK-N-PRJ-IX  WK-N-RPT-JX).
063300     MOVE    OUT-ENTRY-DATE      TO
063400             WK-C-PRJO-R-DATE (WK-N-PRJ-IX  WK-N-RPT-JX).
063500     MOVE    OUT-ISSUE-TO        TO
063600             WK-C-PRJO-R-CNTRPTY (WK-N-PRJ-IX  WK-N-RPT-JX).
063700     MOVE    WK-N-FOUND-LN-CNT   TO
063800             WK-N-PRJO-R-LINES (WK-N-PRJ-IX  WK-N-RPT-JX).
063900     MOVE    "OUTWARD"           TO
064000             WK-C-PRJO-R-TAG (WK-N-PRJ-IX  WK-N-RPT-JX).
064100     IF  OUT-VALIDATED = "Y"
064200         MOVE "Validated"        TO
064300              WK-C-PRJO-R-STATUS (WK-N-PRJ-IX  WK-N-RPT-JX)
064400     ELSE
064500         MOVE "Pending"          TO
064600              WK-C-PRJO-R-STATUS (WK-N-PRJ-IX  WK-N-RPT-JX).
064700 
064800*---------------------------------------------------------------*
064900 C199-POST-ONE-OUTWARD-EX.
065000*---------------------------------------------------------------*
065100     EXIT.
065200 EJECT
065300*---------------------------------------------------------------*
065400 D000-TRANSFER-PASS.
065500*---------------------------------------------------------------*
065600     PERFORM D010-READ-TRFH
065700        THRU D019-READ-TRFH-EX.
065800     PERFORM UNTIL WK-C-TRFH-EOF
065900         PERFORM D100-POST-ONE-TRANSFER
066000            THRU D199-POST-ONE-TRANSFER-EX
066100         PERFORM D010-READ-TRFH
066200            THRU D019-READ-TRFH-EX.
066300 
066400*---------------------------------------------------------------*
066500 D099-TRANSFER-PASS-EX.
066600*---------------------------------------------------------------*
066700     CLOSE TRFHFILE.
066800 
066900*---------------------------------------------------------------*
067000 D010-READ-TRFH.
067100*---------------------------------------------------------------*
067200     READ TRFHFILE
067300         AT END
067400             MOVE    "Y"         TO    WK-C-TRFH-EOF-SW.
067500 
067600*---------------------------------------------------------------*
067700 D019-READ-TRFH-EX.
067800*---------------------------------------------------------------*
067900     EXIT.
068000 
068100*---------------------------------------------------------------*
068200 D100-POST-ONE-TRANSFER.
068300*---------------------------------------------------------------*
068400     MOVE    TRF-FROM-PROJECT-ID TO    WK-N-BRPT-WANT-PRJID.
068500     PERFORM G100-FIND-PROJECT-INDEX
068600        THRU G199-FIND-PROJECT-INDEX-EX.
068700     MOVE    WK-N-FOUND-PRJ-IX   TO    WK-N-BRPT-FROM-PRJ-IX.
068800     IF  WK-N-BRPT-FROM-PRJ-IX = ZERO
068900         MOVE WK-C-RPT-PLACEHOLDER TO WK-C-BRPT-FROM-NAME
069000     ELSE
069100         MOVE WK-C-PRJ-NAME (WK-N-BRPT-FROM-PRJ-IX) TO
069200              WK-C-BRPT-FROM-NAME.
069300 
069400     MOVE    TRF-TO-PROJECT-ID   TO    WK-N-BRPT-WANT-PRJID.
069500     PERFORM G100-FIND-PROJECT-INDEX
069600        THRU G199-FIND-PROJECT-INDEX-EX.
069700     MOVE    WK-N-FOUND-PRJ-IX   TO    WK-N-BRPT-TO-PRJ-IX.
069800     IF  WK-N-BRPT-TO-PRJ-IX = ZERO
069900         MOVE WK-C-RPT-PLACEHOLDER TO WK-C-BRPT-TO-NAME
070000     ELSE
070100         MOVE WK-C-PRJ-NAME (WK-N-BRPT-TO-PRJ-IX) TO
070200              WK-C-BRPT-TO-NAME.
070300 
070400     MOVE    SPACES              TO    WK-C-BRPT-DIRECTION.
070500     STRING  WK-C-BRPT-FROM-NAME DELIMITED BY SPACE
070600             " -> "              DELIMITED BY SIZE
070700             WK-C-BRPT-TO-NAME   DELIMITED BY SPACE
070800             INTO WK-C-BRPT-DIRECTION.
070900 
071000     IF  WK-N-BRPT-FROM-PRJ-IX NOT = ZERO
071100         PERFORM D200-ADD-TRF-ENTRY
071200            THRU D299-ADD-TRF-ENTRY-EX.
071300     IF  WK-N-BRPT-TO-PRJ-IX NOT = ZERO
071400         PERFORM D300-ADD-TRF-ENTRY-DEST
071500            THRU D399-ADD-TRF-ENTRY-DEST-EX.
071600 
071700*---------------------------------------------------------------*
071800 D199-POST-ONE-TRANSFER-EX.
071900*---------------------------------------------------------------*
072000     EXIT.
072100 
072200*---------------------------------------------------------------*
072300 D200-ADD-TRF-ENTRY.
072400*---------------------------------------------------------------*
072500     MOVE    WK-N-BRPT-FROM-PRJ-IX TO  WK-N-PRJ-IX.
072600     ADD     1                   TO    WK-N-PRJ-TRF-CNT (WK-N-PRJ-IX).
072700     IF  WK-N-PRJ-TRF-REC-CNT (WK-N-PRJ-IX) NOT < 5
072800         GO TO D299-ADD-TRF-ENTRY-EX.
072900 
073000     ADD     1                   TO
073100             WK-N-PRJ-TRF-REC-CNT (WK-N-PRJ-IX).
073200     MOVE    WK-N-PRJ-TRF-REC-CNT (WK-N-PRJ-IX) TO WK-N-RPT-JX.
073300     MOVE    TRF-CODE            TO
073400             WK-C-PRJT-R-CODE (WK-N-PRJ-IX  WK-N-RPT-JX).
073500     MOVE    TRF-TRANSFER-DATE   TO
073600             WK-C-PRJT-R-DATE (WK-N-PRJ-IX  WK-N-RPT-JX).
073700     MOVE    WK-C-BRPT-TO-NAME   TO
073800             WK-C-PRJT-R-CNTRPTY (WK-N-PRJ-IX  WK-N-RPT-JX).
073900     MOVE    "Dispatched"        TO
074000             WK-C-PRJT-R-STATUS (WK-N-PRJ-IX  WK-N-RPT-JX).
074100     MOVE    ZERO                TO
074200             WK-N-PRJT-R-LINES (WK-N-PRJ-IX  WK-N-RPT-JX).
074300     MOVE    WK-C-BRPT-DIRECTION TO
074400             WK-C-PRJT-R-TAG (WK-N-PRJ-IX  WK-N-RPT-JX).
074500 
074600*---------------------------------------------------------------*
074700 D299-ADD-TRF-ENTRY-EX.
074800*---------------------------------------------------------------*
074900     EXIT.
075000 
075100*---------------------------------------------------------------*
075200 D300-ADD-TRF-ENTRY-DEST.
075300*---------------------------------------------------------------*
075400     MOVE    WK-N-BRPT-TO-PRJ-IX TO    WK-N-PRJ-IX.
075500     ADD     1                   TO    WK-N-PRJ-TRF-CNT (WK-N-PRJ-IX).
075600     IF  WK-N-PRJ-TRF-REC-CNT (WK-N-PRJ-IX) NOT < 5
075700         GO TO D399-ADD-TRF-ENTRY-DEST-EX.
075800 
075900     ADD     1                   TO
076000             WK-N-PRJ-TRF-REC-CNT (WK-N-PRJ-IX).
076100     MOVE    WK-N-PRJ-TRF-REC-CNT (WK-N-PRJ-IX) TO WK-N-RPT-JX.
076200     MOVE    TRF-CODE            TO
076300             WK-C-PRJT-R-CODE (WK-N-PRJ-IX  WK-N-RPT-JX).
076400     MOVE    TRF-TRANSFER-DATE   TO
076500             WK-C-PRJT-R-DATE (WK-N-PRJ-IX  WK-N-RPT-JX).
076600     MOVE    WK-C-BRPT-FROM-NAME TO
076700             WK-C-PRJT-R-CNTRPTY (WK-N-PRJ-IX  WK-N-RPT-JX).
076800     MOVE    "Received"          TO
076900             WK-C-PRJT-R-STATUS (WK-N-PRJ-IX  WK-N-RPT-JX).
077000     MOVE    ZERO                TO
077100             WK-N-PRJT-R-LINES (WK-N-PRJ-IX  WK-N-RPT-JX).
077200     MOVE    WK-C-BRPT-DIRECTION TO
077300             WK-C-PRJT-R-TAG (WK-N-PRJ-IX  WK-N-RPT-JX).
077400 
077500*---------------------------------------------------------------*
077600 D399-ADD-TRF-ENTRY-DEST-EX.
077700*---------------------------------------------------------------*
077800     EXIT.
077900 EJECT
078000*---------------------------------------------------------------*
078100 E000-ANALYTICS-PASS.
078200*---------------------------------------------------------------*
078300     PERFORM E010-READ-MAT
078400        THRU E019-READ-MAT-EX.
078500     PERFORM UNTIL WK-C-MAT-EOF
078600         ADD     1               TO    WK-N-TOTAL-MATERIALS
078700         ADD     MAT-RECEIVED-QTY TO   WK-N-TOTAL-RECEIVED-QTY
078800         ADD     MAT-UTILIZED-QTY TO   WK-N-TOTAL-UTILIZED-QTY
078900         PERFORM E010-READ-MAT
079000            THRU E019-READ-MAT-EX.
079100     CLOSE MATFILE.
079200 
079300     PERFORM E020-READ-USR
079400        THRU E029-READ-USR-EX.
079500     PERFORM UNTIL WK-C-USR-EOF
079600         ADD     1               TO    WK-N-TOTAL-USERS
079700         PERFORM E020-READ-USR
079800            THRU E029-READ-USR-EX.
079900     CLOSE USERFILE.
080000 
080100*---------------------------------------------------------------*
080200 E099-ANALYTICS-PASS-EX.
080300*---------------------------------------------------------------*
080400     EXIT.
080500 
080600*---------------------------------------------------------------*
080700 E010-READ-MAT.
080800*---------------------------------------------------------------*
080900     READ MATFILE
081000         AT END
081100             MOVE    "Y"         TO    WK-C-MAT-EOF-SW.
081200 
081300*---------------------------------------------------------------*
081400 E019-READ-MAT-EX.
081500*---------------------------------------------------------------*
081600     EXIT.
081700 
081800*---------------------------------------------------------------*
081900 E020-READ-USR.
082000*---------------------------------------------------------------*
082100     READ USERFILE
082200         AT END
082300             MOVE    "Y"         TO    WK-C-USR-EOF-SW.
082400 
082500*---------------------------------------------------------------*
082600 E029-READ-USR-EX.
082700*---------------------------------------------------------------*
082800     EXIT.
082900 EJECT
083000*---------------------------------------------------------------*
083100 F000-PRINT-REPORT.
083200*---------------------------------------------------------------*
083300     MOVE    ZERO                TO    WK-N-PRJ-IX.
083400 F010-PRINT-NEXT-PROJECT.
083500     ADD     1                   TO    WK-N-PRJ-IX.
083600     IF  WK-N-PRJ-IX > WK-N-PRJ-CNT
083700         GO TO F090-PRINT-PROJECTS-DONE.
083800     PERFORM F100-PRINT-ONE-PROJECT
083900        THRU F199-PRINT-ONE-PROJECT-EX.
084000     GO TO F010-PRINT-NEXT-PROJECT.
084100 F090-PRINT-PROJECTS-DONE.
084200     PERFORM F200-PRINT-SUMMARY
084300        THRU F299-PRINT-SUMMARY-EX.
084400 
084500*---------------------------------------------------------------*
084600 F099-PRINT-REPORT-EX.
084700*---------------------------------------------------------------*
084800     EXIT.
084900 
085000*---------------------------------------------------------------*
085100 F100-PRINT-ONE-PROJECT.
085200*---------------------------------------------------------------*
085300     MOVE    SPACES              TO    WK-HDR-LINE-1.
085400     MOVE    WK-C-PRJ-CODE (WK-N-PRJ-IX) TO WK-P-CODE.
085500     MOVE    WK-C-PRJ-NAME (WK-N-PRJ-IX) TO WK-P-NAME.
085600     WRITE   WK-C-RPT-LINE       FROM  WK-HDR-LINE-1.
085700 
085800     MOVE    SPACES              TO    WK-HDR-LINE-2.
085900     MOVE    WK-N-PRJ-INW-CNT (WK-N-PRJ-IX) TO WK-P-INW-CNT.
086000     MOVE    WK-N-PRJ-OUT-CNT (WK-N-PRJ-IX) TO WK-P-OUT-CNT.
086100     MOVE    WK-N-PRJ-TRF-CNT (WK-N-PRJ-IX) TO WK-P-TRF-CNT.
086200     WRITE   WK-C-RPT-LINE       FROM  WK-HDR-LINE-2.
086300 
086400     MOVE    ZERO                TO    WK-N-RPT-JX.
086500 F110-PRINT-NEXT-INWARD.
086600     ADD     1                   TO    WK-N-RPT-JX.
086700     IF  WK-N-RPT-JX > WK-N-PRJ-INW-REC-CNT (WK-N-PRJ-IX)
086800         GO TO F190-PRINT-OUTWARD-START.
086900     MOVE    SPACES              TO    WK-DET-LINE.
087000     MOVE    WK-C-PRJ-R-CODE (WK-N-PRJ-IX WK-N-RPT-JX) TO
087100             WK-P-D-CODE.
087200     MOVE    WK-C-PRJ-R-DATE (WK-N-PRJ-IX WK-N-RPT-JX) TO
087300             WK-P-D-DATE.
087400     MOVE    WK-C-PRJ-R-CNTRPTY (WK-N-PRJ-IX WK-N-RPT-JX) TO
087500             WK-P-D-CNTRPTY.
087600     MOVE    WK-C-PRJ-R-STATUS (WK-N-PRJ-IX WK-N-RPT-JX) TO
087700             WK-P-D-STATUS.
087800     MOVE    WK-N-PRJ-R-LINES (WK-N-PRJ-IX WK-N-RPT-JX) TO
087900             WK-P-D-LINES.
088000     MOVE    WK-C-PRJ-R-TAG (WK-N-PRJ-IX WK-N-RPT-JX) TO
088100             WK-P-D-TAG.
088200     WRITE   WK-C-RPT-LINE       FROM  WK-DET-LINE.
088300     GO TO F110-PRINT-NEXT-INWARD.
088400 
088500 F190-PRINT-OUTWARD-START.
088600     MOVE    ZERO                TO    WK-N-RPT-JX.
088700 F120-PRINT-NEXT-OUTWARD.
088800     ADD     1                   TO    WK-N-RPT-JX.
088900     IF  WK-N-RPT-JX > WK-N-PRJ-OUT-REC-CNT (WK-N-PRJ-IX)
089000         GO TO F191-PRINT-TRANSFER-START.
089100     MOVE    SPACES              TO    WK-DET-LINE.
089200     MOVE    WK-C-PRJO-R-CODE (WK-N-PRJ-IX WK-N-RPT-JX) TO
089300             WK-P-D-CODE.
089400     MOVE    WK-C-PRJO-R-DATE (WK-N-PRJ-IX WK-N-RPT-JX) TO
089500             WK-P-D-DATE.
089600     MOVE    WK-C-PRJO-R-CNTRPTY (WK-N-PRJ-IX WK-N-RPT-JX) TO
089700             WK-P-D-CNTRPTY.
089800     MOVE    WK-C-PRJO-R-STATUS (WK-N-PRJ-IX WK-N-RPT-JX) TO
089900             WK-P-D-STATUS.
090000     MOVE    WK-N-PRJO-R-LINES (WK-N-PRJ-IX WK-N-RPT-JX) TO
090100             WK-P-D-LINES.
090200     MOVE    WK-C-PRJO-R-TAG (WK-N-PRJ-IX WK-N-RPT-JX) TO
090300             WK-P-D-TAG.
090400     WRITE   WK-C-RPT-LINE       FROM  WK-DET-LINE.
090500     GO TO F120-PRINT-NEXT-OUTWARD.
090600 
090700 F191-PRINT-TRANSFER-START.
090800     MOVE    ZERO                TO    WK-N-RPT-JX.
090900 F130-PRINT-NEXT-TRANSFER.
091000     ADD     1                   TO    WK-N-RPT-JX.
091100     IF  WK-N-RPT-JX > WK-N-PRJ-TRF-REC-CNT (WK-N-PRJ-IX)
091200         GO TO F199-PRINT-ONE-PROJECT-EX.
091300     MOVE    SPACES              TO    WK-DET-LINE.
091400     MOVE    WK-C-PRJT-R-CODE (WK-N-PRJ-IX WK-N-RPT-JX) TO
091500             WK-P-D-CODE.
091600     MOVE    WK-C-PRJT-R-DATE (WK-N-PRJ-IX WK-N-RPT-JX) TO
091700             WK-P-D-DATE.
091800     MOVE    WK-C-PRJT-R-CNTRPTY (WK-N-PRJ-IX WK-N-RPT-JX) TO
091900             WK-P-D-CNTRPTY.
092000     MOVE    WK-C-PRJT-R-STATUS (WK-N-PRJ-IX WK-N-RPT-JX) TO
092100             WK-P-D-STATUS.
092200     MOVE    WK-N-PRJT-R-LINES (WK-N-PRJ-IX WK-N-RPT-JX) TO
092300             WK-P-D-LINES.
092400     MOVE    WK-C-PRJT-R-TAG (WK-N-PRJ-IX WK-N-RPT-JX) TO
092500             WK-P-D-TAG.
092600     WRITE   WK-C-RPT-LINE       FROM  WK-DET-LINE.
092700     GO TO F130-PRINT-NEXT-TRANSFER.
092800 
092900*---------------------------------------------------------------*
093000 F199-PRINT-ONE-PROJECT-EX.
093100*---------------------------------------------------------------*
093200     EXIT.
093300 EJECT
093400*---------------------------------------------------------------*
093500 F200-PRINT-SUMMARY.
093600*---------------------------------------------------------------*
093700     MOVE    SPACES              TO    WK-SUMMARY-LINE.
093800     MOVE    WK-N-PRJ-CNT        TO    WK-P-S-PRJ.
093900     MOVE    WK-N-TOTAL-MATERIALS TO   WK-P-S-MAT.
094000     MOVE    WK-N-TOTAL-USERS    TO    WK-P-S-USR.
094100     WRITE   WK-C-RPT-LINE       FROM  WK-SUMMARY-LINE.
094200 
094300     MOVE    SPACES              TO    WK-SUMMARY-LINE-2.
094400     MOVE    WK-N-TOTAL-RECEIVED-QTY TO WK-P-S-REC.
094500     MOVE    WK-N-TOTAL-UTILIZED-QTY TO WK-P-S-UTL.
094600     WRITE   WK-C-RPT-LINE       FROM  WK-SUMMARY-LINE-2.
094700 
094800*---------------------------------------------------------------*
094900 F299-PRINT-SUMMARY-EX.
095000*---------------------------------------------------------------*
095100     EXIT.
095200 EJECT
095300*---------------------------------------------------------------*
095400 G100-FIND-PROJECT-INDEX.
095500*---------------------------------------------------------------*
095600     MOVE    ZERO                TO    WK-N-FOUND-PRJ-IX.
095700     MOVE    ZERO                TO    WK-N-RPT-IX.
095800 G101-FIND-PROJECT-NEXT.
095900     ADD     1                   TO    WK-N-RPT-IX.
096000     IF  WK-N-RPT-IX > WK-N-PRJ-CNT
096100         GO TO G199-FIND-PROJECT-INDEX-EX.
096200     IF  WK-N-PRJ-ID (WK-N-RPT-IX) NOT = WK-N-BRPT-WANT-PRJID
096300         GO TO G101-FIND-PROJECT-NEXT.
096400     MOVE    WK-N-RPT-IX         TO    WK-N-FOUND-PRJ-IX.
096500 
096600*---------------------------------------------------------------*
096700 G199-FIND-PROJECT-INDEX-EX.
096800*---------------------------------------------------------------*
096900     EXIT.
097000 
097100*---------------------------------------------------------------*
097200 G200-FIND-INWL-COUNT.
097300*---------------------------------------------------------------*
097400     MOVE    ZERO                TO    WK-N-FOUND-LN-CNT.
097500     MOVE    ZERO                TO    WK-N-RPT-IX.
097600 G201-FIND-INWL-NEXT.
097700     ADD     1                   TO    WK-N-RPT-IX.
097800     IF  WK-N-RPT-IX > WK-N-INWL-CNT-TBL-CNT
097900         GO TO G299-FIND-INWL-COUNT-EX.
098000     IF  WK-N-INWLC-ID (WK-N-RPT-IX) NOT = WK-N-BRPT-WANT-LN-ID
098100         GO TO G201-FIND-INWL-NEXT.
098200     MOVE    WK-N-INWLC-CNT (WK-N-RPT-IX) TO WK-N-FOUND-LN-CNT.
098300 
098400*---------------------------------------------------------------*
098500 G299-FIND-INWL-COUNT-EX.
098600*---------------------------------------------------------------*
098700     EXIT.
098800 
098900*---------------------------------------------------------------*
099000 G300-FIND-OUTL-COUNT.
099100*---------------------------------------------------------------*
099200     MOVE    ZERO                TO    WK-N-FOUND-LN-CNT.
099300     MOVE    ZERO                TO    WK-N-RPT-IX.
099400 G301-FIND-OUTL-NEXT.
099500     ADD     1                   TO    WK-N-RPT-IX.
099600     IF  WK-N-RPT-IX > WK-N-OUTL-CNT-TBL-CNT
099700         GO TO G399-FIND-OUTL-COUNT-EX.
099800     IF  WK-N-OUTLC-ID (WK-N-RPT-IX) NOT = WK-N-BRPT-WANT-LN-ID
099900         GO TO G301-FIND-OUTL-NEXT.
100000     MOVE    WK-N-OUTLC-CNT (WK-N-RPT-IX) TO WK-N-FOUND-LN-CNT.
100100 
100200*---------------------------------------------------------------*
100300 G399-FIND-OUTL-COUNT-EX.
100400*---------------------------------------------------------------*
100500     EXIT.
100600 
100700******************************************************************
100800************** END OF PROGRAM SOURCE -  INVBRPT ****************
100900******************************************************************
