000100* OUTLREC.cpybk
000200     05  OUTLREC-RECORD          PIC X(050).
000300* I-O FORMAT: OUTLRECR FROM FILE OUTWARDLN OF LIBRARY INVLIB
000400*
000500     05  OUTLRECR  REDEFINES OUTLREC-RECORD.
000600     06  OUTL-ID                 PIC 9(09).
000700*                        ISSUE LINE SURROGATE ID
000800     06  OUTL-RECORD-ID          PIC 9(09).
000900*                        FK TO OUTWREC (OUT-ID)
001000     06  OUTL-MATERIAL-ID        PIC 9(09).
001100*                        FK TO MATREC (MAT-ID)
001200     06  OUTL-ISSUE-QTY          PIC S9(7)V9(2) COMP-3.
001300*                        QTY ISSUED ON THIS LINE (>= 0)
001400     06  OUTL-FILLER             PIC X(22).
001500*                        RESERVED FOR FUTURE EXPANSION
