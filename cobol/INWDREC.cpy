000100* INWDREC.cpybk
000200     05  INWDREC-RECORD          PIC X(300).
000300* I-O FORMAT: INWDRECR FROM FILE INWARD    OF LIBRARY INVLIB
000400*
000500     05  INWDRECR  REDEFINES INWDREC-RECORD.
000600     06  INW-ID                  PIC 9(09).
000700*                        GOODS RECEIPT SURROGATE ID
000800     06  INW-CODE                PIC X(20).
000900*                        RECORD CODE - GENERATED I0001,I0002,...
001000*                        OR USER SUPPLIED (OVERRIDES GENERATION)
001100     06  INW-PROJECT-ID          PIC 9(09).
001200*                        PROJECT KEY
001300     06  INW-TYPE                PIC X(10).
001400*                        MOVEMENT TYPE - ONLY SUPPLY IS SUPPORTED
001500     06  INW-INVOICE-NO          PIC X(30).
001600*                        SUPPLIER INVOICE NUMBER
001700     06  INW-INVOICE-DATE        PIC X(10).
001800*                        INVOICE DATE YYYY-MM-DD, OPTIONAL
001900     06  INW-DELIVERY-DATE       PIC X(10).
002000*                        DELIVERY DATE YYYY-MM-DD, OPTIONAL
002100     06  INW-VEHICLE-NO          PIC X(20).
002200*                        DELIVERING VEHICLE REGISTRATION
002300     06  INW-REMARKS             PIC X(100).
002400*                        FREE TEXT
002500     06  INW-SUPPLIER-NAME       PIC X(60).
002600*                        SUPPLIER NAME (FREE TEXT, NOT FK)
002700     06  INW-ENTRY-DATE          PIC X(10).
002800*                        = DELIVERY DATE IF PRESENT ELSE TODAY -
002900*                        REPORT/CONTROL-BREAK SORT DATE
003000     06  INW-VALIDATED           PIC X(01).
003100*                        Y/N - ALWAYS N AT CREATION (VALIDATION
003200*                        WORKFLOW IS OUT OF BATCH SCOPE)
003300     06  INW-FILLER              PIC X(35).
003400*                        RESERVED FOR FUTURE EXPANSION
003500*
003600     05  INWDRECD  REDEFINES INWDREC-RECORD.
003700*                        PACKED-DATE VIEW OF THE ENTRY DATE, USED
003800*                        BY INVBRPT TO SORT NEWEST-ENTRY-DATE-FIRST
003900     06  FILLER                  PIC X(258).
004000     06  INW-ENTRY-DATE-CYMD     PIC 9(08).
004100     06  FILLER                  PIC X(34).
