000100* HISTORY OF MODIFICATION:
000200* --------------------------------------------------------------------------
000300* 4I1PM2 PMENON 22/06/2005 - INITIAL VERSION - registerOutward ENGINE
000400*                            LINKAGE.  ONE BATCH GROUP (HEADER + UP
000500*                            TO 200 LINES) PER CALL.
000600* --------------------------------------------------------------------------
000700 01  WK-C-LKOUTW.
000800     05  WK-C-LKOUTW-INPUT.
000900        10 WK-N-LKOUTW-PRJID       PIC 9(09).
001000        10 WK-C-LKOUTW-ACCESS-SW   PIC X(01).
001100        10 WK-C-LKOUTW-CODE        PIC X(20).
001200        10 WK-C-LKOUTW-DATE        PIC X(10).
001300        10 WK-C-LKOUTW-ISSUE-TO    PIC X(60).
001400        10 WK-C-LKOUTW-REMARKS     PIC X(100).
001500        10 WK-C-LKOUTW-VEHICLE-NO  PIC X(20).
001600        10 WK-N-LKOUTW-LINE-CNT    PIC 9(03) COMP-3.
001700        10 WK-C-LKOUTW-LINE OCCURS 200 TIMES
001800              INDEXED BY WK-X-LKOUTW-LX.
001900           15 WK-N-LKOUTW-L-MATID     PIC 9(09).
002000           15 WK-N-LKOUTW-L-ISS-QTY   PIC S9(7)V9(2) COMP-3.
002100     05  WK-C-LKOUTW-OUTPUT.
002200        10 WK-C-LKOUTW-ERROR-CD    PIC X(07).
002300        10 WK-C-LKOUTW-ERROR-TXT   PIC X(60).
002400        10 WK-N-LKOUTW-OUT-ID      PIC 9(09).
002500        10 WK-C-LKOUTW-OUT-CODE    PIC X(20).
