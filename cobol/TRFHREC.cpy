000100* TRFHREC.cpybk
000200     05  TRFHREC-RECORD          PIC X(200).
000300        SM1TY1* 05  TRFHREC-RECORD      PIC X(188).
000400* I-O FORMAT: TRFHRECR FROM FILE TRANSFER  OF LIBRARY INVLIB
000500*
000600     05  TRFHRECR  REDEFINES TRFHREC-RECORD.
000700     06  TRF-ID                  PIC 9(09).
000800*                        TRANSFER HEADER SURROGATE ID
000900     06  TRF-CODE                PIC X(20).
001000*                        RECORD CODE - GENERATED T0001,T0002,...
001100*                        OR USER SUPPLIED (OVERRIDES GENERATION)
001200     06  TRF-FROM-PROJECT-ID     PIC 9(09).
001300*                        SOURCE PROJECT KEY
001400     06  TRF-TO-PROJECT-ID       PIC 9(09).
001500*                        DESTINATION PROJECT KEY
001600     06  TRF-FROM-SITE           PIC X(30).
001700*                        SOURCE SITE NAME - REQUIRED ONLY FOR
001800*                        SAME-PROJECT TRANSFERS
001900     06  TRF-TO-SITE             PIC X(30).
002000*                        DESTINATION SITE NAME - REQUIRED ONLY FOR
002100*                        SAME-PROJECT TRANSFERS
002200     06  TRF-REMARKS             PIC X(100).
002300*                        FREE TEXT
002400     06  TRF-TRANSFER-DATE       PIC X(10).
002500*                        = TODAY AT CREATION - REPORT/CONTROL-BREAK
002600*                        SORT DATE, NOT USER-SUPPLIABLE
002700     06  TRF-FILLER              PIC X(13).
002800*                        RESERVED FOR FUTURE EXPANSION
002900*
003000     05  TRFHRECD  REDEFINES TRFHREC-RECORD.
003100*                        PACKED-DATE VIEW OF THE TRANSFER DATE, USED
003200*                        BY INVBRPT TO SORT NEWEST-TRANSFER-DATE-
003300*                        FIRST
003400     06  FILLER                  PIC X(169).
003500     06  TRF-TRANSFER-DATE-CYMD  PIC 9(08).
003600     06  FILLER                  PIC X(23).
