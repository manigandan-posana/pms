000100* PRJREC.cpybk
000200     05  PRJREC-RECORD           PIC X(100).
000300* I-O FORMAT: PRJRECR  FROM FILE PROJECT   OF LIBRARY INVLIB
000400*                       (REFERENCE MASTER ONLY - NOT OWNED BY ANY
000500*                       TRANSLATABLE POSTING ENGINE)
000600*
000700     05  PRJRECR  REDEFINES PRJREC-RECORD.
000800     06  PRJ-ID                  PIC 9(09).
000900*                        PROJECT SURROGATE ID
001000     06  PRJ-CODE                PIC X(20).
001100*                        PROJECT CODE - CONTROL-BREAK KEY FOR
001200*                        INVBRPT
001300     06  PRJ-NAME                PIC X(60).
001400*                        PROJECT NAME
001500     06  PRJ-FILLER              PIC X(11).
001600*                        RESERVED FOR FUTURE EXPANSION
