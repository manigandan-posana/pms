000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     INVVOUTW.
000500 AUTHOR.         ARVIND RAMAN.
000600 INSTALLATION.   SITE MATERIALS STORES - INVENTORY SYSTEMS.
000700 DATE-WRITTEN.   16 JUL 1995.
000800 DATE-COMPILED.
000900 SECURITY.       NONE.
001000*
001100*PROGRAM DESCRIPTION: REGISTER-OUTWARD (ISSUE) ENGINE.  VALIDATES
001200*                     AND POSTS ONE ISSUE BATCH (HEADER PLUS UP TO
001300*                     200 LINES) AGAINST THREE CEILINGS IN TURN -
001400*                     PROJECT BALANCE, GLOBAL STOCK BALANCE, AND
001500*                     THE BOM ALLOCATION - LINE BY LINE.  UNLIKE
001600*                     INVVINWD, A LINE THAT FAILS ITS OWN CEILING
001700*                     IS SIMPLY DROPPED - THE REST OF THE BATCH
001800*                     STILL POSTS (SEE NOTE BELOW).
001900*NOTE        :  THIS ROUTINE IS CALLED DIRECTLY BY INVBOUTW (THE
002000*               ISSUE BATCH DRIVER) AND BY INVVTRFR (THE OUTWARD
002100*               LEG OF A SITE TRANSFER).  INVVINWD ABORTS THE
002200*               WHOLE BATCH ON A CEILING BREACH BECAUSE RECEIPTS
002300*               ARE ALL-OR-NOTHING AGAINST A SUPPLIER INVOICE -
002400*               ISSUES ARE NOT, EACH LINE STANDS ON ITS OWN.
002500*
002600*================================================================
002700* HISTORY OF MODIFICATION:
002800*================================================================
002900* TAG    DATE       DEV    DESCRIPTION
003000*------  ---------  -----  ------------------------------------
003100* 5I1AR2  16/07/1995 ARAMAN - INITIAL VERSION.
003200*----------------------------------------------------------------
003300* 2I1MY1  19/09/1998 MYAPL  - Y2K REMEDIATION - ENTRY-DATE STAMP
003400*                     NOW TAKEN FROM INVXCURD (4-DIGIT CENTURY).
003500*----------------------------------------------------------------
003600* 6I1TN1  08/02/2011 TNGHC  - REM RELEASE - WIDENED THE PENDING-
003700*                     TOTALS TABLE FROM 50 TO 200 DISTINCT
003800*                     MATERIALS PER BATCH.
003900*----------------------------------------------------------------
004000* 0R1KL1  04/06/2023 KLEEHC - R-2301 STORES SYSTEM REWORK -
004100*                     REWRITTEN FROM THE OLD TRFVTD2 TABLE-ARRAY/
004200*                     PATH-CHOICE VALIDATION ENGINE, SAME SHAPE
004300*                     AS INVVINWD.
004400*----------------------------------------------------------------
004500* 1R1KL1  21/06/2023 KLEEHC - R-2301 - C300 WAS CUTTING A LINE'S
004600*                     ISSUE QTY DOWN TO THE AVAILABLE CEILING AND
004700*                     STILL POSTING IT.  SITE WANTS THE WHOLE
004800*                     LINE REJECTED WHEN IT EXCEEDS STOCK ON HAND,
004900*                     NOT QUIETLY SHORT-SHIPPED.
005000*----------------------------------------------------------------
005100 EJECT
005200**********************
005300 ENVIRONMENT DIVISION.
005400**********************
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-AS400.
005700 OBJECT-COMPUTER. IBM-AS400.
005800 SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
005900                    UPSI-0 IS UPSI-SWITCH-0
006000                      ON  STATUS IS U0-ON
006100                      OFF STATUS IS U0-OFF.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT INWDFILE     ASSIGN TO INWARD-DAT
006500            ORGANIZATION      IS LINE SEQUENTIAL
006600            FILE STATUS       IS WK-C-FILE-STATUS.
006700     SELECT INWLFILE     ASSIGN TO INWARDLN-DAT
006800            ORGANIZATION      IS LINE SEQUENTIAL
006900            FILE STATUS       IS WK-C-FILE-STATUS.
007000     SELECT OUTWFILE     ASSIGN TO OUTWARD-DAT
007100            ORGANIZATION      IS LINE SEQUENTIAL
007200            FILE STATUS       IS WK-C-FILE-STATUS.
007300     SELECT OUTLFILE     ASSIGN TO OUTWARDLN-DAT
007400            ORGANIZATION      IS LINE SEQUENTIAL
007500            FILE STATUS       IS WK-C-FILE-STATUS.
007600     SELECT MATFILE      ASSIGN TO MATERIAL-DAT
007700            ORGANIZATION      IS LINE SEQUENTIAL
007800            FILE STATUS       IS WK-C-FILE-STATUS.
007900     SELECT MATFILE-NEW  ASSIGN TO MATERIAL-NEW
008000            ORGANIZATION      IS LINE SEQUENTIAL
008100            FILE STATUS       IS WK-C-NEWFIL-STATUS.
008200 
008300***************
008400 DATA DIVISION.
008500***************
008600 FILE SECTION.
008700**************
008800 FD  INWDFILE
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS WK-C-INWDFILE.
009100 01  WK-C-INWDFILE.
009200     COPY INWDREC.
009300 
009400 FD  INWLFILE
009500     LABEL RECORDS ARE OMITTED
009600     DATA RECORD IS WK-C-INWLFILE.
009700 01  WK-C-INWLFILE.
009800     COPY INWLREC.
009900 
010000 FD  OUTWFILE
010100     LABEL RECORDS ARE OMITTED
010200     DATA RECORD IS WK-C-OUTWFILE.
010300 01  WK-C-OUTWFILE.
010400     COPY OUTWREC.
010500 
010600 FD  OUTLFILE
010700     LABEL RECORDS ARE OMITTED
010800     DATA RECORD IS WK-C-OUTLFILE.
010900 01  WK-C-OUTLFILE.
011000     COPY OUTLREC.
011100 
011200 FD  MATFILE
011300     LABEL RECORDS ARE OMITTED
011400     DATA RECORD IS WK-C-MATFILE.
011500 01  WK-C-MATFILE.
011600     COPY MATREC.
011700 
011800 FD  MATFILE-NEW
011900     LABEL RECORDS ARE OMITTED
012000     DATA RECORD IS WK-C-MATFILE-NEW.
012100 01  WK-C-MATFILE-NEW.
012200     COPY MATREC.
012300 
012400 WORKING-STORAGE SECTION.
012500*************************
012600 01  FILLER                  PIC X(24) VALUE
012700     "** PROGRAM INVVOUTW **".
012800 
012900 01  WK-C-NEWFIL-STATUS          PIC X(02).
013000 
013100* ------------------ PROGRAM WORKING STORAGE -------------------*
013200 01  WK-C-COMMON.
013300     COPY INVASCM.
013400     COPY INVCOMN.
013500 
013600 01  WK-OUTW-ROW.
013700     COPY OUTWREC.
013800 01  WK-OUTL-ROW.
013900     COPY OUTLREC.
014000 01  WK-INWD-ROW.
014100     COPY INWDREC.
014200 01  WK-INWL-ROW.
014300     COPY INWLREC.
014400 01  WK-MATL-ROW.
014500     COPY MATREC.
014600 
014700 01  WK-C-LKMATL.
014800     COPY LKMATL.
014900 01  WK-C-LKBOML.
015000     COPY LKBOML.
015100 01  WK-C-LKCURD.
015200     05  WK-C-LKCURD-OUTPUT.
015300        10 WK-N-LKCURD-TODAY-CYMD  PIC 9(08).
015400 
015500 01  WK-OUTW-CONTROL.
015600     05  WK-N-OUTW-COUNT            PIC 9(07) COMP-3 VALUE ZERO.
015700     05  WK-N-OUTW-NEW-ID           PIC 9(09) COMP-3 VALUE ZERO.
015800     05  WK-C-OUTW-ABORT-SW         PIC X(01) VALUE "N".
015900         88  WK-C-OUTW-ABORTED          VALUE "Y".
016000     05  WK-N-KEPT-LINE-CNT         PIC 9(03) COMP-3 VALUE ZERO.
016100     05  WK-N-ISS-QTY               PIC S9(7)V9(2) COMP-3.
016200     05  WK-N-AVAIL-QTY             PIC S9(7)V9(2) COMP-3.
016300     05  WK-C-OUTW-SEQ-DISP         PIC 9(04).
016400     05  WK-C-OUTW-ENTRY-DTE        PIC X(10).
016500     05  WK-C-OUTW-LINE-SKIP-SW   PIC X(01) VALUE "N".
016600 
016700* STAGED LINES - ONE ENTRY PER SURVIVING INPUT LINE
016800 01  WK-STAGE-TABLE.
016900     05  WK-STAGE-ENTRY OCCURS 200 TIMES
017000           INDEXED BY WK-X-STAGE.
017100         10  WK-N-STAGE-MATID       PIC 9(09).
017200         10  WK-N-STAGE-ISS-QTY     PIC S9(7)V9(2) COMP-3.
017300 
017400* ONE ENTRY PER DISTINCT MATERIAL TOUCHED THIS BATCH
017500 01  WK-PEND-CONTROL.
017600     05  WK-N-PEND-COUNT            PIC 9(03) COMP-3 VALUE ZERO.
017700 01  WK-PEND-TABLE.
017800     05  WK-PEND-ENTRY OCCURS 200 TIMES
017900           INDEXED BY WK-X-PEND.
018000         10  WK-N-PEND-MATID        PIC 9(09).
018100         10  WK-N-PEND-BOM-QTY      PIC S9(7)V9(2) COMP-3.
018200         10  WK-N-PEND-ALR-REC-QTY  PIC S9(7)V9(2) COMP-3.
018300         10  WK-N-PEND-ALR-ISS-QTY  PIC S9(7)V9(2) COMP-3.
018400         10  WK-N-PEND-BAT-ISS-QTY  PIC S9(7)V9(2) COMP-3.
018500 
018600* HEADER ID SCRATCH TABLE - SHARED BY THE INWARD AND OUTWARD SUMS
018700 01  WK-HDR-TABLE-CTL.
018800     05  WK-N-HDR-COUNT             PIC 9(05) COMP-3 VALUE ZERO.
018900     05  WK-N-HDR-MAX               PIC 9(05) COMP-3 VALUE 2000.
019000     05  WK-N-HDR-IX                PIC 9(05) COMP-3 VALUE ZERO.
019100 01  WK-HDR-TABLE.
019200     05  WK-HDR-ENTRY OCCURS 2000 TIMES
019300           INDEXED BY WK-X-HDR.
019400         10  WK-N-HDR-ID            PIC 9(09).
019500 
019600*****************
019700 LINKAGE SECTION.
019800*****************
019900 COPY LKOUTW.
020000 EJECT
020100********************************************
020200 PROCEDURE DIVISION USING WK-C-LKOUTW.
020300********************************************
020400 MAIN-MODULE.
020500     PERFORM A000-SETUP-AND-VALIDATE
020600        THRU A099-SETUP-AND-VALIDATE-EX.
020700     IF  NOT WK-C-OUTW-ABORTED
020800         PERFORM B000-PROCESS-INPUT-LINES
020900            THRU B099-PROCESS-INPUT-LINES-EX.
021000     IF  NOT WK-C-OUTW-ABORTED
021100         PERFORM C000-CHECK-SURVIVORS
021200            THRU C099-CHECK-SURVIVORS-EX.
021300     IF  NOT WK-C-OUTW-ABORTED
021400         PERFORM D000-COMMIT-POSTING
021500            THRU D099-COMMIT-POSTING-EX.
021600     EXIT PROGRAM.
021700 EJECT
021800*---------------------------------------------------------------*
021900 A000-SETUP-AND-VALIDATE.
022000*---------------------------------------------------------------*
022100     MOVE    SPACES              TO    WK-C-LKOUTW-OUTPUT.
022200     MOVE    "N"                 TO    WK-C-OUTW-ABORT-SW.
022300     MOVE    ZERO                TO    WK-N-PEND-COUNT
022400                                        WK-N-KEPT-LINE-CNT.
022500 
022600     IF  WK-C-LKOUTW-ACCESS-SW = "N"
022700         MOVE    "AUT0041"       TO    WK-C-LKOUTW-ERROR-CD
022800         MOVE    "Y"             TO    WK-C-OUTW-ABORT-SW
022900         GO TO A099-SETUP-AND-VALIDATE-EX.
023000 
023100     IF  WK-N-LKOUTW-LINE-CNT = ZERO
023200         MOVE    "VLD0011"       TO    WK-C-LKOUTW-ERROR-CD
023300         MOVE    "Y"             TO    WK-C-OUTW-ABORT-SW
023400         GO TO A099-SETUP-AND-VALIDATE-EX.
023500 
023600     OPEN INPUT OUTWFILE.
023700     IF  NOT WK-C-SUCCESSFUL
023800         DISPLAY "INVVOUTW - OPEN FILE ERROR - OUTWFILE"
023900         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024000         MOVE    "COM0206"       TO    WK-C-LKOUTW-ERROR-CD
024100         MOVE    "Y"             TO    WK-C-OUTW-ABORT-SW
024200         GO TO A099-SETUP-AND-VALIDATE-EX.
024300 
024400     MOVE    ZERO                TO    WK-N-OUTW-COUNT.
024500 A010-COUNT-NEXT-HEADER.
024600     READ OUTWFILE
024700         AT END
024800             GO TO A019-COUNT-HEADERS-EX.
024900     ADD     1                   TO    WK-N-OUTW-COUNT.
025000     GO TO A010-COUNT-NEXT-HEADER.
025100 A019-COUNT-HEADERS-EX.
025200     CLOSE OUTWFILE.
025300 
025400     COMPUTE WK-N-OUTW-NEW-ID = WK-N-OUTW-COUNT + 1.
025500 
025600     IF  WK-C-LKOUTW-CODE = SPACES
025700         MOVE    WK-N-OUTW-NEW-ID TO    WK-C-OUTW-SEQ-DISP
025800         MOVE    "O"             TO    WK-C-LKOUTW-CODE (1:1)
025900         MOVE    WK-C-OUTW-SEQ-DISP TO  WK-C-LKOUTW-CODE (2:4).
026000 
026100*---------------------------------------------------------------*
026200 A099-SETUP-AND-VALIDATE-EX.
026300*---------------------------------------------------------------*
026400     EXIT.
026500 
026600*---------------------------------------------------------------*
026700 B000-PROCESS-INPUT-LINES.
026800*---------------------------------------------------------------*
026900     PERFORM VARYING WK-X-LKOUTW-LX FROM 1 BY 1
027000        UNTIL WK-X-LKOUTW-LX > WK-N-LKOUTW-LINE-CNT
027100         PERFORM B100-PROCESS-ONE-LINE
027200            THRU B199-PROCESS-ONE-LINE-EX.
027300 
027400*---------------------------------------------------------------*
027500 B099-PROCESS-INPUT-LINES-EX.
027600*---------------------------------------------------------------*
027700     EXIT.
027800 
027900*---------------------------------------------------------------*
028000 B100-PROCESS-ONE-LINE.
028100*---------------------------------------------------------------*
028200     MOVE    WK-N-LKOUTW-L-ISS-QTY (WK-X-LKOUTW-LX)
028300                                 TO    WK-N-ISS-QTY.
028400     IF  WK-N-ISS-QTY <= ZERO
028500         GO TO B199-PROCESS-ONE-LINE-EX.
028600 
028700     MOVE    WK-N-LKOUTW-L-MATID (WK-X-LKOUTW-LX)
028800                                 TO    WK-N-LKMATL-MATID.
028900     CALL "INVGMATL"            USING WK-C-LKMATL.
029000     IF  WK-C-LKMATL-ERROR-CD NOT = SPACES
029100         GO TO B199-PROCESS-ONE-LINE-EX.
029200 
029300     PERFORM C100-FIND-OR-LOAD-PENDING
029400        THRU C199-FIND-OR-LOAD-PENDING-EX.
029500     IF  WK-C-OUTW-LINE-SKIP-SW = "Y"
029600         GO TO B199-PROCESS-ONE-LINE-EX.
029700 
029800     PERFORM C200-CHECK-PROJECT-BALANCE
029900        THRU C299-CHECK-PROJECT-BALANCE-EX.
030000     IF  WK-C-OUTW-LINE-SKIP-SW = "Y"
030100         GO TO B199-PROCESS-ONE-LINE-EX.
030200 
030300     PERFORM C300-CHECK-GLOBAL-STOCK
030400        THRU C399-CHECK-GLOBAL-STOCK-EX.
030500     IF  WK-C-OUTW-LINE-SKIP-SW = "Y"
030600         GO TO B199-PROCESS-ONE-LINE-EX.
030700 
030800     PERFORM C400-CHECK-BOM-CEILING
030900        THRU C499-CHECK-BOM-CEILING-EX.
031000     IF  WK-C-OUTW-LINE-SKIP-SW = "Y"
031100         GO TO B199-PROCESS-ONE-LINE-EX.
031200 
031300     ADD     WK-N-ISS-QTY        TO
031400             WK-N-PEND-BAT-ISS-QTY (WK-X-PEND).
031500 
031600     ADD     1                   TO    WK-N-KEPT-LINE-CNT.
031700     MOVE    WK-N-LKOUTW-L-MATID (WK-X-LKOUTW-LX)
031800                        TO    WK-N-STAGE-MATID (WK-N-KEPT-LINE-CNT).
031900     MOVE    WK-N-ISS-QTY
032000                        TO    WK-N-STAGE-ISS-QTY (WK-N-KEPT-LINE-CNT).
032100 
032200*---------------------------------------------------------------*
032300 B199-PROCESS-ONE-LINE-EX.
032400*---------------------------------------------------------------*
032500     EXIT.
032600*---------------------------------------------------------------*
032700*              PER-LINE SUPPORT PARAGRAPHS                     *
032800*---------------------------------------------------------------*
032900 C100-FIND-OR-LOAD-PENDING.
033000*---------------------------------------------------------------*
033100     MOVE    "N"                 TO    WK-C-OUTW-LINE-SKIP-SW.
033200     MOVE    ZERO                TO    WK-X-PEND.
033300     PERFORM VARYING WK-N-HDR-IX FROM 1 BY 1
033400        UNTIL WK-N-HDR-IX > WK-N-PEND-COUNT
033500         IF  WK-N-PEND-MATID (WK-N-HDR-IX) =
033600                WK-N-LKOUTW-L-MATID (WK-X-LKOUTW-LX)
033700             MOVE WK-N-HDR-IX    TO    WK-X-PEND.
033800 
033900     IF  WK-X-PEND NOT = ZERO
034000         GO TO C199-FIND-OR-LOAD-PENDING-EX.
034100 
034200* NOT SEEN YET THIS BATCH - LOOK UP THE BOM LINE, THEN SUM WHAT IS
034300* ALREADY RECEIVED AND ALREADY ISSUED FOR THIS PROJECT+MATERIAL.
034400     MOVE    WK-N-LKOUTW-PRJID   TO    WK-N-LKBOML-PRJID.
034500     MOVE    WK-N-LKOUTW-L-MATID (WK-X-LKOUTW-LX)
034600                                 TO    WK-N-LKBOML-MATID.
034700     CALL "INVGBOML"            USING WK-C-LKBOML.
034800     IF  WK-C-LKBOML-NOTFOUND
034900         MOVE    "Y"             TO    WK-C-OUTW-LINE-SKIP-SW
035000         GO TO C199-FIND-OR-LOAD-PENDING-EX.
035100 
035200     ADD     1                   TO    WK-N-PEND-COUNT.
035300     MOVE    WK-N-PEND-COUNT     TO    WK-X-PEND.
035400     MOVE    WK-N-LKOUTW-L-MATID (WK-X-LKOUTW-LX)
035500                                 TO    WK-N-PEND-MATID (WK-X-PEND).
035600     MOVE    WK-N-LKBOML-QTY     TO    WK-N-PEND-BOM-QTY (WK-X-PEND).
035700     MOVE    ZERO                TO    WK-N-PEND-BAT-ISS-QTY (WK-X-PEND).
035800 
035900     PERFORM D100-SUM-RECEIVED-AND-ISSUED
036000        THRU D199-SUM-RECEIVED-AND-ISSUED-EX.
036100 
036200*---------------------------------------------------------------*
036300 C199-FIND-OR-LOAD-PENDING-EX.
036400*---------------------------------------------------------------*
036500     EXIT.
036600 
036700*---------------------------------------------------------------*
036800 C200-CHECK-PROJECT-BALANCE.
036900*---------------------------------------------------------------*
037000     COMPUTE WK-N-AVAIL-QTY ROUNDED =
037100             WK-N-PEND-ALR-REC-QTY (WK-X-PEND)
037200           - WK-N-PEND-ALR-ISS-QTY (WK-X-PEND)
037300           - WK-N-PEND-BAT-ISS-QTY (WK-X-PEND).
037400     IF  WK-N-AVAIL-QTY <= ZERO
037500         MOVE    "Y"             TO    WK-C-OUTW-LINE-SKIP-SW.
037600 
037700*---------------------------------------------------------------*
037800 C299-CHECK-PROJECT-BALANCE-EX.
037900*---------------------------------------------------------------*
038000     EXIT.
038100 
038200*---------------------------------------------------------------*
038300 C300-CHECK-GLOBAL-STOCK.
038400*---------------------------------------------------------------*
038500     IF  WK-N-LKMATL-BAL-QTY < WK-N-AVAIL-QTY
038600         MOVE    WK-N-LKMATL-BAL-QTY TO WK-N-AVAIL-QTY.
038700     IF  WK-N-AVAIL-QTY <= ZERO
038800         MOVE    "Y"             TO    WK-C-OUTW-LINE-SKIP-SW
038900         GO TO C399-CHECK-GLOBAL-STOCK-EX.
039000 
039100     IF  WK-N-ISS-QTY > WK-N-AVAIL-QTY
039200         DISPLAY "INVVOUTW - MATERIAL " WK-N-LKMATL-MATID
039300                 " ISSUE QTY " WK-N-ISS-QTY " EXCEEDS AVAILABLE "
039400                 WK-N-AVAIL-QTY " - LINE REJECTED"
039500         MOVE    "Y"             TO    WK-C-OUTW-LINE-SKIP-SW
039600         GO TO C399-CHECK-GLOBAL-STOCK-EX.
039700 
039800*---------------------------------------------------------------*
039900 C399-CHECK-GLOBAL-STOCK-EX.
040000*---------------------------------------------------------------*
040100     EXIT.
040200 
040300*---------------------------------------------------------------*
040400 C400-CHECK-BOM-CEILING.
040500*---------------------------------------------------------------*
040600     COMPUTE WK-N-AVAIL-QTY ROUNDED =
040700             WK-N-PEND-ALR-ISS-QTY (WK-X-PEND)
040800           + WK-N-PEND-BAT-ISS-QTY (WK-X-PEND)
040900           + WK-N-ISS-QTY.
041000     IF  WK-N-AVAIL-QTY > WK-N-PEND-BOM-QTY (WK-X-PEND)
041100         MOVE    "Y"             TO    WK-C-OUTW-LINE-SKIP-SW.
041200 
041300*---------------------------------------------------------------*
041400 C499-CHECK-BOM-CEILING-EX.
041500*---------------------------------------------------------------*
041600     EXIT.
041700 
041800*---------------------------------------------------------------*
041900 D100-SUM-RECEIVED-AND-ISSUED.
042000*---------------------------------------------------------------*
042100     MOVE    ZERO                TO    WK-N-PEND-ALR-REC-QTY (WK-X-PEND)
042200                                        WK-N-PEND-ALR-ISS-QTY (WK-X-PEND).
042300 
042400* --- RECEIVED SIDE : INWARD HEADERS THEN LINES FOR THE PROJECT ---
042500     MOVE    ZERO                TO    WK-N-HDR-COUNT.
042600     OPEN INPUT INWDFILE.
042700 D110-LOAD-NEXT-INW-HEADER.
042800     READ INWDFILE INTO WK-INWD-ROW
042900         AT END
043000             GO TO D119-LOAD-INW-HEADERS-EX.
043100     IF  INW-PROJECT-ID OF WK-INWD-ROW NOT = WK-N-LKOUTW-PRJID
043200         GO TO D110-LOAD-NEXT-INW-HEADER.
043300     IF  WK-N-HDR-COUNT NOT < WK-N-HDR-MAX
043400         GO TO D110-LOAD-NEXT-INW-HEADER.
043500     ADD     1                   TO    WK-N-HDR-COUNT.
043600     MOVE    INW-ID OF WK-INWD-ROW TO  WK-N-HDR-ID (WK-N-HDR-COUNT).
043700     GO TO D110-LOAD-NEXT-INW-HEADER.
043800 D119-LOAD-INW-HEADERS-EX.
043900     CLOSE INWDFILE.
044000 
044100     OPEN INPUT INWLFILE.
044200 D120-SCAN-NEXT-INW-LINE.
044300     READ INWLFILE INTO WK-INWL-ROW
044400         AT END
044500             GO TO D129-SCAN-INW-LINES-EX.
044600     IF  INWL-MATERIAL-ID OF WK-INWL-ROW NOT =
044700             WK-N-LKOUTW-L-MATID (WK-X-LKOUTW-LX)
044800         GO TO D120-SCAN-NEXT-INW-LINE.
044900     PERFORM VARYING WK-N-HDR-IX FROM 1 BY 1
045000        UNTIL WK-N-HDR-IX > WK-N-HDR-COUNT
045100         IF  WK-N-HDR-ID (WK-N-HDR-IX) =
045200                INWL-RECORD-ID OF WK-INWL-ROW
045300             ADD  INWL-RECEIVED-QTY OF WK-INWL-ROW TO
045400                  WK-N-PEND-ALR-REC-QTY (WK-X-PEND).
045500     GO TO D120-SCAN-NEXT-INW-LINE.
045600 D129-SCAN-INW-LINES-EX.
045700     CLOSE INWLFILE.
045800 
045900* --- ISSUED SIDE : OUTWARD HEADERS THEN LINES FOR THE PROJECT ---
046000     MOVE    ZERO                TO    WK-N-HDR-COUNT.
046100     OPEN INPUT OUTWFILE.
046200 D130-LOAD-NEXT-OUT-HEADER.
046300     READ OUTWFILE INTO WK-OUTW-ROW
046400         AT END
046500             GO TO D139-LOAD-OUT-HEADERS-EX.
046600     IF  OUT-PROJECT-ID OF WK-OUTW-ROW NOT = WK-N-LKOUTW-PRJID
046700         GO TO D130-LOAD-NEXT-OUT-HEADER.
046800     IF  WK-N-HDR-COUNT NOT < WK-N-HDR-MAX
046900         GO TO D130-LOAD-NEXT-OUT-HEADER.
047000     ADD     1                   TO    WK-N-HDR-COUNT.
047100     MOVE    OUT-ID OF WK-OUTW-ROW TO  WK-N-HDR-ID (WK-N-HDR-COUNT).
047200     GO TO D130-LOAD-NEXT-OUT-HEADER.
047300 D139-LOAD-OUT-HEADERS-EX.
047400     CLOSE OUTWFILE.
047500 
047600     OPEN INPUT OUTLFILE.
047700 D140-SCAN-NEXT-OUT-LINE.
047800     READ OUTLFILE INTO WK-OUTL-ROW
047900         AT END
048000             GO TO D199-SUM-RECEIVED-AND-ISSUED-EX.
048100     IF  OUTL-MATERIAL-ID OF WK-OUTL-ROW NOT =
048200             WK-N-LKOUTW-L-MATID (WK-X-LKOUTW-LX)
048300         GO TO D140-SCAN-NEXT-OUT-LINE.
048400     PERFORM VARYING WK-N-HDR-IX FROM 1 BY 1
048500        UNTIL WK-N-HDR-IX > WK-N-HDR-COUNT
048600         IF  WK-N-HDR-ID (WK-N-HDR-IX) =
048700                OUTL-RECORD-ID OF WK-OUTL-ROW
048800             ADD  OUTL-ISSUE-QTY OF WK-OUTL-ROW TO
048900                  WK-N-PEND-ALR-ISS-QTY (WK-X-PEND).
049000     GO TO D140-SCAN-NEXT-OUT-LINE.
049100 
049200*---------------------------------------------------------------*
049300 D199-SUM-RECEIVED-AND-ISSUED-EX.
049400*---------------------------------------------------------------*
049500     CLOSE OUTLFILE.
049600*---------------------------------------------------------------*
049700 C000-CHECK-SURVIVORS.
049800*---------------------------------------------------------------*
049900     IF  WK-N-KEPT-LINE-CNT = ZERO
050000         MOVE    "VLD0012"       TO    WK-C-LKOUTW-ERROR-CD
050100         MOVE    "Y"             TO    WK-C-OUTW-ABORT-SW.
050200 
050300*---------------------------------------------------------------*
050400 C099-CHECK-SURVIVORS-EX.
050500*---------------------------------------------------------------*
050600     EXIT.
050700 
050800*---------------------------------------------------------------*
050900 D000-COMMIT-POSTING.
051000*---------------------------------------------------------------*
051100     PERFORM D200-RESOLVE-ENTRY-DATE
051200        THRU D299-RESOLVE-ENTRY-DATE-EX.
051300     PERFORM D300-WRITE-HEADER-AND-LINES
051400        THRU D399-WRITE-HEADER-AND-LINES-EX.
051500     PERFORM D900-SYNC-MATERIAL-BALANCES
051600        THRU D999-SYNC-MATERIAL-BALANCES-EX.
051700 
051800     MOVE    SPACES              TO    WK-C-LKOUTW-ERROR-CD.
051900     MOVE    WK-N-OUTW-NEW-ID    TO    WK-N-LKOUTW-OUT-ID.
052000     MOVE    WK-C-LKOUTW-CODE    TO    WK-C-LKOUTW-OUT-CODE.
052100 
052200*---------------------------------------------------------------*
052300 D099-COMMIT-POSTING-EX.
052400*---------------------------------------------------------------*
052500     EXIT.
052600 
052700*---------------------------------------------------------------*
052800 D200-RESOLVE-ENTRY-DATE.
052900*---------------------------------------------------------------*
053000     IF  WK-C-LKOUTW-DATE NOT = SPACES
053100         MOVE    WK-C-LKOUTW-DATE TO  WK-C-OUTW-ENTRY-DTE
053200     ELSE
053300         CALL "INVXCURD"         USING WK-C-LKCURD
053400         MOVE    WK-N-LKCURD-TODAY-CYMD (1:4)  TO
053500                 WK-C-OUTW-ENTRY-DTE (1:4)
053600         MOVE    "-"             TO    WK-C-OUTW-ENTRY-DTE (5:1)
053700         MOVE    WK-N-LKCURD-TODAY-CYMD (5:2)  TO
053800                 WK-C-OUTW-ENTRY-DTE (6:2)
053900         MOVE    "-"             TO    WK-C-OUTW-ENTRY-DTE (8:1)
054000         MOVE    WK-N-LKCURD-TODAY-CYMD (7:2)  TO
054100                 WK-C-OUTW-ENTRY-DTE (9:2).
054200 
054300*---------------------------------------------------------------*
054400 D299-RESOLVE-ENTRY-DATE-EX.
054500*---------------------------------------------------------------*
054600     EXIT.
054700 
054800*---------------------------------------------------------------*
054900 D300-WRITE-HEADER-AND-LINES.
055000*---------------------------------------------------------------*
055100     MOVE    SPACES              TO    WK-OUTW-ROW.
055200     MOVE    WK-N-OUTW-NEW-ID    TO    OUT-ID OF WK-OUTW-ROW.
055300     MOVE    WK-C-LKOUTW-CODE    TO    OUT-CODE OF WK-OUTW-ROW.
055400     MOVE    WK-N-LKOUTW-PRJID   TO    OUT-PROJECT-ID OF WK-OUTW-ROW.
055500     MOVE    WK-C-OUTW-ENTRY-DTE TO    OUT-DATE OF WK-OUTW-ROW.
055600     MOVE    WK-C-OUTW-ENTRY-DTE TO    OUT-ENTRY-DATE OF WK-OUTW-ROW.
055700     MOVE    WK-C-LKOUTW-ISSUE-TO TO   OUT-ISSUE-TO OF WK-OUTW-ROW.
055800     MOVE    WK-C-LKOUTW-REMARKS TO    OUT-REMARKS OF WK-OUTW-ROW.
055900     MOVE    WK-C-LKOUTW-VEHICLE-NO TO OUT-VEHICLE-NO OF WK-OUTW-ROW.
056000     MOVE    "N"                 TO    OUT-VALIDATED OF WK-OUTW-ROW.
056100 
056200     OPEN EXTEND OUTWFILE.
056300     IF  NOT WK-C-SUCCESSFUL
056400         DISPLAY "INVVOUTW - OPEN FILE ERROR - OUTWFILE"
056500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
056600     WRITE WK-C-OUTWFILE         FROM  WK-OUTW-ROW.
056700     CLOSE OUTWFILE.
056800 
056900     OPEN EXTEND OUTLFILE.
057000     IF  NOT WK-C-SUCCESSFUL
057100         DISPLAY "INVVOUTW - OPEN FILE ERROR - OUTLFILE"
057200         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS.
057300 
057400     PERFORM VARYING WK-X-STAGE FROM 1 BY 1
057500        UNTIL WK-X-STAGE > WK-N-KEPT-LINE-CNT
057600         MOVE    SPACES          TO    WK-OUTL-ROW
057700         COMPUTE OUTL-ID OF WK-OUTL-ROW =
057800                 WK-N-OUTW-NEW-ID * 1000 + WK-X-STAGE
057900         MOVE    WK-N-OUTW-NEW-ID TO OUTL-RECORD-ID OF WK-OUTL-ROW
058000         MOVE    WK-N-STAGE-MATID (WK-X-STAGE) TO
058100                 OUTL-MATERIAL-ID OF WK-OUTL-ROW
058200         MOVE    WK-N-STAGE-ISS-QTY (WK-X-STAGE) TO
058300                 OUTL-ISSUE-QTY OF WK-OUTL-ROW
058400         WRITE WK-C-OUTLFILE     FROM  WK-OUTL-ROW.
058500 
058600     CLOSE OUTLFILE.
058700 
058800*---------------------------------------------------------------*
058900 D399-WRITE-HEADER-AND-LINES-EX.
059000*---------------------------------------------------------------*
059100     EXIT.
059200 
059300*---------------------------------------------------------------*
059400 D900-SYNC-MATERIAL-BALANCES.
059500*---------------------------------------------------------------*
059600     OPEN INPUT  MATFILE.
059700     OPEN OUTPUT MATFILE-NEW.
059800     IF  NOT WK-C-SUCCESSFUL
059900         DISPLAY "INVVOUTW - OPEN FILE ERROR - MATFILE"
060000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
060100         GO TO D999-SYNC-MATERIAL-BALANCES-EX.
060200 
060300 D910-REWRITE-NEXT-MATERIAL.
060400     READ MATFILE INTO WK-MATL-ROW
060500         AT END
060600             GO TO D999-SYNC-MATERIAL-BALANCES-EX.
060700 
060800     MOVE    ZERO                TO    WK-X-PEND.
060900     PERFORM VARYING WK-N-HDR-IX FROM 1 BY 1
061000        UNTIL WK-N-HDR-IX > WK-N-PEND-COUNT
061100         IF  WK-N-PEND-MATID (WK-N-HDR-IX) = MAT-ID OF WK-MATL-ROW
061200             MOVE WK-N-HDR-IX    TO    WK-X-PEND.
061300 
061400     IF  WK-X-PEND NOT = ZERO
061500         ADD  WK-N-PEND-BAT-ISS-QTY (WK-X-PEND) TO
061600              MAT-UTILIZED-QTY OF WK-MATL-ROW
061700         COMPUTE MAT-BALANCE-QTY OF WK-MATL-ROW =
061800                 MAT-RECEIVED-QTY OF WK-MATL-ROW
061900               - MAT-UTILIZED-QTY OF WK-MATL-ROW
062000         IF  MAT-BALANCE-QTY OF WK-MATL-ROW < ZERO
062100             MOVE ZERO           TO MAT-BALANCE-QTY OF WK-MATL-ROW.
062200 
062300     WRITE WK-C-MATFILE-NEW      FROM  WK-MATL-ROW.
062400     GO TO D910-REWRITE-NEXT-MATERIAL.
062500 
062600*---------------------------------------------------------------*
062700 D999-SYNC-MATERIAL-BALANCES-EX.
062800*---------------------------------------------------------------*
062900     CLOSE MATFILE.
063000     CLOSE MATFILE-NEW.
063100 
063200******************************************************************
063300************** END OF PROGRAM SOURCE -  INVVOUTW ***************
063400******************************************************************
