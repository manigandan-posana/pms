000100* INWLREC.cpybk
000200     05  INWLREC-RECORD          PIC X(050).
000300* I-O FORMAT: INWLRECR FROM FILE INWARDLN  OF LIBRARY INVLIB
000400*
000500     05  INWLRECR  REDEFINES INWLREC-RECORD.
000600     06  INWL-ID                 PIC 9(09).
000700*                        GOODS RECEIPT LINE SURROGATE ID
000800     06  INWL-RECORD-ID          PIC 9(09).
000900*                        FK TO INWDREC (INW-ID)
001000     06  INWL-MATERIAL-ID        PIC 9(09).
001100*                        FK TO MATREC (MAT-ID)
001200     06  INWL-ORDERED-QTY        PIC S9(7)V9(2) COMP-3.
001300*                        QTY ORDERED ON THIS LINE (>= 0 AFTER CLAMP)
001400     06  INWL-RECEIVED-QTY       PIC S9(7)V9(2) COMP-3.
001500*                        QTY RECEIVED ON THIS LINE (>= 0 AFTER CLAMP)
001600     06  INWL-FILLER             PIC X(17).
001700*                        RESERVED FOR FUTURE EXPANSION
