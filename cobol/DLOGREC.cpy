000100* DLOGREC.cpybk
000200     05  DLOGREC-RECORD          PIC X(050).
000300* I-O FORMAT: DLOGRECR FROM FILE DAILYLOG  OF LIBRARY INVLIB
000400*                       (CLOSE-OUT FIELDS ONLY - ENTRY-CREATION IS
000500*                       DONE ON THE ONLINE SCREEN, NOT BY THIS
000600*                       BATCH CLOSE-OUT RELEASE)
000700*
000800     05  DLOGRECR  REDEFINES DLOGREC-RECORD.
000900     06  LOG-ID                  PIC 9(09).
001000*                        DAILY LOG SURROGATE ID
001100     06  LOG-OPENING-KM          PIC S9(7)V9(2) COMP-3.
001200*                        ODOMETER AT OPEN
001300     06  LOG-CLOSING-KM          PIC S9(7)V9(2) COMP-3.
001400*                        ODOMETER AT CLOSE, MUST BE >= OPENING
001500     06  LOG-DISTANCE            PIC S9(7)V9(2) COMP-3.
001600*                        DERIVED - CLOSING MINUS OPENING
001700     06  LOG-STATUS              PIC X(06).
001800*                        OPEN / CLOSED
001900     06  LOG-FILLER              PIC X(14).
002000*                        RESERVED FOR FUTURE EXPANSION
